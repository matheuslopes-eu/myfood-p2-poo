000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD2.
000040* AUTHOR.        RENATO C. SOARES.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  02/06/1987.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     CADASTRO E CONSULTA DE EMPRESAS
000120*
000130* OBJETIVO:     REGRAS DE CADASTRO DE RESTAURANTE, MERCADO E
000140*               FARMACIA; ALTERACAO DE HORARIO DE FUNCIONAMENTO
000150*               DE MERCADO; CONSULTAS DE EMPRESA POR DONO E POR
000160*               ATRIBUTO. TABELA DE EMPRESAS EM WORKING-STORAGE
000170*               (COPY MYFOOD), COMPARTILHADA VIA EXTERNAL.
000180*
000190* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000200*               ----------  -----  -------  ------------------
000210*  02/06/1987  RCS  VERSAO INICIAL -                         CH00335
000220*                                            RESTAURANTE E
000230*                                            MERCADO
000240*  19/11/1990  JAF  INCLUI FARMACIA E                        CH00390
000250*                                            ALTERACAO DE
000260*                                            HORARIO
000270*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000280*                                            IMPACTO (HORARIOS
000290*                                            SAO HH:MM, SEM
000300*                                            COMPONENTE DE ANO)
000310*  25/08/2003  MCS  REGRA DE DUPLICACAO                      CH00520
000320*                                            DE NOME PASSA A
000330*                                            VALER ENTRE TODOS
000340*                                            OS TIPOS DE EMPRESA
000350*----------------------------------------------------------------*
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*----------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000410  SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000480 01  WS-MODULO.
000490*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000500     03  FILLER PIC X(13) VALUE "MYFOOD2  -   ".
000510*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000520     03  WS-OP  PIC X(20) VALUE SPACES.
000530
000540*CAMPO WC-IDX (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000550 77  WC-IDX          PIC 9(9) COMP VALUE ZERO.
000560*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000570 77  WC-ACHOU        PIC X(01) VALUE "N".
000580*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000590     88  WC-E-ACHOU       VALUE "S".
000600*CAMPO WC-DONO-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000610 77  WC-DONO-ID      PIC 9(9) COMP VALUE ZERO.
000620*CAMPO WC-CONTADOR (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000630 77  WC-CONTADOR     PIC 9(4) COMP VALUE ZERO.
000640*CAMPO WC-INDICE-PEDIDO (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000650 77  WC-INDICE-PEDIDO PIC 9(4) COMP VALUE ZERO.
000660
000670*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000680 01  WC-ID-EDITADO   PIC Z(8)9.
000690* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000700 01  FILLER REDEFINES WC-ID-EDITADO.
000710*CAMPO WC-ID-EDITADO-X (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000720     05  WC-ID-EDITADO-X PIC X(09).
000730
000740* GRUPO DE TRABALHO WC-HORARIO - VER SUBCAMPOS A SEGUIR.
000750 01  WC-HORARIO.
000760*CAMPO WC-HORA-H (PIC 9(02)) - VER USO NOS PARAGRAFOS ABAIXO.
000770     05  WC-HORA-H       PIC 9(02).
000780*CAMPO WC-HORA-M (PIC 9(02)) - VER USO NOS PARAGRAFOS ABAIXO.
000790     05  WC-HORA-M       PIC 9(02).
000800* VISAO ALTERNATIVA DE WC-HORARIO.
000810 01  FILLER REDEFINES WC-HORARIO.
000820*CAMPO WC-HORARIO-X (PIC X(04)) - VER USO NOS PARAGRAFOS ABAIXO.
000830     05  WC-HORARIO-X    PIC X(04).
000840
000850*CAMPO WC-ABRE-MIN (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000860 77  WC-ABRE-MIN     PIC 9(4) COMP VALUE ZERO.
000870*CAMPO WC-FECHA-MIN (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000880 77  WC-FECHA-MIN    PIC 9(4) COMP VALUE ZERO.
000890
000900*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000910 01  WC-LOG-LINHA        PIC X(80).
000920* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000930 01  FILLER REDEFINES WC-LOG-LINHA.
000940*CAMPO WC-LOG-TIPO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000950     05  WC-LOG-TIPO     PIC X(20).
000960*CAMPO WC-LOG-ID (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000970     05  WC-LOG-ID       PIC X(09).
000980*CAMPO WC-LOG-NOME (PIC X(51)) - VER USO NOS PARAGRAFOS ABAIXO.
000990     05  WC-LOG-NOME     PIC X(51).
001000
001010* GRUPO DE TRABALHO WS-NOVA-EMPRESA - VER SUBCAMPOS A SEGUIR.
001020 01  WS-NOVA-EMPRESA.
001030*CAMPO WN-TIPO (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
001040     05  WN-TIPO         PIC X(01).
001050*CAMPO WN-NOME (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
001060     05  WN-NOME         PIC X(60).
001070*CAMPO WN-ENDERECO (PIC X(100)) - VER USO NOS PARAGRAFOS ABAIXO.
001080     05  WN-ENDERECO     PIC X(100).
001090*CAMPO WN-DONO-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
001100     05  WN-DONO-ID      PIC 9(9).
001110*CAMPO WN-TIPOCOZINHA (PIC X(40)) - VER USO NOS PARAGRAFOS ABAIXO.
001120     05  WN-TIPOCOZINHA  PIC X(40).
001130*CAMPO WN-ABRE (PIC X(05)) - VER USO NOS PARAGRAFOS ABAIXO.
001140     05  WN-ABRE         PIC X(05).
001150*CAMPO WN-FECHA (PIC X(05)) - VER USO NOS PARAGRAFOS ABAIXO.
001160     05  WN-FECHA        PIC X(05).
001170*CAMPO WN-TIPOMERCADO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
001180     05  WN-TIPOMERCADO  PIC X(20).
001190*CAMPO WN-24HORAS (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
001200     05  WN-24HORAS      PIC X(01).
001210*CAMPO WN-NUMFUNC (PIC 9(05)) - VER USO NOS PARAGRAFOS ABAIXO.
001220     05  WN-NUMFUNC      PIC 9(05).
001230*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001240     05  FILLER          PIC X(10).
001250
001260* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
001270     COPY MYFOOTX.
001280* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001290     COPY MYFOOD.
001300
001310* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001320 PROCEDURE DIVISION USING WS-TX-AREA.
001330* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001340 0000-CONTROLE SECTION.
001350 0000.
001360*CHAMA A ROTINA 2000-PROCESSO.
001370     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001380*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001390     GOBACK.
001400
001410 0000-EXIT.
001420* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001430     EXIT.
001440
001450* -----------------------------------
001460* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001470 2000-PROCESSO SECTION.
001480 2000.
001490*TRANSFERE "CADASTRO-EMP" PARA WS-OP.
001500     MOVE "CADASTRO-EMP" TO WS-OP.
001510*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001520     EVALUATE TX-CODIGO
001530*TRATA O CODIGO DE TRANSACAO CRER.
001540         WHEN "CRER"
001550*CHAMA A ROTINA 2100-CRIAR-RESTAURANTE.
001560             PERFORM 2100-CRIAR-RESTAURANTE
001570* FIM DA FAIXA PERFORM-THRU (2100-CRIAR-RESTAURANTE-EXIT).
001580                 THRU 2100-CRIAR-RESTAURANTE-EXIT
001590*TRATA O CODIGO DE TRANSACAO CRMK.
001600         WHEN "CRMK"
001610*CHAMA A ROTINA 2200-CRIAR-MERCADO.
001620             PERFORM 2200-CRIAR-MERCADO
001630* FIM DA FAIXA PERFORM-THRU (2200-CRIAR-MERCADO-EXIT).
001640                 THRU 2200-CRIAR-MERCADO-EXIT
001650*TRATA O CODIGO DE TRANSACAO CRFM.
001660         WHEN "CRFM"
001670*CHAMA A ROTINA 2300-CRIAR-FARMACIA.
001680             PERFORM 2300-CRIAR-FARMACIA
001690* FIM DA FAIXA PERFORM-THRU (2300-CRIAR-FARMACIA-EXIT).
001700                 THRU 2300-CRIAR-FARMACIA-EXIT
001710*TRATA O CODIGO DE TRANSACAO ALTF.
001720         WHEN "ALTF"
001730*CHAMA A ROTINA 5000-ALTERAR-FUNCIONAMENTO.
001740             PERFORM 5000-ALTERAR-FUNCIONAMENTO
001750* FIM DA FAIXA PERFORM-THRU (5000-ALTERAR-FUNCIONAMENTO-EXIT).
001760                 THRU 5000-ALTERAR-FUNCIONAMENTO-EXIT
001770*TRATA O CODIGO DE TRANSACAO GEDU.
001780         WHEN "GEDU"
001790*CHAMA A ROTINA 6000-GET-EMPRESAS-DO-USUARIO.
001800             PERFORM 6000-GET-EMPRESAS-DO-USUARIO
001810* FIM DA FAIXA PERFORM-THRU (6000-GET-EMPRESAS-DO-USUARIO-EXIT).
001820                 THRU 6000-GET-EMPRESAS-DO-USUARIO-EXIT
001830*TRATA O CODIGO DE TRANSACAO GIDE.
001840         WHEN "GIDE"
001850*CHAMA A ROTINA 6100-GET-ID-EMPRESA.
001860             PERFORM 6100-GET-ID-EMPRESA
001870* FIM DA FAIXA PERFORM-THRU (6100-GET-ID-EMPRESA-EXIT).
001880                 THRU 6100-GET-ID-EMPRESA-EXIT
001890*TRATA O CODIGO DE TRANSACAO GAEM.
001900         WHEN "GAEM"
001910*CHAMA A ROTINA 6200-GET-ATRIBUTO-EMPRESA.
001920             PERFORM 6200-GET-ATRIBUTO-EMPRESA
001930* FIM DA FAIXA PERFORM-THRU (6200-GET-ATRIBUTO-EMPRESA-EXIT).
001940                 THRU 6200-GET-ATRIBUTO-EMPRESA-EXIT
001950* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001960* ENCERRA A SELECAO DE CASOS.
001970     END-EVALUATE.
001980
001990 2000-PROCESSO-EXIT.
002000* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002010     EXIT.
002020
002030* -----------------------------------
002040* CRIAREMPRESA (RESTAURANTE) - SEM VALIDACAO DE CAMPO, SO DONO
002050* E DUPLICACAO (CRER|IDDONO|TIPOCOZINHA|NOME|ENDERECO)
002060* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002070 2100-CRIAR-RESTAURANTE SECTION.
002080 2100.
002090*LIMPA WS-NOVA-EMPRESA. ANTES DE MONTAR OS NOVOS DADOS.
002100     MOVE SPACES TO WS-NOVA-EMPRESA.
002110*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
002120     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
002130*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
002140     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
002150*TRANSFERE WS-TX-PARM-NUMERICO PARA WN-DONO-ID.
002160     MOVE WS-TX-PARM-NUMERICO TO WN-DONO-ID.
002170*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-TIPOCOZINHA.
002180     MOVE TX-PARM-VAL (2) TO WN-TIPOCOZINHA.
002190*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-NOME.
002200     MOVE TX-PARM-VAL (3) TO WN-NOME.
002210*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
002220     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
002230
002240*CHAMA A ROTINA 2400-VALIDAR-DONO.
002250     PERFORM 2400-VALIDAR-DONO THRU 2400-VALIDAR-DONO-EXIT.
002260*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002270     IF TX-COM-ERRO
002280* DESVIA PARA 2100-CRIAR-RESTAURANTE-EXIT (ABANDONA A ROTINA).
002290         GO TO 2100-CRIAR-RESTAURANTE-EXIT
002300* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002310     END-IF.
002320
002330*CHAMA A ROTINA 2500-VALIDAR-DUPLICACAO.
002340     PERFORM 2500-VALIDAR-DUPLICACAO
002350* FIM DA FAIXA PERFORM-THRU (2500-VALIDAR-DUPLICACAO-EXIT).
002360         THRU 2500-VALIDAR-DUPLICACAO-EXIT.
002370*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002380     IF TX-COM-ERRO
002390* DESVIA PARA 2100-CRIAR-RESTAURANTE-EXIT (ABANDONA A ROTINA).
002400         GO TO 2100-CRIAR-RESTAURANTE-EXIT
002410* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002420     END-IF.
002430
002440*TRANSFERE "R" PARA WN-TIPO.
002450     MOVE "R" TO WN-TIPO.
002460*CHAMA A ROTINA 2700-GRAVAR-EMPRESA.
002470     PERFORM 2700-GRAVAR-EMPRESA THRU 2700-GRAVAR-EMPRESA-EXIT.
002480
002490 2100-CRIAR-RESTAURANTE-EXIT.
002500* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002510     EXIT.
002520
002530* -----------------------------------
002540* CRIAREMPRESA (MERCADO) - VALIDACAO COMPLETA DE HORARIO
002550* (CRMK|IDDONO|TIPOEMPRESA|NOME|ENDERECO|ABRE|FECHA|TIPOMERCADO)
002560* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002570 2200-CRIAR-MERCADO SECTION.
002580 2200.
002590*LIMPA WS-NOVA-EMPRESA. ANTES DE MONTAR OS NOVOS DADOS.
002600     MOVE SPACES TO WS-NOVA-EMPRESA.
002610*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
002620     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
002630*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
002640     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
002650*TRANSFERE WS-TX-PARM-NUMERICO PARA WN-DONO-ID.
002660     MOVE WS-TX-PARM-NUMERICO TO WN-DONO-ID.
002670*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-NOME.
002680     MOVE TX-PARM-VAL (3) TO WN-NOME.
002690*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
002700     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
002710*RECEBE O PARAMETRO 5 DA TRANSACAO E GRAVA EM WN-ABRE.
002720     MOVE TX-PARM-VAL (5) TO WN-ABRE.
002730*RECEBE O PARAMETRO 6 DA TRANSACAO E GRAVA EM WN-FECHA.
002740     MOVE TX-PARM-VAL (6) TO WN-FECHA.
002750*RECEBE O PARAMETRO 7 DA TRANSACAO E GRAVA EM WN-TIPOMERCADO.
002760     MOVE TX-PARM-VAL (7) TO WN-TIPOMERCADO.
002770
002780*CHAMA A ROTINA 2400-VALIDAR-DONO.
002790     PERFORM 2400-VALIDAR-DONO THRU 2400-VALIDAR-DONO-EXIT.
002800*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002810     IF TX-COM-ERRO
002820* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
002830         GO TO 2200-CRIAR-MERCADO-EXIT
002840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002850     END-IF.
002860
002870*TESTA A CONDICAO DE TX-PARM-VAL ANTES DE PROSSEGUIR.
002880     IF TX-PARM-VAL (2) NOT EQUAL "mercado"
002890* CONDICAO ADICIONAL: TX-PARM-VAL (2) NOT EQUAL "restaurante".
002900        AND TX-PARM-VAL (2) NOT EQUAL "restaurante"
002910*DEVOLVE ERRO-TIPOEMPRESA-INVALIDO AO CHAMADOR EM TX-RESULTADO.
002920         MOVE "ERRO-TIPOEMPRESA-INVALIDO" TO TX-RESULTADO
002930*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002940         SET TX-COM-ERRO TO TRUE
002950* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
002960         GO TO 2200-CRIAR-MERCADO-EXIT
002970* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002980     END-IF.
002990
003000*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
003010     IF WN-NOME EQUAL SPACES
003020*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003030         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
003040*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003050         SET TX-COM-ERRO TO TRUE
003060* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003070         GO TO 2200-CRIAR-MERCADO-EXIT
003080* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003090     END-IF.
003100
003110*CONFERE SE WN-ENDERECO FOI INFORMADO PELO CHAMADOR.
003120     IF WN-ENDERECO EQUAL SPACES
003130*DEVOLVE ERRO-ENDERECO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003140         MOVE "ERRO-ENDERECO-INVALIDO" TO TX-RESULTADO
003150*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003160         SET TX-COM-ERRO TO TRUE
003170* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003180         GO TO 2200-CRIAR-MERCADO-EXIT
003190* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003200     END-IF.
003210
003220*CONFERE SE WN-ABRE FOI INFORMADO PELO CHAMADOR.
003230     IF WN-ABRE EQUAL SPACES
003240*DEVOLVE ERRO-ABRE-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003250         MOVE "ERRO-ABRE-INVALIDO" TO TX-RESULTADO
003260*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003270         SET TX-COM-ERRO TO TRUE
003280* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003290         GO TO 2200-CRIAR-MERCADO-EXIT
003300* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003310     END-IF.
003320
003330*CONFERE SE WN-FECHA FOI INFORMADO PELO CHAMADOR.
003340     IF WN-FECHA EQUAL SPACES
003350*DEVOLVE ERRO-FECHA-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003360         MOVE "ERRO-FECHA-INVALIDO" TO TX-RESULTADO
003370*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003380         SET TX-COM-ERRO TO TRUE
003390* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003400         GO TO 2200-CRIAR-MERCADO-EXIT
003410* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003420     END-IF.
003430
003440*CHAMA A ROTINA 2600-VALIDAR-HORARIO.
003450     PERFORM 2600-VALIDAR-HORARIO THRU 2600-VALIDAR-HORARIO-EXIT.
003460*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
003470     IF TX-COM-ERRO
003480* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003490         GO TO 2200-CRIAR-MERCADO-EXIT
003500* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003510     END-IF.
003520
003530*CONFERE SE WN-TIPOMERCADO FOI INFORMADO PELO CHAMADOR.
003540     IF WN-TIPOMERCADO EQUAL SPACES
003550*DEVOLVE ERRO-TIPOMERCADO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003560         MOVE "ERRO-TIPOMERCADO-INVALIDO" TO TX-RESULTADO
003570*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003580         SET TX-COM-ERRO TO TRUE
003590* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003600         GO TO 2200-CRIAR-MERCADO-EXIT
003610* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003620     END-IF.
003630
003640*CHAMA A ROTINA 2610-VALIDAR-FAIXA-HORARIO.
003650     PERFORM 2610-VALIDAR-FAIXA-HORARIO
003660* FIM DA FAIXA PERFORM-THRU (2610-VALIDAR-FAIXA-HORARIO-EXIT).
003670         THRU 2610-VALIDAR-FAIXA-HORARIO-EXIT.
003680*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
003690     IF TX-COM-ERRO
003700* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003710         GO TO 2200-CRIAR-MERCADO-EXIT
003720* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003730     END-IF.
003740
003750*CHAMA A ROTINA 2500-VALIDAR-DUPLICACAO.
003760     PERFORM 2500-VALIDAR-DUPLICACAO
003770* FIM DA FAIXA PERFORM-THRU (2500-VALIDAR-DUPLICACAO-EXIT).
003780         THRU 2500-VALIDAR-DUPLICACAO-EXIT.
003790*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
003800     IF TX-COM-ERRO
003810* DESVIA PARA 2200-CRIAR-MERCADO-EXIT (ABANDONA A ROTINA).
003820         GO TO 2200-CRIAR-MERCADO-EXIT
003830* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003840     END-IF.
003850
003860*TRANSFERE "M" PARA WN-TIPO.
003870     MOVE "M" TO WN-TIPO.
003880*CHAMA A ROTINA 2700-GRAVAR-EMPRESA.
003890     PERFORM 2700-GRAVAR-EMPRESA THRU 2700-GRAVAR-EMPRESA-EXIT.
003900
003910 2200-CRIAR-MERCADO-EXIT.
003920* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003930     EXIT.
003940
003950* -----------------------------------
003960* CRIAREMPRESA (FARMACIA) - SEM VALIDACAO DE FAIXA DE HORARIO
003970* (CRFM|IDDONO|TIPOEMPRESA|NOME|ENDERECO|ABERTO24H|NUMFUNC)
003980* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003990 2300-CRIAR-FARMACIA SECTION.
004000 2300.
004010*LIMPA WS-NOVA-EMPRESA. ANTES DE MONTAR OS NOVOS DADOS.
004020     MOVE SPACES TO WS-NOVA-EMPRESA.
004030*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004040     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
004050*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004060     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004070*TRANSFERE WS-TX-PARM-NUMERICO PARA WN-DONO-ID.
004080     MOVE WS-TX-PARM-NUMERICO TO WN-DONO-ID.
004090*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-NOME.
004100     MOVE TX-PARM-VAL (3) TO WN-NOME.
004110*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
004120     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
004130*RECEBE O PARAMETRO 5 DA TRANSACAO E GRAVA EM WN-24HORAS.
004140     MOVE TX-PARM-VAL (5) TO WN-24HORAS.
004150*RECEBE O PARAMETRO 6 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004160     MOVE TX-PARM-VAL (6) TO WS-TX-PARM-NUMERICO.
004170*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004180     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004190     MOVE WS-TX-PARM-NUMERICO (5:5) TO WN-NUMFUNC.
004200
004210*CHAMA A ROTINA 2400-VALIDAR-DONO.
004220     PERFORM 2400-VALIDAR-DONO THRU 2400-VALIDAR-DONO-EXIT.
004230*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
004240     IF TX-COM-ERRO
004250* DESVIA PARA 2300-CRIAR-FARMACIA-EXIT (ABANDONA A ROTINA).
004260         GO TO 2300-CRIAR-FARMACIA-EXIT
004270* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004280     END-IF.
004290
004300*TESTA A CONDICAO DE TX-PARM-VAL ANTES DE PROSSEGUIR.
004310     IF TX-PARM-VAL (2) NOT EQUAL "farmacia"
004320*DEVOLVE ERRO-TIPOEMPRESA-INVALIDO AO CHAMADOR EM TX-RESULTADO.
004330         MOVE "ERRO-TIPOEMPRESA-INVALIDO" TO TX-RESULTADO
004340*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004350         SET TX-COM-ERRO TO TRUE
004360* DESVIA PARA 2300-CRIAR-FARMACIA-EXIT (ABANDONA A ROTINA).
004370         GO TO 2300-CRIAR-FARMACIA-EXIT
004380* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004390     END-IF.
004400
004410*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
004420     IF WN-NOME EQUAL SPACES
004430*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
004440         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
004450*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004460         SET TX-COM-ERRO TO TRUE
004470* DESVIA PARA 2300-CRIAR-FARMACIA-EXIT (ABANDONA A ROTINA).
004480         GO TO 2300-CRIAR-FARMACIA-EXIT
004490* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004500     END-IF.
004510
004520*CONFERE SE WN-ENDERECO FOI INFORMADO PELO CHAMADOR.
004530     IF WN-ENDERECO EQUAL SPACES
004540*DEVOLVE ERRO-ENDERECO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
004550         MOVE "ERRO-ENDERECO-INVALIDO" TO TX-RESULTADO
004560*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004570         SET TX-COM-ERRO TO TRUE
004580* DESVIA PARA 2300-CRIAR-FARMACIA-EXIT (ABANDONA A ROTINA).
004590         GO TO 2300-CRIAR-FARMACIA-EXIT
004600* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004610     END-IF.
004620
004630*CHAMA A ROTINA 2500-VALIDAR-DUPLICACAO.
004640     PERFORM 2500-VALIDAR-DUPLICACAO
004650* FIM DA FAIXA PERFORM-THRU (2500-VALIDAR-DUPLICACAO-EXIT).
004660         THRU 2500-VALIDAR-DUPLICACAO-EXIT.
004670*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
004680     IF TX-COM-ERRO
004690* DESVIA PARA 2300-CRIAR-FARMACIA-EXIT (ABANDONA A ROTINA).
004700         GO TO 2300-CRIAR-FARMACIA-EXIT
004710* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004720     END-IF.
004730
004740*TRANSFERE "F" PARA WN-TIPO.
004750     MOVE "F" TO WN-TIPO.
004760*CHAMA A ROTINA 2700-GRAVAR-EMPRESA.
004770     PERFORM 2700-GRAVAR-EMPRESA THRU 2700-GRAVAR-EMPRESA-EXIT.
004780
004790 2300-CRIAR-FARMACIA-EXIT.
004800* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004810     EXIT.
004820
004830* -----------------------------------
004840* CONFERE SE O USUARIO INFORMADO EXISTE E E UM DONO DE
004850* RESTAURANTE
004860* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004870 2400-VALIDAR-DONO SECTION.
004880 2400.
004890*TRANSFERE "N" PARA WC-ACHOU.
004900     MOVE "N" TO WC-ACHOU.
004910*CHAMA A ROTINA 2410-COMPARAR-DONO.
004920     PERFORM 2410-COMPARAR-DONO THRU 2410-COMPARAR-DONO-EXIT
004930* CONTROLA O LACO PELO INDICE USR-IDX.
004940         VARYING USR-IDX FROM 1 BY 1
004950* REPETE ATE QUE USR-IDX > USR-QTD.
004960         UNTIL USR-IDX > USR-QTD
004970* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004980            OR WC-E-ACHOU.
004990*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005000     IF NOT WC-E-ACHOU
005010*DEVOLVE ERRO-USUARIO-NAO-AUTORIZADO AO CHAMADOR EM TX-RESULTADO.
005020         MOVE "ERRO-USUARIO-NAO-AUTORIZADO" TO TX-RESULTADO
005030*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005040         SET TX-COM-ERRO TO TRUE
005050* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005060     END-IF.
005070
005080 2400-VALIDAR-DONO-EXIT.
005090* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005100     EXIT.
005110
005120* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005130 2410-COMPARAR-DONO SECTION.
005140 2410.
005150*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
005160     IF USR-ID (USR-IDX) EQUAL WN-DONO-ID
005170* CONDICAO ADICIONAL: USR-E-DONO (USR-IDX).
005180        AND USR-E-DONO (USR-IDX)
005190*TRANSFERE "S" PARA WC-ACHOU.
005200         MOVE "S" TO WC-ACHOU
005210* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005220     END-IF.
005230
005240 2410-COMPARAR-DONO-EXIT.
005250* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005260     EXIT.
005270
005280* -----------------------------------
005290* REGRA DE DUPLICACAO (VALE PARA OS 3 TIPOS DE EMPRESA):
005300* (A) MESMO DONO NAO PODE REPETIR NOME+ENDERECO
005310* (B) OUTRO DONO NAO PODE REPETIR O NOME, INDEPENDENTE DO
005320*     ENDERECO OU DO TIPO DE EMPRESA
005330* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005340 2500-VALIDAR-DUPLICACAO SECTION.
005350 2500.
005360*TRANSFERE "N" PARA WC-ACHOU.
005370     MOVE "N" TO WC-ACHOU.
005380*CHAMA A ROTINA 2510-COMPARAR-DUPLICACAO.
005390     PERFORM 2510-COMPARAR-DUPLICACAO
005400* FIM DA FAIXA PERFORM-THRU (2510-COMPARAR-DUPLICACAO-EXIT).
005410         THRU 2510-COMPARAR-DUPLICACAO-EXIT
005420* CONTROLA O LACO PELO INDICE EMP-IDX.
005430         VARYING EMP-IDX FROM 1 BY 1
005440* REPETE ATE QUE EMP-IDX > EMP-QTD.
005450         UNTIL EMP-IDX > EMP-QTD
005460* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005470            OR WC-E-ACHOU.
005480
005490 2500-VALIDAR-DUPLICACAO-EXIT.
005500* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005510     EXIT.
005520
005530* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005540 2510-COMPARAR-DUPLICACAO SECTION.
005550 2510.
005560*TESTA A CONDICAO DE EMP-DONO-ID ANTES DE PROSSEGUIR.
005570     IF EMP-DONO-ID (EMP-IDX) EQUAL WN-DONO-ID
005580* CONDICAO ADICIONAL: EMP-NOME (EMP-IDX) EQUAL WN-NOME.
005590        AND EMP-NOME (EMP-IDX) EQUAL WN-NOME
005600* CONDICAO ADICIONAL: EMP-ENDERECO (EMP-IDX) EQUAL WN-ENDERECO.
005610        AND EMP-ENDERECO (EMP-IDX) EQUAL WN-ENDERECO
005620*DEVOLVE ERRO-EMPRESA-DUPLICADA AO CHAMADOR EM TX-RESULTADO.
005630         MOVE "ERRO-EMPRESA-DUPLICADA" TO TX-RESULTADO
005640*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005650         SET TX-COM-ERRO TO TRUE
005660*TRANSFERE "S" PARA WC-ACHOU.
005670         MOVE "S" TO WC-ACHOU
005680* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005690     END-IF.
005700*TESTA A CONDICAO DE EMP-DONO-ID ANTES DE PROSSEGUIR.
005710     IF EMP-DONO-ID (EMP-IDX) NOT EQUAL WN-DONO-ID
005720* CONDICAO ADICIONAL: EMP-NOME (EMP-IDX) EQUAL WN-NOME.
005730        AND EMP-NOME (EMP-IDX) EQUAL WN-NOME
005740*DEVOLVE ERRO-EMPRESA-NOME-EXISTENTE AO CHAMADOR EM TX-RESULTADO.
005750         MOVE "ERRO-EMPRESA-NOME-EXISTENTE" TO TX-RESULTADO
005760*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005770         SET TX-COM-ERRO TO TRUE
005780*TRANSFERE "S" PARA WC-ACHOU.
005790         MOVE "S" TO WC-ACHOU
005800* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005810     END-IF.
005820
005830 2510-COMPARAR-DUPLICACAO-EXIT.
005840* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005850     EXIT.
005860
005870* -----------------------------------
005880* CONFERE FORMATO \D\D:\D\D DOS CAMPOS ABRE/FECHA
005890* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005900 2600-VALIDAR-HORARIO SECTION.
005910 2600.
005920*TESTA A CONDICAO DE WN-ABRE ANTES DE PROSSEGUIR.
005930     IF WN-ABRE (3:1) NOT EQUAL ":"
005940* CONDICAO ALTERNATIVA: WN-ABRE (1:2) NOT NUMERIC.
005950        OR WN-ABRE (1:2) NOT NUMERIC
005960* CONDICAO ALTERNATIVA: WN-ABRE (4:2) NOT NUMERIC.
005970        OR WN-ABRE (4:2) NOT NUMERIC
005980*DEVOLVE ERRO-ABRE-FORMATO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
005990         MOVE "ERRO-ABRE-FORMATO-INVALIDO" TO TX-RESULTADO
006000*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006010         SET TX-COM-ERRO TO TRUE
006020* DESVIA PARA 2600-VALIDAR-HORARIO-EXIT (ABANDONA A ROTINA).
006030         GO TO 2600-VALIDAR-HORARIO-EXIT
006040* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006050     END-IF.
006060*TESTA A CONDICAO DE WN-FECHA ANTES DE PROSSEGUIR.
006070     IF WN-FECHA (3:1) NOT EQUAL ":"
006080* CONDICAO ALTERNATIVA: WN-FECHA (1:2) NOT NUMERIC.
006090        OR WN-FECHA (1:2) NOT NUMERIC
006100* CONDICAO ALTERNATIVA: WN-FECHA (4:2) NOT NUMERIC.
006110        OR WN-FECHA (4:2) NOT NUMERIC
006120*DEVOLVE ERRO-FECHA-FORMATO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
006130         MOVE "ERRO-FECHA-FORMATO-INVALIDO" TO TX-RESULTADO
006140*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006150         SET TX-COM-ERRO TO TRUE
006160* DESVIA PARA 2600-VALIDAR-HORARIO-EXIT (ABANDONA A ROTINA).
006170         GO TO 2600-VALIDAR-HORARIO-EXIT
006180* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006190     END-IF.
006200
006210 2600-VALIDAR-HORARIO-EXIT.
006220* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006230     EXIT.
006240
006250* -----------------------------------
006260* CONFERE FAIXA 00-23:00-59 E QUE FECHA SEJA ESTRITAMENTE
006270* POSTERIOR A ABRE
006280* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006290 2610-VALIDAR-FAIXA-HORARIO SECTION.
006300 2610.
006310     MOVE WN-ABRE (1:2) TO WC-HORA-H.
006320     MOVE WN-ABRE (4:2) TO WC-HORA-M.
006330*TESTA A CONDICAO DE WC-HORA-H ANTES DE PROSSEGUIR.
006340     IF WC-HORA-H > 23 OR WC-HORA-M > 59
006350*DEVOLVE ERRO-ABRE-FAIXA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
006360         MOVE "ERRO-ABRE-FAIXA-INVALIDA" TO TX-RESULTADO
006370*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006380         SET TX-COM-ERRO TO TRUE
006390* DESVIA PARA 2610-VALIDAR-FAIXA-HORARIO-EXIT (ABANDONA A ROTINA).
006400         GO TO 2610-VALIDAR-FAIXA-HORARIO-EXIT
006410* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006420     END-IF.
006430*CALCULA O NOVO VALOR DE WC-ABRE-MIN.
006440     COMPUTE WC-ABRE-MIN = (WC-HORA-H * 60) + WC-HORA-M.
006450
006460     MOVE WN-FECHA (1:2) TO WC-HORA-H.
006470     MOVE WN-FECHA (4:2) TO WC-HORA-M.
006480*TESTA A CONDICAO DE WC-HORA-H ANTES DE PROSSEGUIR.
006490     IF WC-HORA-H > 23 OR WC-HORA-M > 59
006500*DEVOLVE ERRO-FECHA-FAIXA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
006510         MOVE "ERRO-FECHA-FAIXA-INVALIDA" TO TX-RESULTADO
006520*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006530         SET TX-COM-ERRO TO TRUE
006540* DESVIA PARA 2610-VALIDAR-FAIXA-HORARIO-EXIT (ABANDONA A ROTINA).
006550         GO TO 2610-VALIDAR-FAIXA-HORARIO-EXIT
006560* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006570     END-IF.
006580*CALCULA O NOVO VALOR DE WC-FECHA-MIN.
006590     COMPUTE WC-FECHA-MIN = (WC-HORA-H * 60) + WC-HORA-M.
006600
006610*TESTA A CONDICAO DE WC-FECHA-MIN ANTES DE PROSSEGUIR.
006620     IF WC-FECHA-MIN NOT GREATER THAN WC-ABRE-MIN
006630*DEVOLVE ERRO-HORARIO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
006640         MOVE "ERRO-HORARIO-INVALIDO" TO TX-RESULTADO
006650*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006660         SET TX-COM-ERRO TO TRUE
006670* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006680     END-IF.
006690
006700 2610-VALIDAR-FAIXA-HORARIO-EXIT.
006710* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006720     EXIT.
006730
006740* -----------------------------------
006750* GRAVA A NOVA EMPRESA NA TABELA E MONTA A RESPOSTA
006760* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006770 2700-GRAVAR-EMPRESA SECTION.
006780 2700.
006790*INCREMENTA O CONTADOR/SEQUENCIAL EMP-QTD.
006800     ADD 1 TO EMP-QTD.
006810*POSICIONA O INDICE EMP-IDX.
006820     SET EMP-IDX TO EMP-QTD.
006830*INCREMENTA O CONTADOR/SEQUENCIAL EMP-PROX-ID.
006840     ADD 1 TO EMP-PROX-ID.
006850*GRAVA EMP-PROX-ID NA POSICAO CORRENTE DA TABELA EMP-ID.
006860     MOVE EMP-PROX-ID TO EMP-ID (EMP-IDX).
006870*GRAVA WN-TIPO NA POSICAO CORRENTE DA TABELA EMP-TIPO.
006880     MOVE WN-TIPO TO EMP-TIPO (EMP-IDX).
006890*GRAVA WN-NOME NA POSICAO CORRENTE DA TABELA EMP-NOME.
006900     MOVE WN-NOME TO EMP-NOME (EMP-IDX).
006910*GRAVA WN-ENDERECO NA POSICAO CORRENTE DA TABELA EMP-ENDERECO.
006920     MOVE WN-ENDERECO TO EMP-ENDERECO (EMP-IDX).
006930*GRAVA WN-DONO-ID NA POSICAO CORRENTE DA TABELA EMP-DONO-ID.
006940     MOVE WN-DONO-ID TO EMP-DONO-ID (EMP-IDX).
006950*GRAVA WN-TIPOCOZINHA NA POSICAO CORRENTE DA TABELA EMP-TIPOCOZINHA.
006960     MOVE WN-TIPOCOZINHA TO EMP-TIPOCOZINHA (EMP-IDX).
006970*GRAVA WN-ABRE NA POSICAO CORRENTE DA TABELA EMP-ABRE.
006980     MOVE WN-ABRE TO EMP-ABRE (EMP-IDX).
006990*GRAVA WN-FECHA NA POSICAO CORRENTE DA TABELA EMP-FECHA.
007000     MOVE WN-FECHA TO EMP-FECHA (EMP-IDX).
007010*GRAVA WN-TIPOMERCADO NA POSICAO CORRENTE DA TABELA EMP-TIPOMERCADO.
007020     MOVE WN-TIPOMERCADO TO EMP-TIPOMERCADO (EMP-IDX).
007030*GRAVA WN-24HORAS NA POSICAO CORRENTE DA TABELA EMP-24HORAS.
007040     MOVE WN-24HORAS TO EMP-24HORAS (EMP-IDX).
007050*GRAVA WN-NUMFUNC NA POSICAO CORRENTE DA TABELA EMP-NUMFUNC.
007060     MOVE WN-NUMFUNC TO EMP-NUMFUNC (EMP-IDX).
007070*TRANSFERE EMP-PROX-ID PARA WC-ID-EDITADO.
007080     MOVE EMP-PROX-ID TO WC-ID-EDITADO.
007090*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
007100     MOVE WC-ID-EDITADO TO TX-RESULTADO.
007110
007120*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
007130     MOVE SPACES TO WC-LOG-LINHA.
007140     MOVE "EMPRESA INCLUIDA TIPO " TO WC-LOG-TIPO.
007150*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-ID.
007160     MOVE WC-ID-EDITADO-X TO WC-LOG-ID.
007170*TRANSFERE WN-NOME PARA WC-LOG-NOME.
007180     MOVE WN-NOME TO WC-LOG-NOME.
007190*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
007200     DISPLAY WC-LOG-LINHA.
007210
007220 2700-GRAVAR-EMPRESA-EXIT.
007230* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007240     EXIT.
007250
007260* -----------------------------------
007270* ALTERARFUNCIONAMENTO - EXIGE EMPRESA EXISTENTE E MERCADO
007280* (ALTF|MERCADOID|ABRE|FECHA)
007290* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007300 5000-ALTERAR-FUNCIONAMENTO SECTION.
007310 5000.
007320*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
007330     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
007340*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
007350     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
007360*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-IDX.
007370     MOVE WS-TX-PARM-NUMERICO TO WC-IDX.
007380*TRANSFERE "N" PARA WC-ACHOU.
007390     MOVE "N" TO WC-ACHOU.
007400*CHAMA A ROTINA 6110-LOCALIZAR-ID.
007410     PERFORM 6110-LOCALIZAR-ID THRU 6110-LOCALIZAR-ID-EXIT
007420* CONTROLA O LACO PELO INDICE EMP-IDX.
007430         VARYING EMP-IDX FROM 1 BY 1
007440* REPETE ATE QUE EMP-IDX > EMP-QTD.
007450         UNTIL EMP-IDX > EMP-QTD
007460* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007470            OR WC-E-ACHOU.
007480*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
007490     IF NOT WC-E-ACHOU
007500*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
007510         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
007520*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007530         SET TX-COM-ERRO TO TRUE
007540* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
007550         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
007560* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007570     END-IF.
007580
007590*TESTA A CONDICAO INVERSA DE EMP-E-MERCADO.
007600     IF NOT EMP-E-MERCADO (EMP-IDX)
007610*DEVOLVE ERRO-EMPRESA-NAO-E-MERCADO AO CHAMADOR EM TX-RESULTADO.
007620         MOVE "ERRO-EMPRESA-NAO-E-MERCADO" TO TX-RESULTADO
007630*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007640         SET TX-COM-ERRO TO TRUE
007650* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
007660         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
007670* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007680     END-IF.
007690
007700*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-ABRE.
007710     MOVE TX-PARM-VAL (2) TO WN-ABRE.
007720*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-FECHA.
007730     MOVE TX-PARM-VAL (3) TO WN-FECHA.
007740
007750*CONFERE SE WN-ABRE FOI INFORMADO PELO CHAMADOR.
007760     IF WN-ABRE EQUAL SPACES
007770*DEVOLVE ERRO-ABRE-INVALIDO AO CHAMADOR EM TX-RESULTADO.
007780         MOVE "ERRO-ABRE-INVALIDO" TO TX-RESULTADO
007790*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007800         SET TX-COM-ERRO TO TRUE
007810* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
007820         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
007830* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007840     END-IF.
007850
007860*CONFERE SE WN-FECHA FOI INFORMADO PELO CHAMADOR.
007870     IF WN-FECHA EQUAL SPACES
007880*DEVOLVE ERRO-FECHA-INVALIDO AO CHAMADOR EM TX-RESULTADO.
007890         MOVE "ERRO-FECHA-INVALIDO" TO TX-RESULTADO
007900*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007910         SET TX-COM-ERRO TO TRUE
007920* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
007930         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
007940* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007950     END-IF.
007960
007970*CHAMA A ROTINA 2600-VALIDAR-HORARIO.
007980     PERFORM 2600-VALIDAR-HORARIO THRU 2600-VALIDAR-HORARIO-EXIT.
007990*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
008000     IF TX-COM-ERRO
008010* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
008020         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
008030* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008040     END-IF.
008050
008060*CHAMA A ROTINA 2610-VALIDAR-FAIXA-HORARIO.
008070     PERFORM 2610-VALIDAR-FAIXA-HORARIO
008080* FIM DA FAIXA PERFORM-THRU (2610-VALIDAR-FAIXA-HORARIO-EXIT).
008090         THRU 2610-VALIDAR-FAIXA-HORARIO-EXIT.
008100*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
008110     IF TX-COM-ERRO
008120* DESVIA PARA 5000-ALTERAR-FUNCIONAMENTO-EXIT (ABANDONA A ROTINA).
008130         GO TO 5000-ALTERAR-FUNCIONAMENTO-EXIT
008140* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008150     END-IF.
008160
008170*GRAVA WN-ABRE NA POSICAO CORRENTE DA TABELA EMP-ABRE.
008180     MOVE WN-ABRE TO EMP-ABRE (EMP-IDX).
008190*GRAVA WN-FECHA NA POSICAO CORRENTE DA TABELA EMP-FECHA.
008200     MOVE WN-FECHA TO EMP-FECHA (EMP-IDX).
008210*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
008220     MOVE "OK" TO TX-RESULTADO.
008230
008240*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
008250     MOVE SPACES TO WC-LOG-LINHA.
008260     MOVE "MERCADO HORARIO ALTERADO " TO WC-LOG-TIPO.
008270     MOVE EMP-ID (EMP-IDX) TO WC-ID-EDITADO.
008280*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-ID.
008290     MOVE WC-ID-EDITADO-X TO WC-LOG-ID.
008300*GRAVA WC-HORARIO-X NA POSICAO CORRENTE DA TABELA WC-LOG-NOME.
008310     MOVE WC-HORARIO-X TO WC-LOG-NOME (1:4).
008320*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
008330     DISPLAY WC-LOG-LINHA.
008340
008350 5000-ALTERAR-FUNCIONAMENTO-EXIT.
008360* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008370     EXIT.
008380
008390* -----------------------------------
008400* GETEMPRESASDOUSUARIO - LISTA (NOME,ENDERECO) NA ORDEM DE
008410* INCLUSAO NA TABELA (INDICE = ORDEM DE INSERCAO)
008420* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008430 6000-GET-EMPRESAS-DO-USUARIO SECTION.
008440 6000.
008450*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
008460     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
008470*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
008480     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
008490*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-DONO-ID.
008500     MOVE WS-TX-PARM-NUMERICO TO WC-DONO-ID.
008510*LIMPA TX-RESULTADO. ANTES DE MONTAR OS NOVOS DADOS.
008520     MOVE SPACES TO TX-RESULTADO.
008530*CHAMA A ROTINA 6010-ACUMULAR-EMPRESA.
008540     PERFORM 6010-ACUMULAR-EMPRESA
008550* FIM DA FAIXA PERFORM-THRU (6010-ACUMULAR-EMPRESA-EXIT).
008560         THRU 6010-ACUMULAR-EMPRESA-EXIT
008570* CONTROLA O LACO PELO INDICE EMP-IDX.
008580         VARYING EMP-IDX FROM 1 BY 1
008590* REPETE ATE QUE EMP-IDX > EMP-QTD.
008600         UNTIL EMP-IDX > EMP-QTD.
008610
008620 6000-GET-EMPRESAS-DO-USUARIO-EXIT.
008630* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008640     EXIT.
008650
008660* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008670 6010-ACUMULAR-EMPRESA SECTION.
008680 6010.
008690*TESTA A CONDICAO DE EMP-DONO-ID ANTES DE PROSSEGUIR.
008700     IF EMP-DONO-ID (EMP-IDX) EQUAL WC-DONO-ID
008710*TESTA A CONDICAO DE TX-RESULTADO ANTES DE PROSSEGUIR.
008720         IF TX-RESULTADO NOT EQUAL SPACES
008730             STRING TX-RESULTADO DELIMITED BY SPACE
008740                    ";" DELIMITED BY SIZE
008750                    EMP-NOME (EMP-IDX) DELIMITED BY SPACE
008760                    "," DELIMITED BY SIZE
008770                    EMP-ENDERECO (EMP-IDX) DELIMITED BY SPACE
008780                    INTO TX-RESULTADO
008790* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
008800* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
008810         ELSE
008820             STRING EMP-NOME (EMP-IDX) DELIMITED BY SPACE
008830                    "," DELIMITED BY SIZE
008840                    EMP-ENDERECO (EMP-IDX) DELIMITED BY SPACE
008850                    INTO TX-RESULTADO
008860* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008870         END-IF
008880* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008890     END-IF.
008900
008910 6010-ACUMULAR-EMPRESA-EXIT.
008920* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008930     EXIT.
008940
008950* -----------------------------------
008960* GETIDEMPRESA - FILTRA PELO DONO E PELO NOME, DEPOIS INDEXA
008970* (GIDE|IDDONO|NOME|INDICE)
008980* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008990 6100-GET-ID-EMPRESA SECTION.
009000 6100.
009010*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009020     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
009030*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009040     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009050*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-DONO-ID.
009060     MOVE WS-TX-PARM-NUMERICO TO WC-DONO-ID.
009070*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009080     MOVE TX-PARM-VAL (3) TO WS-TX-PARM-NUMERICO.
009090*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009100     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009110*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-INDICE-PEDIDO.
009120     MOVE WS-TX-PARM-NUMERICO TO WC-INDICE-PEDIDO.
009130*ZERA WC-CONTADOR. ANTES DE ACUMULAR.
009140     MOVE ZERO TO WC-CONTADOR.
009150*TRANSFERE "N" PARA WC-ACHOU.
009160     MOVE "N" TO WC-ACHOU.
009170*CHAMA A ROTINA 6120-CONTAR-OCORRENCIA.
009180     PERFORM 6120-CONTAR-OCORRENCIA
009190* FIM DA FAIXA PERFORM-THRU (6120-CONTAR-OCORRENCIA-EXIT).
009200         THRU 6120-CONTAR-OCORRENCIA-EXIT
009210* CONTROLA O LACO PELO INDICE EMP-IDX.
009220         VARYING EMP-IDX FROM 1 BY 1
009230* REPETE ATE QUE EMP-IDX > EMP-QTD.
009240         UNTIL EMP-IDX > EMP-QTD
009250* CONDICAO ALTERNATIVA: WC-E-ACHOU.
009260            OR WC-E-ACHOU.
009270*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
009280     IF NOT WC-E-ACHOU
009290*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
009300         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
009310*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
009320         SET TX-COM-ERRO TO TRUE
009330* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009340     END-IF.
009350
009360 6100-GET-ID-EMPRESA-EXIT.
009370* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009380     EXIT.
009390
009400* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009410 6110-LOCALIZAR-ID SECTION.
009420 6110.
009430*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
009440     IF EMP-ID (EMP-IDX) EQUAL WC-IDX
009450*TRANSFERE "S" PARA WC-ACHOU.
009460         MOVE "S" TO WC-ACHOU
009470* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009480     END-IF.
009490
009500 6110-LOCALIZAR-ID-EXIT.
009510* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009520     EXIT.
009530
009540* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009550 6120-CONTAR-OCORRENCIA SECTION.
009560 6120.
009570*TESTA A CONDICAO DE EMP-DONO-ID ANTES DE PROSSEGUIR.
009580     IF EMP-DONO-ID (EMP-IDX) EQUAL WC-DONO-ID
009590* CONDICAO ADICIONAL: EMP-NOME (EMP-IDX) EQUAL TX-PARM-VAL (2).
009600        AND EMP-NOME (EMP-IDX) EQUAL TX-PARM-VAL (2)
009610*INCREMENTA O CONTADOR/SEQUENCIAL WC-CONTADOR.
009620         ADD 1 TO WC-CONTADOR
009630*TESTA A CONDICAO DE WC-CONTADOR ANTES DE PROSSEGUIR.
009640         IF WC-CONTADOR EQUAL WC-INDICE-PEDIDO
009650             MOVE EMP-ID (EMP-IDX) TO WC-ID-EDITADO
009660*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
009670             MOVE WC-ID-EDITADO TO TX-RESULTADO
009680*TRANSFERE "S" PARA WC-ACHOU.
009690             MOVE "S" TO WC-ACHOU
009700* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009710         END-IF
009720* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009730     END-IF.
009740
009750 6120-CONTAR-OCORRENCIA-EXIT.
009760* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009770     EXIT.
009780
009790* -----------------------------------
009800* GETATRIBUTOEMPRESA - LEITURA POR CHAVE + DESPACHO POR
009810* ATRIBUTO (CASO ESPECIAL "DONO" RESOLVE O NOME DO USUARIO)
009820* (GAEM|EMPRESAID|ATRIBUTO)
009830* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009840 6200-GET-ATRIBUTO-EMPRESA SECTION.
009850 6200.
009860*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009870     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
009880*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009890     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009900*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-IDX.
009910     MOVE WS-TX-PARM-NUMERICO TO WC-IDX.
009920*TRANSFERE "N" PARA WC-ACHOU.
009930     MOVE "N" TO WC-ACHOU.
009940*CHAMA A ROTINA 6110-LOCALIZAR-ID.
009950     PERFORM 6110-LOCALIZAR-ID THRU 6110-LOCALIZAR-ID-EXIT
009960* CONTROLA O LACO PELO INDICE EMP-IDX.
009970         VARYING EMP-IDX FROM 1 BY 1
009980* REPETE ATE QUE EMP-IDX > EMP-QTD.
009990         UNTIL EMP-IDX > EMP-QTD
010000* CONDICAO ALTERNATIVA: WC-E-ACHOU.
010010            OR WC-E-ACHOU.
010020*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
010030     IF NOT WC-E-ACHOU
010040*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
010050         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
010060*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010070         SET TX-COM-ERRO TO TRUE
010080* DESVIA PARA 6200-GET-ATRIBUTO-EMPRESA-EXIT (ABANDONA A ROTINA).
010090         GO TO 6200-GET-ATRIBUTO-EMPRESA-EXIT
010100* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010110     END-IF.
010120
010130*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-PARM-VAL.
010140     EVALUATE TX-PARM-VAL (2)
010150*TRATA O CODIGO DE TRANSACAO nome.
010160         WHEN "nome"
010170             MOVE EMP-NOME (EMP-IDX) TO TX-RESULTADO
010180*TRATA O CODIGO DE TRANSACAO endereco.
010190         WHEN "endereco"
010200             MOVE EMP-ENDERECO (EMP-IDX) TO TX-RESULTADO
010210*TRATA O CODIGO DE TRANSACAO tipoCozinha.
010220         WHEN "tipoCozinha"
010230             MOVE EMP-TIPOCOZINHA (EMP-IDX) TO TX-RESULTADO
010240*TRATA O CODIGO DE TRANSACAO abre.
010250         WHEN "abre"
010260             MOVE EMP-ABRE (EMP-IDX) TO TX-RESULTADO
010270*TRATA O CODIGO DE TRANSACAO fecha.
010280         WHEN "fecha"
010290             MOVE EMP-FECHA (EMP-IDX) TO TX-RESULTADO
010300*TRATA O CODIGO DE TRANSACAO tipoMercado.
010310         WHEN "tipoMercado"
010320             MOVE EMP-TIPOMERCADO (EMP-IDX) TO TX-RESULTADO
010330*TRATA O CODIGO DE TRANSACAO aberto24Horas.
010340         WHEN "aberto24Horas"
010350             MOVE EMP-24HORAS (EMP-IDX) TO TX-RESULTADO
010360*TRATA O CODIGO DE TRANSACAO numeroFuncionarios.
010370         WHEN "numeroFuncionarios"
010380             MOVE EMP-NUMFUNC (EMP-IDX) TO WC-ID-EDITADO
010390*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
010400             MOVE WC-ID-EDITADO TO TX-RESULTADO
010410*TRATA O CODIGO DE TRANSACAO dono.
010420         WHEN "dono"
010430*TRANSFERE WC-IDX PARA WN-DONO-ID.
010440             MOVE WC-IDX TO WN-DONO-ID
010450             MOVE EMP-DONO-ID (EMP-IDX) TO WC-DONO-ID
010460*TRANSFERE "N" PARA WC-ACHOU.
010470             MOVE "N" TO WC-ACHOU
010480*CHAMA A ROTINA 6210-BUSCAR-NOME-DONO.
010490             PERFORM 6210-BUSCAR-NOME-DONO
010500* FIM DA FAIXA PERFORM-THRU (6210-BUSCAR-NOME-DONO-EXIT).
010510                 THRU 6210-BUSCAR-NOME-DONO-EXIT
010520* CONTROLA O LACO PELO INDICE USR-IDX.
010530                 VARYING USR-IDX FROM 1 BY 1
010540* REPETE ATE QUE USR-IDX > USR-QTD.
010550                 UNTIL USR-IDX > USR-QTD
010560* CONDICAO ALTERNATIVA: WC-E-ACHOU.
010570                    OR WC-E-ACHOU
010580*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
010590             IF NOT WC-E-ACHOU
010600                 MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO
010610                      TX-RESULTADO
010620*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010630                 SET TX-COM-ERRO TO TRUE
010640* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010650             END-IF
010660*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
010670         WHEN OTHER
010680*DEVOLVE ERRO-ATRIBUTO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
010690             MOVE "ERRO-ATRIBUTO-INVALIDO" TO TX-RESULTADO
010700*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010710             SET TX-COM-ERRO TO TRUE
010720* FECHA A SELECAO DE CASOS ABERTA ACIMA.
010730* ENCERRA A SELECAO DE CASOS.
010740     END-EVALUATE.
010750
010760 6200-GET-ATRIBUTO-EMPRESA-EXIT.
010770* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
010780     EXIT.
010790
010800* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
010810 6210-BUSCAR-NOME-DONO SECTION.
010820 6210.
010830*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
010840     IF USR-ID (USR-IDX) EQUAL WC-DONO-ID
010850         MOVE USR-NOME (USR-IDX) TO TX-RESULTADO
010860*TRANSFERE "S" PARA WC-ACHOU.
010870         MOVE "S" TO WC-ACHOU
010880* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010890     END-IF.
010900
010910 6210-BUSCAR-NOME-DONO-EXIT.
010920* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
010930     EXIT.
