000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD1.
000040* AUTHOR.        RENATO C. SOARES.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  14/03/1985.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     CADASTRO E CONSULTA DE USUARIOS
000120*
000130* OBJETIVO:     REGRAS DE CADASTRO DE CLIENTE, DONO DE
000140*               RESTAURANTE E ENTREGADOR; CONFERENCIA DE LOGIN;
000150*               LEITURA DE ATRIBUTO DE USUARIO. TABELA DE
000160*               USUARIOS MANTIDA EM WORKING-STORAGE (COPY
000170*               MYFOOD), COMPARTILHADA COM OS DEMAIS PROGRAMAS
000180*               DA RODADA VIA EXTERNAL.
000190*
000200* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000210*               ----------  -----  -------  ------------------
000220*  14/03/1985  RCS  VERSAO INICIAL -                         CH00312
000230*                                            CRIACAO DE CLIENTE
000240*                                            E DONO
000250*  02/06/1987  RCS  INCLUI CRIACAO DE                        CH00338
000260*                                            ENTREGADOR E REGRA
000270*                                            DE PLACA UNICA
000280*  19/11/1990  JAF  INCLUI GET-ATRIBUTO                      CH00394
000290*                                            GENERICO
000300*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000310*                                            IMPACTO NESTE
000320*                                            PROGRAMA (SEM
000330*                                            CAMPOS DE DATA)
000340*  25/08/2003  MCS  CORRIGE ORDEM DE                         CH00518
000350*                                            VALIDACAO DE PLACA
000360*                                            DO ENTREGADOR
000370*----------------------------------------------------------------*
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*----------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000430  SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000500 01  WS-MODULO.
000510*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000520     03  FILLER PIC X(13) VALUE "MYFOOD1  -   ".
000530*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000540     03  WS-OP  PIC X(20) VALUE SPACES.
000550
000560*CAMPO WC-IDX (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000570 77  WC-IDX          PIC 9(9) COMP VALUE ZERO.
000580*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000590 77  WC-ACHOU        PIC X(01) VALUE "N".
000600*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000610     88  WC-E-ACHOU       VALUE "S".
000620*CAMPO WC-CNT-ARROBA (PIC 9(03)) - VER USO NOS PARAGRAFOS ABAIXO.
000630 77  WC-CNT-ARROBA   PIC 9(03) COMP VALUE ZERO.
000640
000650*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000660 01  WC-ID-EDITADO   PIC Z(8)9.
000670* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000680 01  FILLER REDEFINES WC-ID-EDITADO.
000690*CAMPO WC-ID-EDITADO-X (PIC X(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000700     05  WC-ID-EDITADO-X PIC X(9).
000710
000720
000730*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000740 01  WC-LOG-LINHA    PIC X(80) VALUE SPACES.
000750* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000760 01  FILLER REDEFINES WC-LOG-LINHA.
000770*CAMPO WC-LOG-TIPO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000780     05  WC-LOG-TIPO      PIC X(20).
000790*CAMPO WC-LOG-ID (PIC X(10)) - VER USO NOS PARAGRAFOS ABAIXO.
000800     05  WC-LOG-ID        PIC X(10).
000810*CAMPO WC-LOG-EMAIL (PIC X(50)) - VER USO NOS PARAGRAFOS ABAIXO.
000820     05  WC-LOG-EMAIL     PIC X(50).
000830
000840* 25/08/2003 MCS - LINHA DE AUDITORIA PARA REJEICAO DE PLACA    CH00518
000850*CAMPO WC-LOG-PLACA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000860 01  WC-LOG-PLACA    PIC X(80) VALUE SPACES.
000870* VISAO ALTERNATIVA DE WC-LOG-PLACA.
000880 01  FILLER REDEFINES WC-LOG-PLACA.
000890*CAMPO WC-LOGP-MOTIVO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000900     05  WC-LOGP-MOTIVO   PIC X(20).
000910*CAMPO WC-LOGP-PLACA (PIC X(10)) - VER USO NOS PARAGRAFOS ABAIXO.
000920     05  WC-LOGP-PLACA    PIC X(10).
000930*CAMPO WC-LOGP-VEICULO (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
000940     05  WC-LOGP-VEICULO  PIC X(30).
000950
000960* GRUPO DE TRABALHO WS-NOVO-USUARIO - VER SUBCAMPOS A SEGUIR.
000970 01  WS-NOVO-USUARIO.
000980*CAMPO WN-TIPO (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000990     05  WN-TIPO         PIC X(01).
001000*CAMPO WN-NOME (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
001010     05  WN-NOME         PIC X(60).
001020*CAMPO WN-EMAIL (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
001030     05  WN-EMAIL        PIC X(60).
001040*CAMPO WN-SENHA (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
001050     05  WN-SENHA        PIC X(30).
001060*CAMPO WN-ENDERECO (PIC X(100)) - VER USO NOS PARAGRAFOS ABAIXO.
001070     05  WN-ENDERECO     PIC X(100).
001080*CAMPO WN-CPF (PIC X(14)) - VER USO NOS PARAGRAFOS ABAIXO.
001090     05  WN-CPF          PIC X(14).
001100*CAMPO WN-VEICULO (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
001110     05  WN-VEICULO      PIC X(30).
001120*CAMPO WN-PLACA (PIC X(10)) - VER USO NOS PARAGRAFOS ABAIXO.
001130     05  WN-PLACA        PIC X(10).
001140*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001150     05  FILLER          PIC X(10).
001160
001170* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
001180     COPY MYFOOTX.
001190* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001200     COPY MYFOOD.
001210
001220* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001230 PROCEDURE DIVISION USING WS-TX-AREA.
001240* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001250 0000-CONTROLE SECTION.
001260 0000.
001270*CHAMA A ROTINA 2000-PROCESSO.
001280     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001290*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001300     GOBACK.
001310
001320 0000-EXIT.
001330* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001340     EXIT.
001350
001360* -----------------------------------
001370* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001380 2000-PROCESSO SECTION.
001390 2000.
001400*TRANSFERE "CADASTRO-USR" PARA WS-OP.
001410     MOVE "CADASTRO-USR" TO WS-OP.
001420*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001430     EVALUATE TX-CODIGO
001440*TRATA O CODIGO DE TRANSACAO CRUC.
001450         WHEN "CRUC"
001460*CHAMA A ROTINA 2100-CRIAR-CLIENTE.
001470             PERFORM 2100-CRIAR-CLIENTE
001480* FIM DA FAIXA PERFORM-THRU (2100-CRIAR-CLIENTE-EXIT).
001490                 THRU 2100-CRIAR-CLIENTE-EXIT
001500*TRATA O CODIGO DE TRANSACAO CRUD.
001510         WHEN "CRUD"
001520*CHAMA A ROTINA 2200-CRIAR-DONO.
001530             PERFORM 2200-CRIAR-DONO
001540* FIM DA FAIXA PERFORM-THRU (2200-CRIAR-DONO-EXIT).
001550                 THRU 2200-CRIAR-DONO-EXIT
001560*TRATA O CODIGO DE TRANSACAO CRUE.
001570         WHEN "CRUE"
001580*CHAMA A ROTINA 2300-CRIAR-ENTREGADOR.
001590             PERFORM 2300-CRIAR-ENTREGADOR
001600* FIM DA FAIXA PERFORM-THRU (2300-CRIAR-ENTREGADOR-EXIT).
001610                 THRU 2300-CRIAR-ENTREGADOR-EXIT
001620*TRATA O CODIGO DE TRANSACAO LOGN.
001630         WHEN "LOGN"
001640*CHAMA A ROTINA 3000-LOGIN.
001650             PERFORM 3000-LOGIN THRU 3000-LOGIN-EXIT
001660*TRATA O CODIGO DE TRANSACAO GAUS.
001670         WHEN "GAUS"
001680*CHAMA A ROTINA 4000-GET-ATRIBUTO.
001690             PERFORM 4000-GET-ATRIBUTO
001700* FIM DA FAIXA PERFORM-THRU (4000-GET-ATRIBUTO-EXIT).
001710                 THRU 4000-GET-ATRIBUTO-EXIT
001720* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001730* ENCERRA A SELECAO DE CASOS.
001740     END-EVALUATE.
001750
001760 2000-PROCESSO-EXIT.
001770* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001780     EXIT.
001790
001800* -----------------------------------
001810* CRIARUSUARIO (CLIENTE) - NOME/EMAIL/SENHA/ENDERECO
001820* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001830 2100-CRIAR-CLIENTE SECTION.
001840 2100.
001850*LIMPA WS-NOVO-USUARIO. ANTES DE MONTAR OS NOVOS DADOS.
001860     MOVE SPACES TO WS-NOVO-USUARIO.
001870*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WN-NOME.
001880     MOVE TX-PARM-VAL (1) TO WN-NOME.
001890*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-EMAIL.
001900     MOVE TX-PARM-VAL (2) TO WN-EMAIL.
001910*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-SENHA.
001920     MOVE TX-PARM-VAL (3) TO WN-SENHA.
001930*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
001940     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
001950
001960*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
001970     IF WN-NOME EQUAL SPACES
001980*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
001990         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
002000*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002010         SET TX-COM-ERRO TO TRUE
002020* DESVIA PARA 2100-CRIAR-CLIENTE-EXIT (ABANDONA A ROTINA).
002030         GO TO 2100-CRIAR-CLIENTE-EXIT
002040* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002050     END-IF.
002060
002070*CHAMA A ROTINA 9100-VALIDAR-EMAIL.
002080     PERFORM 9100-VALIDAR-EMAIL THRU 9100-VALIDAR-EMAIL-EXIT.
002090*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002100     IF TX-COM-ERRO
002110* DESVIA PARA 2100-CRIAR-CLIENTE-EXIT (ABANDONA A ROTINA).
002120         GO TO 2100-CRIAR-CLIENTE-EXIT
002130* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002140     END-IF.
002150
002160*CONFERE SE WN-SENHA FOI INFORMADO PELO CHAMADOR.
002170     IF WN-SENHA EQUAL SPACES
002180*DEVOLVE ERRO-SENHA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
002190         MOVE "ERRO-SENHA-INVALIDA" TO TX-RESULTADO
002200*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002210         SET TX-COM-ERRO TO TRUE
002220* DESVIA PARA 2100-CRIAR-CLIENTE-EXIT (ABANDONA A ROTINA).
002230         GO TO 2100-CRIAR-CLIENTE-EXIT
002240* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002250     END-IF.
002260
002270*CONFERE SE WN-ENDERECO FOI INFORMADO PELO CHAMADOR.
002280     IF WN-ENDERECO EQUAL SPACES
002290*DEVOLVE ERRO-ENDERECO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
002300         MOVE "ERRO-ENDERECO-INVALIDO" TO TX-RESULTADO
002310*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002320         SET TX-COM-ERRO TO TRUE
002330* DESVIA PARA 2100-CRIAR-CLIENTE-EXIT (ABANDONA A ROTINA).
002340         GO TO 2100-CRIAR-CLIENTE-EXIT
002350* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002360     END-IF.
002370
002380*CHAMA A ROTINA 9200-VALIDAR-EMAIL-UNICO.
002390     PERFORM 9200-VALIDAR-EMAIL-UNICO
002400* FIM DA FAIXA PERFORM-THRU (9200-VALIDAR-EMAIL-UNICO-EXIT).
002410         THRU 9200-VALIDAR-EMAIL-UNICO-EXIT.
002420*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002430     IF TX-COM-ERRO
002440* DESVIA PARA 2100-CRIAR-CLIENTE-EXIT (ABANDONA A ROTINA).
002450         GO TO 2100-CRIAR-CLIENTE-EXIT
002460* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002470     END-IF.
002480
002490*TRANSFERE "C" PARA WN-TIPO.
002500     MOVE "C" TO WN-TIPO.
002510*CHAMA A ROTINA 9300-GRAVAR-USUARIO.
002520     PERFORM 9300-GRAVAR-USUARIO THRU 9300-GRAVAR-USUARIO-EXIT.
002530
002540 2100-CRIAR-CLIENTE-EXIT.
002550* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002560     EXIT.
002570
002580* -----------------------------------
002590* CRIARUSUARIO (DONO RESTAURANTE) - + CPF
002600* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002610 2200-CRIAR-DONO SECTION.
002620 2200.
002630*LIMPA WS-NOVO-USUARIO. ANTES DE MONTAR OS NOVOS DADOS.
002640     MOVE SPACES TO WS-NOVO-USUARIO.
002650*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WN-NOME.
002660     MOVE TX-PARM-VAL (1) TO WN-NOME.
002670*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-EMAIL.
002680     MOVE TX-PARM-VAL (2) TO WN-EMAIL.
002690*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-SENHA.
002700     MOVE TX-PARM-VAL (3) TO WN-SENHA.
002710*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
002720     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
002730*RECEBE O PARAMETRO 5 DA TRANSACAO E GRAVA EM WN-CPF.
002740     MOVE TX-PARM-VAL (5) TO WN-CPF.
002750
002760*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
002770     IF WN-NOME EQUAL SPACES
002780*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
002790         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
002800*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002810         SET TX-COM-ERRO TO TRUE
002820* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
002830         GO TO 2200-CRIAR-DONO-EXIT
002840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002850     END-IF.
002860
002870*CHAMA A ROTINA 9100-VALIDAR-EMAIL.
002880     PERFORM 9100-VALIDAR-EMAIL THRU 9100-VALIDAR-EMAIL-EXIT.
002890*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
002900     IF TX-COM-ERRO
002910* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
002920         GO TO 2200-CRIAR-DONO-EXIT
002930* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002940     END-IF.
002950
002960*CONFERE SE WN-SENHA FOI INFORMADO PELO CHAMADOR.
002970     IF WN-SENHA EQUAL SPACES
002980*DEVOLVE ERRO-SENHA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
002990         MOVE "ERRO-SENHA-INVALIDA" TO TX-RESULTADO
003000*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003010         SET TX-COM-ERRO TO TRUE
003020* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
003030         GO TO 2200-CRIAR-DONO-EXIT
003040* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003050     END-IF.
003060
003070*CONFERE SE WN-ENDERECO FOI INFORMADO PELO CHAMADOR.
003080     IF WN-ENDERECO EQUAL SPACES
003090*DEVOLVE ERRO-ENDERECO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003100         MOVE "ERRO-ENDERECO-INVALIDO" TO TX-RESULTADO
003110*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003120         SET TX-COM-ERRO TO TRUE
003130* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
003140         GO TO 2200-CRIAR-DONO-EXIT
003150* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003160     END-IF.
003170
003180*TESTA A CONDICAO DE WN-CPF ANTES DE PROSSEGUIR.
003190     IF WN-CPF (14:1) EQUAL SPACE
003200*DEVOLVE ERRO-CPF-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003210         MOVE "ERRO-CPF-INVALIDO" TO TX-RESULTADO
003220*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003230         SET TX-COM-ERRO TO TRUE
003240* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
003250         GO TO 2200-CRIAR-DONO-EXIT
003260* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003270     END-IF.
003280
003290*CHAMA A ROTINA 9200-VALIDAR-EMAIL-UNICO.
003300     PERFORM 9200-VALIDAR-EMAIL-UNICO
003310* FIM DA FAIXA PERFORM-THRU (9200-VALIDAR-EMAIL-UNICO-EXIT).
003320         THRU 9200-VALIDAR-EMAIL-UNICO-EXIT.
003330*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
003340     IF TX-COM-ERRO
003350* DESVIA PARA 2200-CRIAR-DONO-EXIT (ABANDONA A ROTINA).
003360         GO TO 2200-CRIAR-DONO-EXIT
003370* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003380     END-IF.
003390
003400*TRANSFERE "D" PARA WN-TIPO.
003410     MOVE "D" TO WN-TIPO.
003420*CHAMA A ROTINA 9300-GRAVAR-USUARIO.
003430     PERFORM 9300-GRAVAR-USUARIO THRU 9300-GRAVAR-USUARIO-EXIT.
003440
003450 2200-CRIAR-DONO-EXIT.
003460* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003470     EXIT.
003480
003490* -----------------------------------
003500* CRIARUSUARIO (ENTREGADOR) - + VEICULO/PLACA
003510* ATENCAO - A ORDEM ABAIXO NAO E ARBITRARIA: A CONFERENCIA DE
003520* PLACA DUPLICADA OCORRE ANTES DA CONFERENCIA DE VEICULO E
003530* PLACA EM BRANCO (/25-08-2003) - MANTER ESTA ORDEM.         CH00518
003540* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003550 2300-CRIAR-ENTREGADOR SECTION.
003560 2300.
003570*LIMPA WS-NOVO-USUARIO. ANTES DE MONTAR OS NOVOS DADOS.
003580     MOVE SPACES TO WS-NOVO-USUARIO.
003590*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WN-NOME.
003600     MOVE TX-PARM-VAL (1) TO WN-NOME.
003610*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-EMAIL.
003620     MOVE TX-PARM-VAL (2) TO WN-EMAIL.
003630*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WN-SENHA.
003640     MOVE TX-PARM-VAL (3) TO WN-SENHA.
003650*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-ENDERECO.
003660     MOVE TX-PARM-VAL (4) TO WN-ENDERECO.
003670*RECEBE O PARAMETRO 5 DA TRANSACAO E GRAVA EM WN-VEICULO.
003680     MOVE TX-PARM-VAL (5) TO WN-VEICULO.
003690*RECEBE O PARAMETRO 6 DA TRANSACAO E GRAVA EM WN-PLACA.
003700     MOVE TX-PARM-VAL (6) TO WN-PLACA.
003710
003720*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
003730     IF WN-NOME EQUAL SPACES
003740*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003750         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
003760*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003770         SET TX-COM-ERRO TO TRUE
003780* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
003790         GO TO 2300-CRIAR-ENTREGADOR-EXIT
003800* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003810     END-IF.
003820
003830*CHAMA A ROTINA 9100-VALIDAR-EMAIL.
003840     PERFORM 9100-VALIDAR-EMAIL THRU 9100-VALIDAR-EMAIL-EXIT.
003850*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
003860     IF TX-COM-ERRO
003870* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
003880         GO TO 2300-CRIAR-ENTREGADOR-EXIT
003890* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003900     END-IF.
003910
003920*CONFERE SE WN-SENHA FOI INFORMADO PELO CHAMADOR.
003930     IF WN-SENHA EQUAL SPACES
003940*DEVOLVE ERRO-SENHA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
003950         MOVE "ERRO-SENHA-INVALIDA" TO TX-RESULTADO
003960*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003970         SET TX-COM-ERRO TO TRUE
003980* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
003990         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004000* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004010     END-IF.
004020
004030*CONFERE SE WN-ENDERECO FOI INFORMADO PELO CHAMADOR.
004040     IF WN-ENDERECO EQUAL SPACES
004050*DEVOLVE ERRO-ENDERECO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
004060         MOVE "ERRO-ENDERECO-INVALIDO" TO TX-RESULTADO
004070*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004080         SET TX-COM-ERRO TO TRUE
004090* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004100         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004110* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004120     END-IF.
004130
004140* REGRA  - PLACA E CONFERIDA CONTRA TODOS OS ENTREGADORES    CH00518
004150* JA CADASTRADOS ANTES DE SE EXIGIR VEICULO/PLACA PREENCHIDOS
004160*CHAMA A ROTINA 9400-VALIDAR-PLACA-UNICA.
004170     PERFORM 9400-VALIDAR-PLACA-UNICA
004180* FIM DA FAIXA PERFORM-THRU (9400-VALIDAR-PLACA-UNICA-EXIT).
004190         THRU 9400-VALIDAR-PLACA-UNICA-EXIT.
004200*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
004210     IF TX-COM-ERRO
004220* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004230         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004240* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004250     END-IF.
004260
004270*CONFERE SE WN-VEICULO FOI INFORMADO PELO CHAMADOR.
004280     IF WN-VEICULO EQUAL SPACES
004290*DEVOLVE ERRO-VEICULO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
004300         MOVE "ERRO-VEICULO-INVALIDO" TO TX-RESULTADO
004310*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004320         SET TX-COM-ERRO TO TRUE
004330* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004340         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004350* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004360     END-IF.
004370
004380*CONFERE SE WN-PLACA FOI INFORMADO PELO CHAMADOR.
004390     IF WN-PLACA EQUAL SPACES
004400*DEVOLVE ERRO-PLACA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
004410         MOVE "ERRO-PLACA-INVALIDA" TO TX-RESULTADO
004420*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004430         SET TX-COM-ERRO TO TRUE
004440*LIMPA WC-LOG-PLACA ANTES DE MONTAR OS NOVOS DADOS.
004450     MOVE SPACES TO WC-LOG-PLACA
004460     MOVE "PLACA EM BRANCO" TO WC-LOGP-MOTIVO
004470*TRANSFERE WN-VEICULO PARA WC-LOGP-VEICULO.
004480     MOVE WN-VEICULO TO WC-LOGP-VEICULO
004490*EMITE LINHA DE AUDITORIA (WC-LOG-PLACA) NO LOG DA RODADA.
004500     DISPLAY WC-LOG-PLACA
004510* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004520         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004530* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004540     END-IF.
004550
004560*CHAMA A ROTINA 9200-VALIDAR-EMAIL-UNICO.
004570     PERFORM 9200-VALIDAR-EMAIL-UNICO
004580* FIM DA FAIXA PERFORM-THRU (9200-VALIDAR-EMAIL-UNICO-EXIT).
004590         THRU 9200-VALIDAR-EMAIL-UNICO-EXIT.
004600*TESTA A CONDICAO DE TX-COM-ERRO ANTES DE PROSSEGUIR.
004610     IF TX-COM-ERRO
004620* DESVIA PARA 2300-CRIAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004630         GO TO 2300-CRIAR-ENTREGADOR-EXIT
004640* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004650     END-IF.
004660
004670*TRANSFERE "E" PARA WN-TIPO.
004680     MOVE "E" TO WN-TIPO.
004690*CHAMA A ROTINA 9300-GRAVAR-USUARIO.
004700     PERFORM 9300-GRAVAR-USUARIO THRU 9300-GRAVAR-USUARIO-EXIT.
004710
004720 2300-CRIAR-ENTREGADOR-EXIT.
004730* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004740     EXIT.
004750
004760* -----------------------------------
004770* LOGIN - VARREDURA LINEAR POR EMAIL+SENHA
004780* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004790 3000-LOGIN SECTION.
004800 3000.
004810*TRANSFERE "N" PARA WC-ACHOU.
004820     MOVE "N" TO WC-ACHOU.
004830*CHAMA A ROTINA 9500-BUSCAR-USUARIO.
004840     PERFORM 9500-BUSCAR-USUARIO THRU 9500-BUSCAR-USUARIO-EXIT
004850* CONTROLA O LACO PELO INDICE USR-IDX.
004860         VARYING USR-IDX FROM 1 BY 1
004870* REPETE ATE QUE USR-IDX > USR-QTD.
004880         UNTIL USR-IDX > USR-QTD
004890* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004900            OR WC-E-ACHOU.
004910*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
004920     IF WC-E-ACHOU
004930         MOVE USR-ID (USR-IDX) TO WC-ID-EDITADO
004940*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
004950         MOVE WC-ID-EDITADO TO TX-RESULTADO
004960* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
004970* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
004980     ELSE
004990*DEVOLVE ERRO-LOGIN-INVALIDO AO CHAMADOR EM TX-RESULTADO.
005000         MOVE "ERRO-LOGIN-INVALIDO" TO TX-RESULTADO
005010*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005020         SET TX-COM-ERRO TO TRUE
005030* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005040     END-IF.
005050
005060 3000-LOGIN-EXIT.
005070* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005080     EXIT.
005090
005100* -----------------------------------
005110* GETATRIBUTOUSUARIO - LEITURA POR CHAVE + DESPACHO POR ATRIBUTO
005120* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005130 4000-GET-ATRIBUTO SECTION.
005140 4000.
005150*ZERA WC-IDX. ANTES DE ACUMULAR.
005160     MOVE ZERO TO WC-IDX.
005170*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
005180     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
005190*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
005200     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
005210*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-IDX.
005220     MOVE WS-TX-PARM-NUMERICO TO WC-IDX.
005230*TRANSFERE "N" PARA WC-ACHOU.
005240     MOVE "N" TO WC-ACHOU.
005250*CHAMA A ROTINA 9600-LOCALIZAR-ID.
005260     PERFORM 9600-LOCALIZAR-ID THRU 9600-LOCALIZAR-ID-EXIT
005270* CONTROLA O LACO PELO INDICE USR-IDX.
005280         VARYING USR-IDX FROM 1 BY 1
005290* REPETE ATE QUE USR-IDX > USR-QTD.
005300         UNTIL USR-IDX > USR-QTD
005310* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005320            OR WC-E-ACHOU.
005330*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005340     IF NOT WC-E-ACHOU
005350*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
005360         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
005370*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005380         SET TX-COM-ERRO TO TRUE
005390* DESVIA PARA 4000-GET-ATRIBUTO-EXIT (ABANDONA A ROTINA).
005400         GO TO 4000-GET-ATRIBUTO-EXIT
005410* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005420     END-IF.
005430
005440*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-PARM-VAL.
005450     EVALUATE TX-PARM-VAL (2)
005460*TRATA O CODIGO DE TRANSACAO nome.
005470         WHEN "nome"
005480             MOVE USR-NOME (USR-IDX) TO TX-RESULTADO
005490*TRATA O CODIGO DE TRANSACAO email.
005500         WHEN "email"
005510             MOVE USR-EMAIL (USR-IDX) TO TX-RESULTADO
005520*TRATA O CODIGO DE TRANSACAO senha.
005530         WHEN "senha"
005540             MOVE USR-SENHA (USR-IDX) TO TX-RESULTADO
005550*TRATA O CODIGO DE TRANSACAO endereco.
005560         WHEN "endereco"
005570             MOVE USR-ENDERECO (USR-IDX) TO TX-RESULTADO
005580*TRATA O CODIGO DE TRANSACAO cpf.
005590         WHEN "cpf"
005600             MOVE USR-CPF (USR-IDX) TO TX-RESULTADO
005610*TRATA O CODIGO DE TRANSACAO veiculo.
005620         WHEN "veiculo"
005630             MOVE USR-VEICULO (USR-IDX) TO TX-RESULTADO
005640*TRATA O CODIGO DE TRANSACAO placa.
005650         WHEN "placa"
005660             MOVE USR-PLACA (USR-IDX) TO TX-RESULTADO
005670*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
005680         WHEN OTHER
005690*DEVOLVE ERRO-ATRIBUTO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
005700             MOVE "ERRO-ATRIBUTO-INVALIDO" TO TX-RESULTADO
005710*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005720             SET TX-COM-ERRO TO TRUE
005730* FECHA A SELECAO DE CASOS ABERTA ACIMA.
005740* ENCERRA A SELECAO DE CASOS.
005750     END-EVALUATE.
005760
005770 4000-GET-ATRIBUTO-EXIT.
005780* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005790     EXIT.
005800
005810* -----------------------------------
005820* VALIDA FORMATO DE E-MAIL (DEVE CONTER "@")
005830* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005840 9100-VALIDAR-EMAIL SECTION.
005850 9100.
005860*ZERA WC-CNT-ARROBA. ANTES DE ACUMULAR.
005870     MOVE ZERO TO WC-CNT-ARROBA.
005880*CONFERE SE WN-EMAIL FOI INFORMADO PELO CHAMADOR.
005890     IF WN-EMAIL EQUAL SPACES
005900*DEVOLVE ERRO-EMAIL-INVALIDO AO CHAMADOR EM TX-RESULTADO.
005910         MOVE "ERRO-EMAIL-INVALIDO" TO TX-RESULTADO
005920*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005930         SET TX-COM-ERRO TO TRUE
005940* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
005950* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
005960     ELSE
005970*AJUSTA WN-EMAIL PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
005980         INSPECT WN-EMAIL TALLYING WC-CNT-ARROBA FOR ALL "@"
005990*CONFERE SE WC-CNT-ARROBA AINDA NAO FOI PREENCHIDO.
006000         IF WC-CNT-ARROBA EQUAL ZERO
006010*DEVOLVE ERRO-EMAIL-INVALIDO AO CHAMADOR EM TX-RESULTADO.
006020             MOVE "ERRO-EMAIL-INVALIDO" TO TX-RESULTADO
006030*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006040             SET TX-COM-ERRO TO TRUE
006050* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006060         END-IF
006070* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006080     END-IF.
006090
006100 9100-VALIDAR-EMAIL-EXIT.
006110* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006120     EXIT.
006130
006140* -----------------------------------
006150* CONFERE SE EMAIL JA ESTA REGISTRADO EM QUALQUER USUARIO
006160* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006170 9200-VALIDAR-EMAIL-UNICO SECTION.
006180 9200.
006190*TRANSFERE "N" PARA WC-ACHOU.
006200     MOVE "N" TO WC-ACHOU.
006210*CHAMA A ROTINA 9210-COMPARAR-EMAIL.
006220     PERFORM 9210-COMPARAR-EMAIL THRU 9210-COMPARAR-EMAIL-EXIT
006230* CONTROLA O LACO PELO INDICE USR-IDX.
006240         VARYING USR-IDX FROM 1 BY 1
006250* REPETE ATE QUE USR-IDX > USR-QTD.
006260         UNTIL USR-IDX > USR-QTD
006270* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006280            OR WC-E-ACHOU.
006290*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
006300     IF WC-E-ACHOU
006310*DEVOLVE ERRO-EMAIL-EXISTENTE AO CHAMADOR EM TX-RESULTADO.
006320         MOVE "ERRO-EMAIL-EXISTENTE" TO TX-RESULTADO
006330*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006340         SET TX-COM-ERRO TO TRUE
006350* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006360     END-IF.
006370
006380 9200-VALIDAR-EMAIL-UNICO-EXIT.
006390* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006400     EXIT.
006410
006420* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006430 9210-COMPARAR-EMAIL SECTION.
006440 9210.
006450*TESTA A CONDICAO DE USR-EMAIL ANTES DE PROSSEGUIR.
006460     IF USR-EMAIL (USR-IDX) EQUAL WN-EMAIL
006470*TRANSFERE "S" PARA WC-ACHOU.
006480         MOVE "S" TO WC-ACHOU
006490* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006500     END-IF.
006510
006520 9210-COMPARAR-EMAIL-EXIT.
006530* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006540     EXIT.
006550
006560* -----------------------------------
006570* CONFERE SE PLACA JA ESTA REGISTRADA PARA OUTRO ENTREGADOR
006580* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006590 9400-VALIDAR-PLACA-UNICA SECTION.
006600 9400.
006610*TRANSFERE "N" PARA WC-ACHOU.
006620     MOVE "N" TO WC-ACHOU.
006630*CHAMA A ROTINA 9410-COMPARAR-PLACA.
006640     PERFORM 9410-COMPARAR-PLACA THRU 9410-COMPARAR-PLACA-EXIT
006650* CONTROLA O LACO PELO INDICE USR-IDX.
006660         VARYING USR-IDX FROM 1 BY 1
006670* REPETE ATE QUE USR-IDX > USR-QTD.
006680         UNTIL USR-IDX > USR-QTD
006690* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006700            OR WC-E-ACHOU.
006710*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
006720     IF WC-E-ACHOU
006730*DEVOLVE ERRO-PLACA-EXISTENTE AO CHAMADOR EM TX-RESULTADO.
006740         MOVE "ERRO-PLACA-EXISTENTE" TO TX-RESULTADO
006750*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006760         SET TX-COM-ERRO TO TRUE
006770*LIMPA WC-LOG-PLACA ANTES DE MONTAR OS NOVOS DADOS.
006780         MOVE SPACES TO WC-LOG-PLACA
006790         MOVE "PLACA JA CADASTRADA" TO WC-LOGP-MOTIVO
006800*TRANSFERE WN-PLACA PARA WC-LOGP-PLACA.
006810         MOVE WN-PLACA TO WC-LOGP-PLACA
006820*EMITE LINHA DE AUDITORIA (WC-LOG-PLACA) NO LOG DA RODADA.
006830         DISPLAY WC-LOG-PLACA
006840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006850     END-IF.
006860
006870 9400-VALIDAR-PLACA-UNICA-EXIT.
006880* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006890     EXIT.
006900
006910* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006920 9410-COMPARAR-PLACA SECTION.
006930 9410.
006940*TESTA A CONDICAO DE USR-E-ENTREGADOR ANTES DE PROSSEGUIR.
006950     IF USR-E-ENTREGADOR (USR-IDX)
006960* CONDICAO ADICIONAL: USR-PLACA (USR-IDX) EQUAL WN-PLACA.
006970        AND USR-PLACA (USR-IDX) EQUAL WN-PLACA
006980*TRANSFERE "S" PARA WC-ACHOU.
006990         MOVE "S" TO WC-ACHOU
007000* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007010     END-IF.
007020
007030 9410-COMPARAR-PLACA-EXIT.
007040* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007050     EXIT.
007060
007070* -----------------------------------
007080* GRAVA O NOVO REGISTRO DE USUARIO NA TABELA E MONTA A RESPOSTA
007090* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007100 9300-GRAVAR-USUARIO SECTION.
007110 9300.
007120*INCREMENTA O CONTADOR/SEQUENCIAL USR-QTD.
007130     ADD 1 TO USR-QTD.
007140*POSICIONA O INDICE USR-IDX.
007150     SET USR-IDX TO USR-QTD.
007160*INCREMENTA O CONTADOR/SEQUENCIAL USR-PROX-ID.
007170     ADD 1 TO USR-PROX-ID.
007180*GRAVA USR-PROX-ID NA POSICAO CORRENTE DA TABELA USR-ID.
007190     MOVE USR-PROX-ID TO USR-ID (USR-IDX).
007200*GRAVA WN-TIPO NA POSICAO CORRENTE DA TABELA USR-TIPO.
007210     MOVE WN-TIPO TO USR-TIPO (USR-IDX).
007220*GRAVA WN-NOME NA POSICAO CORRENTE DA TABELA USR-NOME.
007230     MOVE WN-NOME TO USR-NOME (USR-IDX).
007240*GRAVA WN-EMAIL NA POSICAO CORRENTE DA TABELA USR-EMAIL.
007250     MOVE WN-EMAIL TO USR-EMAIL (USR-IDX).
007260*GRAVA WN-SENHA NA POSICAO CORRENTE DA TABELA USR-SENHA.
007270     MOVE WN-SENHA TO USR-SENHA (USR-IDX).
007280*GRAVA WN-ENDERECO NA POSICAO CORRENTE DA TABELA USR-ENDERECO.
007290     MOVE WN-ENDERECO TO USR-ENDERECO (USR-IDX).
007300*GRAVA WN-CPF NA POSICAO CORRENTE DA TABELA USR-CPF.
007310     MOVE WN-CPF TO USR-CPF (USR-IDX).
007320*GRAVA WN-VEICULO NA POSICAO CORRENTE DA TABELA USR-VEICULO.
007330     MOVE WN-VEICULO TO USR-VEICULO (USR-IDX).
007340*GRAVA WN-PLACA NA POSICAO CORRENTE DA TABELA USR-PLACA.
007350     MOVE WN-PLACA TO USR-PLACA (USR-IDX).
007360*TRANSFERE USR-PROX-ID PARA WC-ID-EDITADO.
007370     MOVE USR-PROX-ID TO WC-ID-EDITADO.
007380*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
007390     MOVE WC-ID-EDITADO TO TX-RESULTADO.
007400
007410*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
007420     MOVE SPACES TO WC-LOG-LINHA.
007430     MOVE "USUARIO INCLUIDO TIPO " TO WC-LOG-TIPO.
007440*TRANSFERE WC-ID-EDITADO PARA WC-LOG-ID.
007450     MOVE WC-ID-EDITADO TO WC-LOG-ID.
007460*TRANSFERE WN-EMAIL PARA WC-LOG-EMAIL.
007470     MOVE WN-EMAIL TO WC-LOG-EMAIL.
007480*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
007490     DISPLAY WC-LOG-LINHA.
007500
007510 9300-GRAVAR-USUARIO-EXIT.
007520* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007530     EXIT.
007540
007550* -----------------------------------
007560* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007570 9500-BUSCAR-USUARIO SECTION.
007580 9500.
007590*TESTA A CONDICAO DE USR-EMAIL ANTES DE PROSSEGUIR.
007600     IF USR-EMAIL (USR-IDX) EQUAL TX-PARM-VAL (1)
007610* CONDICAO ADICIONAL: USR-SENHA (USR-IDX) EQUAL TX-PARM-VAL (2).
007620        AND USR-SENHA (USR-IDX) EQUAL TX-PARM-VAL (2)
007630*TRANSFERE "S" PARA WC-ACHOU.
007640         MOVE "S" TO WC-ACHOU
007650* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007660     END-IF.
007670
007680 9500-BUSCAR-USUARIO-EXIT.
007690* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007700     EXIT.
007710
007720* -----------------------------------
007730* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007740 9600-LOCALIZAR-ID SECTION.
007750 9600.
007760*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
007770     IF USR-ID (USR-IDX) EQUAL WC-IDX
007780*TRANSFERE "S" PARA WC-ACHOU.
007790         MOVE "S" TO WC-ACHOU
007800* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007810     END-IF.
007820
007830 9600-LOCALIZAR-ID-EXIT.
007840* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007850     EXIT.
