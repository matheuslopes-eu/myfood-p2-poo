000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD4.
000040* AUTHOR.        RENATO C. SOARES.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  02/06/1987.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     CADASTRO DE PRODUTOS
000120*
000130* OBJETIVO:     CRIACAO E ALTERACAO DE PRODUTOS DO CARDAPIO DE
000140*               UMA EMPRESA, CONSULTA DE ATRIBUTO DE PRODUTO
000150*               POR NOME+EMPRESA E LISTAGEM DOS PRODUTOS DE UMA
000160*               EMPRESA. VALOR UNITARIO MANTIDO EM COMP-3 COM
000170*               DUAS CASAS DECIMAIS.
000180*
000190* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000200*               ----------  -----  -------  ------------------
000210*  02/06/1987  RCS  VERSAO INICIAL -                         CH00337
000220*                                            CRIACAO DE PRODUTO
000230*  19/11/1990  JAF  INCLUI EDICAO E                          CH00391
000240*                                            CONSULTA POR
000250*                                            ATRIBUTO
000260*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000270*                                            IMPACTO NESTE
000280*                                            PROGRAMA
000290*  25/08/2003  MCS  VALOR PASSA A SER                        CH00522
000300*                                            VALIDADO ANTES DA
000310*                                            VERIFICACAO DE
000320*                                            NOME DUPLICADO
000330*----------------------------------------------------------------*
000340*===============================================================*
000350 ENVIRONMENT DIVISION.
000360*----------------------------------------------------------------*
000370 CONFIGURATION SECTION.
000380* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000390  SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000460 01  WS-MODULO.
000470*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000480     03  FILLER PIC X(13) VALUE "MYFOOD4  -   ".
000490*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000500     03  WS-OP  PIC X(20) VALUE SPACES.
000510
000520*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000530 77  WC-ACHOU        PIC X(01) VALUE "N".
000540*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000550     88  WC-E-ACHOU       VALUE "S".
000560*CAMPO WC-EMP-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000570 77  WC-EMP-ID       PIC 9(9) COMP VALUE ZERO.
000580*CAMPO WC-PRD-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000590 77  WC-PRD-ID       PIC 9(9) COMP VALUE ZERO.
000600
000610*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000620 01  WC-ID-EDITADO   PIC Z(8)9.
000630* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000640 01  FILLER REDEFINES WC-ID-EDITADO.
000650*CAMPO WC-ID-EDITADO-X (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000660     05  WC-ID-EDITADO-X PIC X(09).
000670
000680*CAMPO WC-VALOR-EDITADO (PIC Z(7)9.99) - VER USO NOS PARAGRAFOS ABAIXO.
000690 01  WC-VALOR-EDITADO    PIC Z(7)9.99.
000700* 25/08/2003 MCS - VISAO ALFA PARA LOG DE AJUSTE DE VALOR    CH00522
000710* VISAO ALTERNATIVA DE WC-VALOR-EDITADO.
000720 01  FILLER REDEFINES WC-VALOR-EDITADO.
000730*CAMPO WC-VALOR-EDITADO-X (PIC X(11)) - VER USO NOS PARAGRAFOS ABAIXO.
000740     05  WC-VALOR-EDITADO-X  PIC X(11).
000750
000760*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000770 01  WC-LOG-LINHA        PIC X(80).
000780* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000790 01  FILLER REDEFINES WC-LOG-LINHA.
000800*CAMPO WC-LOG-TIPO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000810     05  WC-LOG-TIPO     PIC X(20).
000820*CAMPO WC-LOG-ID (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000830     05  WC-LOG-ID       PIC X(09).
000840*CAMPO WC-LOG-NOME (PIC X(51)) - VER USO NOS PARAGRAFOS ABAIXO.
000850     05  WC-LOG-NOME     PIC X(51).
000860
000870* GRUPO DE TRABALHO WS-NOVO-PRODUTO - VER SUBCAMPOS A SEGUIR.
000880 01  WS-NOVO-PRODUTO.
000890*CAMPO WN-EMP-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000900     05  WN-EMP-ID       PIC 9(9).
000910*CAMPO WN-NOME (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000920     05  WN-NOME         PIC X(60).
000930*CAMPO WN-VALOR (PIC S9(9)V9(2)) - VER USO NOS PARAGRAFOS ABAIXO.
000940     05  WN-VALOR        PIC S9(9)V9(2) COMP-3.
000950*CAMPO WN-CATEGORIA (PIC X(40)) - VER USO NOS PARAGRAFOS ABAIXO.
000960     05  WN-CATEGORIA    PIC X(40).
000970
000980* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
000990     COPY MYFOOTX.
001000* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001010     COPY MYFOOD.
001020
001030* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001040 PROCEDURE DIVISION USING WS-TX-AREA.
001050* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001060 0000-CONTROLE SECTION.
001070 0000.
001080*CHAMA A ROTINA 2000-PROCESSO.
001090     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001100*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001110     GOBACK.
001120
001130 0000-EXIT.
001140* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001150     EXIT.
001160
001170* -----------------------------------
001180* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001190 2000-PROCESSO SECTION.
001200 2000.
001210*TRANSFERE "CADASTRO-PRODUTO" PARA WS-OP.
001220     MOVE "CADASTRO-PRODUTO" TO WS-OP.
001230*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001240     EVALUATE TX-CODIGO
001250*TRATA O CODIGO DE TRANSACAO CRPR.
001260         WHEN "CRPR"
001270*CHAMA A ROTINA 2100-CRIAR-PRODUTO.
001280             PERFORM 2100-CRIAR-PRODUTO
001290* FIM DA FAIXA PERFORM-THRU (2100-CRIAR-PRODUTO-EXIT).
001300                 THRU 2100-CRIAR-PRODUTO-EXIT
001310*TRATA O CODIGO DE TRANSACAO EDPR.
001320         WHEN "EDPR"
001330*CHAMA A ROTINA 2200-EDITAR-PRODUTO.
001340             PERFORM 2200-EDITAR-PRODUTO
001350* FIM DA FAIXA PERFORM-THRU (2200-EDITAR-PRODUTO-EXIT).
001360                 THRU 2200-EDITAR-PRODUTO-EXIT
001370*TRATA O CODIGO DE TRANSACAO GPRO.
001380         WHEN "GPRO"
001390*CHAMA A ROTINA 3000-GET-PRODUTO.
001400             PERFORM 3000-GET-PRODUTO
001410* FIM DA FAIXA PERFORM-THRU (3000-GET-PRODUTO-EXIT).
001420                 THRU 3000-GET-PRODUTO-EXIT
001430*TRATA O CODIGO DE TRANSACAO LPRO.
001440         WHEN "LPRO"
001450*CHAMA A ROTINA 4000-LISTAR-PRODUTOS.
001460             PERFORM 4000-LISTAR-PRODUTOS
001470* FIM DA FAIXA PERFORM-THRU (4000-LISTAR-PRODUTOS-EXIT).
001480                 THRU 4000-LISTAR-PRODUTOS-EXIT
001490* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001500* ENCERRA A SELECAO DE CASOS.
001510     END-EVALUATE.
001520
001530 2000-PROCESSO-EXIT.
001540* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001550     EXIT.
001560
001570* -----------------------------------
001580* CRIARPRODUTO - (CRPR|EMPRESAID|NOME|VALOR|CATEGORIA)
001590* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001600 2100-CRIAR-PRODUTO SECTION.
001610 2100.
001620*LIMPA WS-NOVO-PRODUTO. ANTES DE MONTAR OS NOVOS DADOS.
001630     MOVE SPACES TO WS-NOVO-PRODUTO.
001640*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001650     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
001660*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA.
001670     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001680*TRANSFERE WS-TX-PARM-NUMERICO PARA WN-EMP-ID.
001690     MOVE WS-TX-PARM-NUMERICO TO WN-EMP-ID.
001700*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-NOME.
001710     MOVE TX-PARM-VAL (2) TO WN-NOME.
001720*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-CATEGORIA.
001730     MOVE TX-PARM-VAL (4) TO WN-CATEGORIA.
001740
001750*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
001760     IF WN-NOME EQUAL SPACES
001770*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
001780         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
001790*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
001800         SET TX-COM-ERRO TO TRUE
001810* DESVIA PARA 2100-CRIAR-PRODUTO-EXIT (ABANDONA A ROTINA).
001820         GO TO 2100-CRIAR-PRODUTO-EXIT
001830* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
001840     END-IF.
001850
001860*CONFERE SE WN-CATEGORIA FOI INFORMADO PELO CHAMADOR.
001870     IF WN-CATEGORIA EQUAL SPACES
001880*DEVOLVE ERRO-CATEGORIA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
001890         MOVE "ERRO-CATEGORIA-INVALIDA" TO TX-RESULTADO
001900*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
001910         SET TX-COM-ERRO TO TRUE
001920* DESVIA PARA 2100-CRIAR-PRODUTO-EXIT (ABANDONA A ROTINA).
001930         GO TO 2100-CRIAR-PRODUTO-EXIT
001940* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
001950     END-IF.
001960
001970*CHAMA A ROTINA 2900-CONVERTER-VALOR.
001980     PERFORM 2900-CONVERTER-VALOR THRU 2900-CONVERTER-VALOR-EXIT.
001990*TRANSFERE WS-TX-CONV-VALOR PARA WN-VALOR.
002000     MOVE WS-TX-CONV-VALOR TO WN-VALOR.
002010*CONFERE SE WN-VALOR E MAIOR QUE ZERO.
002020     IF WN-VALOR NOT GREATER THAN ZERO
002030*DEVOLVE ERRO-VALOR-INVALIDO AO CHAMADOR EM TX-RESULTADO.
002040         MOVE "ERRO-VALOR-INVALIDO" TO TX-RESULTADO
002050*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002060         SET TX-COM-ERRO TO TRUE
002070* DESVIA PARA 2100-CRIAR-PRODUTO-EXIT (ABANDONA A ROTINA).
002080         GO TO 2100-CRIAR-PRODUTO-EXIT
002090* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002100     END-IF.
002110
002120*TRANSFERE "N" PARA WC-ACHOU.
002130     MOVE "N" TO WC-ACHOU.
002140*CHAMA A ROTINA 2110-COMPARAR-NOME-PRODUTO.
002150     PERFORM 2110-COMPARAR-NOME-PRODUTO
002160* FIM DA FAIXA PERFORM-THRU (2110-COMPARAR-NOME-PRODUTO-EXIT).
002170         THRU 2110-COMPARAR-NOME-PRODUTO-EXIT
002180* CONTROLA O LACO PELO INDICE PRD-IDX.
002190         VARYING PRD-IDX FROM 1 BY 1
002200* REPETE ATE QUE PRD-IDX > PRD-QTD.
002210         UNTIL PRD-IDX > PRD-QTD
002220* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002230            OR WC-E-ACHOU.
002240*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
002250     IF WC-E-ACHOU
002260*DEVOLVE ERRO-PRODUTO-NOME-EXISTENTE AO CHAMADOR EM TX-RESULTADO.
002270         MOVE "ERRO-PRODUTO-NOME-EXISTENTE" TO TX-RESULTADO
002280*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002290         SET TX-COM-ERRO TO TRUE
002300* DESVIA PARA 2100-CRIAR-PRODUTO-EXIT (ABANDONA A ROTINA).
002310         GO TO 2100-CRIAR-PRODUTO-EXIT
002320* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002330     END-IF.
002340
002350*INCREMENTA O CONTADOR/SEQUENCIAL PRD-QTD.
002360     ADD 1 TO PRD-QTD.
002370*POSICIONA O INDICE PRD-IDX.
002380     SET PRD-IDX TO PRD-QTD.
002390*INCREMENTA O CONTADOR/SEQUENCIAL PRD-PROX-ID.
002400     ADD 1 TO PRD-PROX-ID.
002410*GRAVA PRD-PROX-ID NA POSICAO CORRENTE DA TABELA PRD-ID.
002420     MOVE PRD-PROX-ID TO PRD-ID (PRD-IDX).
002430*GRAVA WN-EMP-ID NA POSICAO CORRENTE DA TABELA PRD-EMP-ID.
002440     MOVE WN-EMP-ID TO PRD-EMP-ID (PRD-IDX).
002450*GRAVA WN-NOME NA POSICAO CORRENTE DA TABELA PRD-NOME.
002460     MOVE WN-NOME TO PRD-NOME (PRD-IDX).
002470*GRAVA WN-VALOR NA POSICAO CORRENTE DA TABELA PRD-VALOR.
002480     MOVE WN-VALOR TO PRD-VALOR (PRD-IDX).
002490*GRAVA WN-CATEGORIA NA POSICAO CORRENTE DA TABELA PRD-CATEGORIA.
002500     MOVE WN-CATEGORIA TO PRD-CATEGORIA (PRD-IDX).
002510*TRANSFERE PRD-PROX-ID PARA WC-ID-EDITADO.
002520     MOVE PRD-PROX-ID TO WC-ID-EDITADO.
002530*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
002540     MOVE WC-ID-EDITADO TO TX-RESULTADO.
002550
002560*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
002570     MOVE SPACES TO WC-LOG-LINHA.
002580     MOVE "PRODUTO INCLUIDO " TO WC-LOG-TIPO.
002590*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-ID.
002600     MOVE WC-ID-EDITADO-X TO WC-LOG-ID.
002610*TRANSFERE WN-NOME PARA WC-LOG-NOME.
002620     MOVE WN-NOME TO WC-LOG-NOME.
002630*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
002640     DISPLAY WC-LOG-LINHA.
002650
002660 2100-CRIAR-PRODUTO-EXIT.
002670* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002680     EXIT.
002690
002700* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002710 2110-COMPARAR-NOME-PRODUTO SECTION.
002720 2110.
002730*TESTA A CONDICAO DE PRD-EMP-ID ANTES DE PROSSEGUIR.
002740     IF PRD-EMP-ID (PRD-IDX) EQUAL WN-EMP-ID
002750* CONDICAO ADICIONAL: PRD-NOME (PRD-IDX) EQUAL WN-NOME.
002760        AND PRD-NOME (PRD-IDX) EQUAL WN-NOME
002770*TRANSFERE "S" PARA WC-ACHOU.
002780         MOVE "S" TO WC-ACHOU
002790* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002800     END-IF.
002810
002820 2110-COMPARAR-NOME-PRODUTO-EXIT.
002830* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002840     EXIT.
002850
002860* -----------------------------------
002870* EDITARPRODUTO - (EDPR|PRODUTOID|NOME|VALOR|CATEGORIA)
002880* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002890 2200-EDITAR-PRODUTO SECTION.
002900 2200.
002910*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
002920     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
002930*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA.
002940     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
002950*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PRD-ID.
002960     MOVE WS-TX-PARM-NUMERICO TO WC-PRD-ID.
002970*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WN-NOME.
002980     MOVE TX-PARM-VAL (2) TO WN-NOME.
002990*RECEBE O PARAMETRO 4 DA TRANSACAO E GRAVA EM WN-CATEGORIA.
003000     MOVE TX-PARM-VAL (4) TO WN-CATEGORIA.
003010
003020*CONFERE SE WN-NOME FOI INFORMADO PELO CHAMADOR.
003030     IF WN-NOME EQUAL SPACES
003040*DEVOLVE ERRO-NOME-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003050         MOVE "ERRO-NOME-INVALIDO" TO TX-RESULTADO
003060*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003070         SET TX-COM-ERRO TO TRUE
003080* DESVIA PARA 2200-EDITAR-PRODUTO-EXIT (ABANDONA A ROTINA).
003090         GO TO 2200-EDITAR-PRODUTO-EXIT
003100* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003110     END-IF.
003120
003130*CONFERE SE WN-CATEGORIA FOI INFORMADO PELO CHAMADOR.
003140     IF WN-CATEGORIA EQUAL SPACES
003150*DEVOLVE ERRO-CATEGORIA-INVALIDA AO CHAMADOR EM TX-RESULTADO.
003160         MOVE "ERRO-CATEGORIA-INVALIDA" TO TX-RESULTADO
003170*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003180         SET TX-COM-ERRO TO TRUE
003190* DESVIA PARA 2200-EDITAR-PRODUTO-EXIT (ABANDONA A ROTINA).
003200         GO TO 2200-EDITAR-PRODUTO-EXIT
003210* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003220     END-IF.
003230
003240*CHAMA A ROTINA 2900-CONVERTER-VALOR.
003250     PERFORM 2900-CONVERTER-VALOR THRU 2900-CONVERTER-VALOR-EXIT.
003260*TRANSFERE WS-TX-CONV-VALOR PARA WN-VALOR.
003270     MOVE WS-TX-CONV-VALOR TO WN-VALOR.
003280*CONFERE SE WN-VALOR E MAIOR QUE ZERO.
003290     IF WN-VALOR NOT GREATER THAN ZERO
003300*DEVOLVE ERRO-VALOR-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003310         MOVE "ERRO-VALOR-INVALIDO" TO TX-RESULTADO
003320*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003330         SET TX-COM-ERRO TO TRUE
003340* DESVIA PARA 2200-EDITAR-PRODUTO-EXIT (ABANDONA A ROTINA).
003350         GO TO 2200-EDITAR-PRODUTO-EXIT
003360* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003370     END-IF.
003380
003390*TRANSFERE "N" PARA WC-ACHOU.
003400     MOVE "N" TO WC-ACHOU.
003410*CHAMA A ROTINA 2210-LOCALIZAR-PRODUTO.
003420     PERFORM 2210-LOCALIZAR-PRODUTO
003430* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PRODUTO-EXIT).
003440         THRU 2210-LOCALIZAR-PRODUTO-EXIT
003450* CONTROLA O LACO PELO INDICE PRD-IDX.
003460         VARYING PRD-IDX FROM 1 BY 1
003470* REPETE ATE QUE PRD-IDX > PRD-QTD.
003480         UNTIL PRD-IDX > PRD-QTD
003490* CONDICAO ALTERNATIVA: WC-E-ACHOU.
003500            OR WC-E-ACHOU.
003510*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
003520     IF NOT WC-E-ACHOU
003530*DEVOLVE ERRO-PRODUTO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
003540         MOVE "ERRO-PRODUTO-NAO-ENCONTRADO" TO TX-RESULTADO
003550*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003560         SET TX-COM-ERRO TO TRUE
003570* DESVIA PARA 2200-EDITAR-PRODUTO-EXIT (ABANDONA A ROTINA).
003580         GO TO 2200-EDITAR-PRODUTO-EXIT
003590* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003600     END-IF.
003610
003620*GRAVA WN-NOME NA POSICAO CORRENTE DA TABELA PRD-NOME.
003630     MOVE WN-NOME TO PRD-NOME (PRD-IDX).
003640*GRAVA WN-VALOR NA POSICAO CORRENTE DA TABELA PRD-VALOR.
003650     MOVE WN-VALOR TO PRD-VALOR (PRD-IDX).
003660*GRAVA WN-CATEGORIA NA POSICAO CORRENTE DA TABELA PRD-CATEGORIA.
003670     MOVE WN-CATEGORIA TO PRD-CATEGORIA (PRD-IDX).
003680*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
003690     MOVE "OK" TO TX-RESULTADO.
003700
003710     MOVE PRD-VALOR (PRD-IDX) TO WC-VALOR-EDITADO.
003720*TRANSFERE WC-PRD-ID PARA WC-ID-EDITADO.
003730     MOVE WC-PRD-ID TO WC-ID-EDITADO.
003740*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
003750     MOVE SPACES TO WC-LOG-LINHA.
003760*TRANSFERE "EDITAR-PRODUTO-VALOR" PARA WC-LOG-TIPO.
003770     MOVE "EDITAR-PRODUTO-VALOR" TO WC-LOG-TIPO.
003780*TRANSFERE WC-ID-EDITADO PARA WC-LOG-ID.
003790     MOVE WC-ID-EDITADO TO WC-LOG-ID.
003800*TRANSFERE WC-VALOR-EDITADO-X PARA WC-LOG-NOME.
003810     MOVE WC-VALOR-EDITADO-X TO WC-LOG-NOME.
003820*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
003830     DISPLAY WC-LOG-LINHA.
003840
003850 2200-EDITAR-PRODUTO-EXIT.
003860* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003870     EXIT.
003880
003890* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003900 2210-LOCALIZAR-PRODUTO SECTION.
003910 2210.
003920*TESTA A CONDICAO DE PRD-ID ANTES DE PROSSEGUIR.
003930     IF PRD-ID (PRD-IDX) EQUAL WC-PRD-ID
003940*TRANSFERE "S" PARA WC-ACHOU.
003950         MOVE "S" TO WC-ACHOU
003960* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003970     END-IF.
003980
003990 2210-LOCALIZAR-PRODUTO-EXIT.
004000* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004010     EXIT.
004020
004030* -----------------------------------
004040* QUEBRA UM PARAMETRO "NNNN.NN" EM PARTE INTEIRA E PARTE
004050* DECIMAL E COMPOE WS-TX-CONV-VALOR (COMP-3)
004060* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004070 2900-CONVERTER-VALOR SECTION.
004080 2900.
004090*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WS-TX-CONV-DEC.
004100     MOVE TX-PARM-VAL (3) TO WS-TX-CONV-DEC.
004110*LIMPA WS-TX-CONV-DEC-INT-X. ANTES DE MONTAR OS NOVOS DADOS.
004120     MOVE SPACES TO WS-TX-CONV-DEC-INT-X.
004130*LIMPA WS-TX-CONV-DEC-FRAC-X. ANTES DE MONTAR OS NOVOS DADOS.
004140     MOVE SPACES TO WS-TX-CONV-DEC-FRAC-X.
004150*QUEBRA WS-TX-CONV-DEC NAS SUAS PARTES COMPONENTES (SEM USO DE FUNCTION).
004160     UNSTRING WS-TX-CONV-DEC DELIMITED BY "."
004170         INTO WS-TX-CONV-DEC-INT-X WS-TX-CONV-DEC-FRAC-X.
004180*AJUSTA WS-TX-CONV-DEC-INT-X PARA CONVERSAO NUMERICA.
004190     INSPECT WS-TX-CONV-DEC-INT-X REPLACING ALL SPACE BY "0".
004200*AJUSTA WS-TX-CONV-DEC-FRAC-X PARA CONVERSAO NUMERICA.
004210     INSPECT WS-TX-CONV-DEC-FRAC-X REPLACING ALL SPACE BY "0".
004220*CALCULA O NOVO VALOR DE WS-TX-CONV-VALOR.
004230     COMPUTE WS-TX-CONV-VALOR ROUNDED =
004240             WS-TX-CONV-DEC-INT + (WS-TX-CONV-DEC-FRAC / 100).
004250
004260 2900-CONVERTER-VALOR-EXIT.
004270* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004280     EXIT.
004290
004300* -----------------------------------
004310* GETPRODUTO - BUSCA POR NOME DENTRO DA EMPRESA, DESPACHA POR
004320* ATRIBUTO (GPRO|NOME|EMPRESAID|ATRIBUTO)
004330* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004340 3000-GET-PRODUTO SECTION.
004350 3000.
004360*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004370     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
004380*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA.
004390     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004400*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
004410     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
004420*TRANSFERE "N" PARA WC-ACHOU.
004430     MOVE "N" TO WC-ACHOU.
004440*CHAMA A ROTINA 3010-COMPARAR-NOME-EMPRESA.
004450     PERFORM 3010-COMPARAR-NOME-EMPRESA
004460* FIM DA FAIXA PERFORM-THRU (3010-COMPARAR-NOME-EMPRESA-EXIT).
004470         THRU 3010-COMPARAR-NOME-EMPRESA-EXIT
004480* CONTROLA O LACO PELO INDICE PRD-IDX.
004490         VARYING PRD-IDX FROM 1 BY 1
004500* REPETE ATE QUE PRD-IDX > PRD-QTD.
004510         UNTIL PRD-IDX > PRD-QTD
004520* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004530            OR WC-E-ACHOU.
004540*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004550     IF NOT WC-E-ACHOU
004560*DEVOLVE ERRO-PRODUTO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
004570         MOVE "ERRO-PRODUTO-NAO-ENCONTRADO" TO TX-RESULTADO
004580*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004590         SET TX-COM-ERRO TO TRUE
004600* DESVIA PARA 3000-GET-PRODUTO-EXIT (ABANDONA A ROTINA).
004610         GO TO 3000-GET-PRODUTO-EXIT
004620* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004630     END-IF.
004640
004650*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-PARM-VAL.
004660     EVALUATE TX-PARM-VAL (3)
004670*TRATA O CODIGO DE TRANSACAO nome.
004680         WHEN "nome"
004690             MOVE PRD-NOME (PRD-IDX) TO TX-RESULTADO
004700*TRATA O CODIGO DE TRANSACAO categoria.
004710         WHEN "categoria"
004720             MOVE PRD-CATEGORIA (PRD-IDX) TO TX-RESULTADO
004730*TRATA O CODIGO DE TRANSACAO valor.
004740         WHEN "valor"
004750             MOVE PRD-VALOR (PRD-IDX) TO WC-VALOR-EDITADO
004760*TRANSFERE WC-VALOR-EDITADO PARA TX-RESULTADO.
004770             MOVE WC-VALOR-EDITADO TO TX-RESULTADO
004780*TRATA O CODIGO DE TRANSACAO empresa.
004790         WHEN "empresa"
004800*TRANSFERE "N" PARA WC-ACHOU.
004810             MOVE "N" TO WC-ACHOU
004820*CHAMA A ROTINA 3020-LOCALIZAR-NOME-EMPRESA.
004830             PERFORM 3020-LOCALIZAR-NOME-EMPRESA
004840* FIM DA FAIXA PERFORM-THRU (3020-LOCALIZAR-NOME-EMPRESA-EXIT).
004850                 THRU 3020-LOCALIZAR-NOME-EMPRESA-EXIT
004860* CONTROLA O LACO PELO INDICE EMP-IDX.
004870                 VARYING EMP-IDX FROM 1 BY 1
004880* REPETE ATE QUE EMP-IDX > EMP-QTD.
004890                 UNTIL EMP-IDX > EMP-QTD
004900* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004910                    OR WC-E-ACHOU
004920*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004930             IF NOT WC-E-ACHOU
004940                 MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO
004950                      TX-RESULTADO
004960*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004970                 SET TX-COM-ERRO TO TRUE
004980* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004990             END-IF
005000*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
005010         WHEN OTHER
005020*DEVOLVE ERRO-ATRIBUTO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
005030             MOVE "ERRO-ATRIBUTO-INVALIDO" TO TX-RESULTADO
005040*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005050             SET TX-COM-ERRO TO TRUE
005060* FECHA A SELECAO DE CASOS ABERTA ACIMA.
005070* ENCERRA A SELECAO DE CASOS.
005080     END-EVALUATE.
005090
005100 3000-GET-PRODUTO-EXIT.
005110* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005120     EXIT.
005130
005140* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005150 3010-COMPARAR-NOME-EMPRESA SECTION.
005160 3010.
005170*TESTA A CONDICAO DE PRD-EMP-ID ANTES DE PROSSEGUIR.
005180     IF PRD-EMP-ID (PRD-IDX) EQUAL WC-EMP-ID
005190* CONDICAO ADICIONAL: PRD-NOME (PRD-IDX) EQUAL TX-PARM-VAL (1).
005200        AND PRD-NOME (PRD-IDX) EQUAL TX-PARM-VAL (1)
005210*TRANSFERE "S" PARA WC-ACHOU.
005220         MOVE "S" TO WC-ACHOU
005230* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005240     END-IF.
005250
005260 3010-COMPARAR-NOME-EMPRESA-EXIT.
005270* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005280     EXIT.
005290
005300* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005310 3020-LOCALIZAR-NOME-EMPRESA SECTION.
005320 3020.
005330*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
005340     IF EMP-ID (EMP-IDX) EQUAL PRD-EMP-ID (PRD-IDX)
005350         MOVE EMP-NOME (EMP-IDX) TO TX-RESULTADO
005360*TRANSFERE "S" PARA WC-ACHOU.
005370         MOVE "S" TO WC-ACHOU
005380* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005390     END-IF.
005400
005410 3020-LOCALIZAR-NOME-EMPRESA-EXIT.
005420* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005430     EXIT.
005440
005450* -----------------------------------
005460* LISTARPRODUTOS - EXIGE EMPRESA EXISTENTE (LPRO|EMPRESAID)
005470* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005480 4000-LISTAR-PRODUTOS SECTION.
005490 4000.
005500*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
005510     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
005520*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA.
005530     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
005540*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
005550     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
005560*TRANSFERE "N" PARA WC-ACHOU.
005570     MOVE "N" TO WC-ACHOU.
005580*CHAMA A ROTINA 4010-LOCALIZAR-EMPRESA.
005590     PERFORM 4010-LOCALIZAR-EMPRESA
005600* FIM DA FAIXA PERFORM-THRU (4010-LOCALIZAR-EMPRESA-EXIT).
005610         THRU 4010-LOCALIZAR-EMPRESA-EXIT
005620* CONTROLA O LACO PELO INDICE EMP-IDX.
005630         VARYING EMP-IDX FROM 1 BY 1
005640* REPETE ATE QUE EMP-IDX > EMP-QTD.
005650         UNTIL EMP-IDX > EMP-QTD
005660* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005670            OR WC-E-ACHOU.
005680*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005690     IF NOT WC-E-ACHOU
005700*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
005710         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
005720*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005730         SET TX-COM-ERRO TO TRUE
005740* DESVIA PARA 4000-LISTAR-PRODUTOS-EXIT (ABANDONA A ROTINA).
005750         GO TO 4000-LISTAR-PRODUTOS-EXIT
005760* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005770     END-IF.
005780
005790*LIMPA TX-RESULTADO. ANTES DE MONTAR OS NOVOS DADOS.
005800     MOVE SPACES TO TX-RESULTADO.
005810*CHAMA A ROTINA 4020-ACUMULAR-PRODUTO.
005820     PERFORM 4020-ACUMULAR-PRODUTO
005830* FIM DA FAIXA PERFORM-THRU (4020-ACUMULAR-PRODUTO-EXIT).
005840         THRU 4020-ACUMULAR-PRODUTO-EXIT
005850* CONTROLA O LACO PELO INDICE PRD-IDX.
005860         VARYING PRD-IDX FROM 1 BY 1
005870* REPETE ATE QUE PRD-IDX > PRD-QTD.
005880         UNTIL PRD-IDX > PRD-QTD.
005890
005900 4000-LISTAR-PRODUTOS-EXIT.
005910* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005920     EXIT.
005930
005940* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005950 4010-LOCALIZAR-EMPRESA SECTION.
005960 4010.
005970*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
005980     IF EMP-ID (EMP-IDX) EQUAL WC-EMP-ID
005990*TRANSFERE "S" PARA WC-ACHOU.
006000         MOVE "S" TO WC-ACHOU
006010* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006020     END-IF.
006030
006040 4010-LOCALIZAR-EMPRESA-EXIT.
006050* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006060     EXIT.
006070
006080* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006090 4020-ACUMULAR-PRODUTO SECTION.
006100 4020.
006110*TESTA A CONDICAO DE PRD-EMP-ID ANTES DE PROSSEGUIR.
006120     IF PRD-EMP-ID (PRD-IDX) NOT EQUAL WC-EMP-ID
006130* DESVIA PARA 4020-ACUMULAR-PRODUTO-EXIT (ABANDONA A ROTINA).
006140         GO TO 4020-ACUMULAR-PRODUTO-EXIT
006150* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006160     END-IF.
006170*TESTA A CONDICAO DE TX-RESULTADO ANTES DE PROSSEGUIR.
006180     IF TX-RESULTADO NOT EQUAL SPACES
006190         STRING TX-RESULTADO DELIMITED BY SPACE
006200                ";" DELIMITED BY SIZE
006210                PRD-NOME (PRD-IDX) DELIMITED BY SPACE
006220                INTO TX-RESULTADO
006230* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
006240* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
006250     ELSE
006260         MOVE PRD-NOME (PRD-IDX) TO TX-RESULTADO
006270* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006280     END-IF.
006290
006300 4020-ACUMULAR-PRODUTO-EXIT.
006310* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006320     EXIT.
