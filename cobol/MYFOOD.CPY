000010*----------------------------------------------------------------*
000020* COPY MYFOOD  -  TABELAS COMUNS DO MOTOR DE REGRAS MYFOOD
000030*----------------------------------------------------------------*
000040* SISTEMA:      MYFOOD - PEDIDOS E ENTREGAS
000050* OBJETIVO:     AREA DE DADOS COMPARTILHADA (EXTERNAL) ENTRE O
000060*               PROGRAMA CONTROLADOR MYFOODM E OS PROGRAMAS
000070*               DE REGRAS MYFOOD1 A MYFOOD6, SUBSTITUINDO OS
000080*               ARQUIVOS INDEXADOS DO CADASTRO ORIGINAL POR
000090*               TABELAS EM WORKING-STORAGE VALIDAS DURANTE UM
000100*               UNICO PROCESSAMENTO (UMA RODADA DE TRANSACOES).
000110*
000120* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000130*               ----------  -----  -------  ------------------
000140*  14/03/1985  RCS  VERSAO INICIAL -                         CH00311
000150*                                            TABELAS DE USUARIO
000160*                                            E EMPRESA
000170*  02/06/1987  RCS  TABELA DE PRODUTO E                      CH00341
000180*                                            VINCULO ENTREGADOR
000190*  19/11/1990  JAF  TABELAS DE PEDIDO E                      CH00389
000200*                                            ENTREGA
000210*  09/02/1994  JAF  AJUSTE Y2K NOS                           CH00405
000220*                                            CONTADORES DE ANO
000230*  25/08/2003  MCS  AUMENTO DOS LIMITES                      CH00513
000240*                                            DE TABELA PEDIDO
000250*----------------------------------------------------------------*
000260
000270 01  WS-MYFOOD-LIMITES.
000280     05  WC-MAX-USR              PIC 9(4) COMP VALUE 0200.
000290     05  WC-MAX-EMP              PIC 9(4) COMP VALUE 0150.
000300     05  WC-MAX-CDE              PIC 9(4) COMP VALUE 1000.
000310     05  WC-MAX-PRD              PIC 9(4) COMP VALUE 1000.
000320     05  WC-MAX-PED              PIC 9(4) COMP VALUE 0500.
000330     05  WC-MAX-ENT              PIC 9(4) COMP VALUE 0500.
000340     05  WC-MAX-ITENS-PED        PIC 9(4) COMP VALUE 0200.
000350     05  FILLER                  PIC X(10) VALUE SPACES.
000360
000370*----------------------------------------------------------------*
000380* TABELA DE USUARIOS (CLIENTE / DONORESTAURANTE / ENTREGADOR)
000390*----------------------------------------------------------------*
000400 01  WS-USR-AREA EXTERNAL.
000410     05  USR-PROX-ID             PIC 9(9) COMP VALUE ZERO.
000420     05  USR-QTD                 PIC 9(4) COMP VALUE ZERO.
000430     05  USR-TAB OCCURS 0200 TIMES INDEXED BY USR-IDX.
000440         10  USR-ID              PIC 9(9).
000450         10  USR-TIPO            PIC X(1).
000460             88  USR-E-CLIENTE       VALUE "C".
000470             88  USR-E-DONO          VALUE "D".
000480             88  USR-E-ENTREGADOR    VALUE "E".
000490         10  USR-NOME            PIC X(60).
000500         10  USR-EMAIL           PIC X(60).
000510         10  USR-SENHA           PIC X(30).
000520         10  USR-ENDERECO        PIC X(100).
000530         10  USR-CPF             PIC X(14).
000540         10  USR-VEICULO         PIC X(30).
000550         10  USR-PLACA           PIC X(10).
000560         10  FILLER              PIC X(20).
000570     05  FILLER                  PIC X(08) VALUE SPACES.
000580
000590*----------------------------------------------------------------*
000600* TABELA DE EMPRESAS (RESTAURANTE / MERCADO / FARMACIA)
000610*----------------------------------------------------------------*
000620 01  WS-EMP-AREA EXTERNAL.
000630     05  EMP-PROX-ID             PIC 9(9) COMP VALUE ZERO.
000640     05  EMP-QTD                 PIC 9(4) COMP VALUE ZERO.
000650     05  EMP-TAB OCCURS 0150 TIMES INDEXED BY EMP-IDX.
000660         10  EMP-ID              PIC 9(9).
000670         10  EMP-TIPO            PIC X(1).
000680             88  EMP-E-RESTAURANTE   VALUE "R".
000690             88  EMP-E-MERCADO       VALUE "M".
000700             88  EMP-E-FARMACIA      VALUE "F".
000710         10  EMP-NOME            PIC X(60).
000720         10  EMP-ENDERECO        PIC X(100).
000730         10  EMP-DONO-ID         PIC 9(9).
000740         10  EMP-TIPOCOZINHA     PIC X(40).
000750         10  EMP-ABRE            PIC X(5).
000760         10  EMP-FECHA           PIC X(5).
000770         10  EMP-TIPOMERCADO     PIC X(20).
000780         10  EMP-24HORAS         PIC X(1).
000790         10  EMP-NUMFUNC         PIC 9(5).
000800         10  FILLER              PIC X(20).
000810     05  FILLER                  PIC X(08) VALUE SPACES.
000820
000830*----------------------------------------------------------------*
000840* VINCULO ENTREGADOR X EMPRESA (MUITOS-PARA-MUITOS)
000850*----------------------------------------------------------------*
000860 01  WS-CDE-AREA EXTERNAL.
000870     05  CDE-QTD                 PIC 9(4) COMP VALUE ZERO.
000880     05  CDE-TAB OCCURS 1000 TIMES INDEXED BY CDE-IDX.
000890         10  CDE-EMP-ID          PIC 9(9).
000900         10  CDE-USR-ID          PIC 9(9).
000910         10  FILLER              PIC X(10).
000920     05  FILLER                  PIC X(08) VALUE SPACES.
000930
000940*----------------------------------------------------------------*
000950* CATALOGO DE PRODUTOS
000960*----------------------------------------------------------------*
000970 01  WS-PRD-AREA EXTERNAL.
000980     05  PRD-PROX-ID             PIC 9(9) COMP VALUE ZERO.
000990     05  PRD-QTD                 PIC 9(4) COMP VALUE ZERO.
001000     05  PRD-TAB OCCURS 1000 TIMES INDEXED BY PRD-IDX.
001010         10  PRD-ID              PIC 9(9).
001020         10  PRD-EMP-ID          PIC 9(9).
001030         10  PRD-NOME            PIC X(60).
001040         10  PRD-VALOR           PIC S9(7)V9(2) COMP-3.
001050         10  PRD-CATEGORIA       PIC X(40).
001060         10  FILLER              PIC X(20).
001070     05  FILLER                  PIC X(08) VALUE SPACES.
001080
001090*----------------------------------------------------------------*
001100* PEDIDOS E ITENS DO PEDIDO
001110*----------------------------------------------------------------*
001120 01  WS-PED-AREA EXTERNAL.
001130     05  PED-PROX-NUMERO         PIC 9(9) COMP VALUE ZERO.
001140     05  PED-QTD                 PIC 9(4) COMP VALUE ZERO.
001150     05  PED-TAB OCCURS 0500 TIMES INDEXED BY PED-IDX.
001160         10  PED-NUMERO          PIC 9(9).
001170         10  PED-CLIENTE         PIC X(60).
001180         10  PED-EMPRESA         PIC X(60).
001190         10  PED-ESTADO          PIC X(11).
001200             88  PED-E-ABERTO        VALUE "aberto".
001210             88  PED-E-PREPARANDO    VALUE "preparando".
001220             88  PED-E-PRONTO        VALUE "pronto".
001230             88  PED-E-ENTREGANDO    VALUE "entregando".
001240             88  PED-E-ENTREGUE      VALUE "entregue".
001250         10  PED-VALOR           PIC S9(9)V9(2) COMP-3.
001260         10  PED-QTD-ITENS       PIC 9(3).
001270         10  PED-ITENS OCCURS 0200 TIMES INDEXED BY PED-ITX.
001280             15  PED-ITEM-PRD-ID PIC 9(9).
001290         10  FILLER              PIC X(20).
001300     05  FILLER                  PIC X(08) VALUE SPACES.
001310
001320*----------------------------------------------------------------*
001330* ENTREGAS
001340*----------------------------------------------------------------*
001350 01  WS-ENT-AREA EXTERNAL.
001360     05  ENT-QTD                 PIC 9(9) COMP VALUE ZERO.
001370     05  ENT-TAB OCCURS 0500 TIMES INDEXED BY ENT-IDX.
001380         10  ENT-ID              PIC 9(9).
001390         10  ENT-PEDIDO          PIC 9(9).
001400         10  ENT-ENTREGADOR      PIC 9(9).
001410         10  ENT-DESTINO         PIC X(100).
001420         10  FILLER              PIC X(20).
001430     05  FILLER                  PIC X(08) VALUE SPACES.
