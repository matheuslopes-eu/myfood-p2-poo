000010*----------------------------------------------------------------*
000020* COPY MYFOOTX  -  AREA DE TRANSACAO (PEDIDO / RESPOSTA)
000030*----------------------------------------------------------------*
000040* OBJETIVO:     LAYOUT DA LINHA DE TRANSACAO LIDA DE
000050*               ORD-REQUEST-FILE E DA LINHA DE RESPOSTA GRAVADA
000060*               EM ORD-RESPONSE-FILE. O CONTROLADOR MYFOODM
000070*               QUEBRA A LINHA DE ENTRADA EM CODIGO + ATE 10
000080*               PARAMETROS SEPARADOS POR "|" E PASSA ESTA AREA
000090*               POR REFERENCIA A UM DOS PROGRAMAS MYFOOD1-6.
000100*
000110* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000120*               ----------  -----  -------  ------------------
000130*  14/03/1985  RCS  VERSAO INICIAL                           CH00311
000140*  25/08/2003  MCS  AUMENTO DE 8 PARA                        CH00514
000150*                                            10 PARAMETROS
000160*----------------------------------------------------------------*
000170
000180 01  WS-TX-AREA.
000190     05  TX-CODIGO               PIC X(4).
000200     05  TX-QTD-PARM             PIC 9(2) COMP.
000210     05  TX-PARM OCCURS 10 TIMES INDEXED BY TX-IDX.
000220         10  TX-PARM-VAL         PIC X(100).
000230     05  TX-RESULTADO            PIC X(200).
000240     05  TX-ERRO                 PIC X(1).
000250         88  TX-COM-ERRO             VALUE "S".
000260         88  TX-SEM-ERRO             VALUE "N".
000270     05  FILLER                  PIC X(08) VALUE SPACES.
000280
000290*----------------------------------------------------------------*
000300* AREAS DE TRABALHO PARA CONVERSAO NUMERICA DE PARAMETROS
000310* (SEM USO DE FUNCTION - CONVERSAO POR MOVE/UNSTRING/INSPECT,
000320* PADRAO DA CASA)
000330*----------------------------------------------------------------*
000340
000350* "DES-EDITA" UM PARAMETRO NUMERICO RECEBIDO COMO TEXTO: O
000360* JUSTIFIED RIGHT ALINHA OS DIGITOS A DIREITA (ESPACOS FICAM A
000370* ESQUERDA) E O INSPECT TROCA OS ESPACOS POR ZEROS ANTES DO
000380* MOVE PARA O CAMPO NUMERICO - SEM USO DE FUNCTION, PADRAO DA
000390* CASA.
000400 01  WS-TX-PARM-NUMERICO         PIC X(9) JUSTIFIED RIGHT.
000410
000420* CONVERSAO DE UM PARAMETRO DECIMAL "NNNN.NN" (VALOR MONETARIO)
000430* PARA UM CAMPO COMP-3 - QUEBRA POR UNSTRING NA PARTE INTEIRA E
000440* NA PARTE DECIMAL, "DES-EDITA" CADA PARTE PELO MESMO TRUQUE DO
000450* JUSTIFIED RIGHT + INSPECT ACIMA, DEPOIS COMPOE O VALOR POR
000460* COMPUTE.
000470 01  WS-TX-CONV-DEC              PIC X(20) VALUE SPACES.
000480 01  WS-TX-CONV-DEC-INT-X        PIC X(9) JUSTIFIED RIGHT
000490                                  VALUE SPACES.
000500 01  FILLER REDEFINES WS-TX-CONV-DEC-INT-X.
000510     05  WS-TX-CONV-DEC-INT      PIC 9(9).
000520 01  WS-TX-CONV-DEC-FRAC-X       PIC X(2) JUSTIFIED RIGHT
000530                                  VALUE SPACES.
000540 01  FILLER REDEFINES WS-TX-CONV-DEC-FRAC-X.
000550     05  WS-TX-CONV-DEC-FRAC     PIC 9(2).
000560 01  WS-TX-CONV-VALOR            PIC S9(9)V9(2) COMP-3 VALUE ZERO.
