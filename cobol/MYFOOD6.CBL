000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD6.
000040* AUTHOR.        JOSE A. FERREIRA.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  19/11/1990.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     DESPACHO DE ENTREGA
000120*
000130* OBJETIVO:     SELECIONA O PROXIMO PEDIDO PRONTO PARA UM
000140*               ENTREGADOR (PRIORIZANDO FARMACIA), ABRE A
000150*               ENTREGA, CONSULTA SEUS DADOS E FECHA O CICLO
000160*               QUANDO O ENTREGADOR CONFIRMA A ENTREGA AO
000170*               CLIENTE.
000180*
000190* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000200*               ----------  -----  -------  ------------------
000210*  19/11/1990  JAF  VERSAO INICIAL                           CH00393
000220*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000230*                                            IMPACTO NESTE
000240*                                            PROGRAMA
000250*  25/08/2003  MCS  REGRA DE PRIORIDADE                      CH00524
000260*                                            FARMACIA-PRIMEIRO
000270*                                            NA SELECAO DO
000280*                                            PEDIDO
000290*----------------------------------------------------------------*
000300*===============================================================*
000310 ENVIRONMENT DIVISION.
000320*----------------------------------------------------------------*
000330 CONFIGURATION SECTION.
000340* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000350  SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000420 01  WS-MODULO.
000430*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000440     03  FILLER PIC X(13) VALUE "MYFOOD6  -   ".
000450*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000460     03  WS-OP  PIC X(20) VALUE SPACES.
000470
000480*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000490 77  WC-ACHOU        PIC X(01) VALUE "N".
000500*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000510     88  WC-E-ACHOU       VALUE "S".
000520*CAMPO WC-USR-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000530 77  WC-USR-ID       PIC 9(9) COMP VALUE ZERO.
000540*CAMPO WC-PED-NUMERO (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000550 77  WC-PED-NUMERO   PIC 9(9) COMP VALUE ZERO.
000560*CAMPO WC-ENT-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000570 77  WC-ENT-ID       PIC 9(9) COMP VALUE ZERO.
000580*CAMPO WC-QTD-VINCULO (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000590 77  WC-QTD-VINCULO  PIC 9(4) COMP VALUE ZERO.
000600*CAMPO WC-MELHOR-FARMACIA (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000610 77  WC-MELHOR-FARMACIA  PIC 9(9) COMP VALUE ZERO.
000620*CAMPO WC-MELHOR-GERAL (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000630 77  WC-MELHOR-GERAL     PIC 9(9) COMP VALUE ZERO.
000640*CAMPO WC-DESTINO (PIC X(100)) - VER USO NOS PARAGRAFOS ABAIXO.
000650 77  WC-DESTINO      PIC X(100) VALUE SPACES.
000660
000670*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000680 01  WC-ID-EDITADO   PIC Z(8)9.
000690* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000700 01  FILLER REDEFINES WC-ID-EDITADO.
000710*CAMPO WC-ID-EDITADO-X (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000720     05  WC-ID-EDITADO-X PIC X(09).
000730
000740* GRUPO DE TRABALHO WC-CANDIDATO - VER SUBCAMPOS A SEGUIR.
000750 01  WC-CANDIDATO.
000760*CAMPO WC-CAND-NUMERO (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000770     05  WC-CAND-NUMERO      PIC 9(9).
000780*CAMPO WC-CAND-TIPO (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000790     05  WC-CAND-TIPO        PIC X(01).
000800* VISAO ALTERNATIVA DE WC-CANDIDATO.
000810 01  FILLER REDEFINES WC-CANDIDATO.
000820*CAMPO WC-CAND-X (PIC X(10)) - VER USO NOS PARAGRAFOS ABAIXO.
000830     05  WC-CAND-X           PIC X(10).
000840
000850*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000860 01  WC-LOG-LINHA        PIC X(80).
000870* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000880 01  FILLER REDEFINES WC-LOG-LINHA.
000890*CAMPO WC-LOG-TIPO (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
000900     05  WC-LOG-TIPO     PIC X(30).
000910*CAMPO WC-LOG-NUMERO (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000920     05  WC-LOG-NUMERO   PIC X(09).
000930*CAMPO WC-LOG-ESTADO (PIC X(11)) - VER USO NOS PARAGRAFOS ABAIXO.
000940     05  WC-LOG-ESTADO   PIC X(11).
000950*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000960     05  FILLER          PIC X(30).
000970
000980* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
000990     COPY MYFOOTX.
001000* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001010     COPY MYFOOD.
001020
001030* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001040 PROCEDURE DIVISION USING WS-TX-AREA.
001050* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001060 0000-CONTROLE SECTION.
001070 0000.
001080*CHAMA A ROTINA 2000-PROCESSO.
001090     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001100*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001110     GOBACK.
001120
001130 0000-EXIT.
001140* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001150     EXIT.
001160
001170* -----------------------------------
001180* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001190 2000-PROCESSO SECTION.
001200 2000.
001210*TRANSFERE "DESPACHO-ENTREGA" PARA WS-OP.
001220     MOVE "DESPACHO-ENTREGA" TO WS-OP.
001230*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001240     EVALUATE TX-CODIGO
001250*TRATA O CODIGO DE TRANSACAO OBPE.
001260         WHEN "OBPE"
001270*CHAMA A ROTINA 2100-OBTER-PEDIDO.
001280             PERFORM 2100-OBTER-PEDIDO
001290* FIM DA FAIXA PERFORM-THRU (2100-OBTER-PEDIDO-EXIT).
001300                 THRU 2100-OBTER-PEDIDO-EXIT
001310*TRATA O CODIGO DE TRANSACAO CRET.
001320         WHEN "CRET"
001330*CHAMA A ROTINA 2200-CRIAR-ENTREGA.
001340             PERFORM 2200-CRIAR-ENTREGA
001350* FIM DA FAIXA PERFORM-THRU (2200-CRIAR-ENTREGA-EXIT).
001360                 THRU 2200-CRIAR-ENTREGA-EXIT
001370*TRATA O CODIGO DE TRANSACAO GIDT.
001380         WHEN "GIDT"
001390*CHAMA A ROTINA 3000-GET-ID-ENTREGA.
001400             PERFORM 3000-GET-ID-ENTREGA
001410* FIM DA FAIXA PERFORM-THRU (3000-GET-ID-ENTREGA-EXIT).
001420                 THRU 3000-GET-ID-ENTREGA-EXIT
001430*TRATA O CODIGO DE TRANSACAO GETR.
001440         WHEN "GETR"
001450*CHAMA A ROTINA 3100-GET-ENTREGA.
001460             PERFORM 3100-GET-ENTREGA
001470* FIM DA FAIXA PERFORM-THRU (3100-GET-ENTREGA-EXIT).
001480                 THRU 3100-GET-ENTREGA-EXIT
001490*TRATA O CODIGO DE TRANSACAO ENTR.
001500         WHEN "ENTR"
001510*CHAMA A ROTINA 2300-ENTREGAR.
001520             PERFORM 2300-ENTREGAR
001530* FIM DA FAIXA PERFORM-THRU (2300-ENTREGAR-EXIT).
001540                 THRU 2300-ENTREGAR-EXIT
001550* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001560* ENCERRA A SELECAO DE CASOS.
001570     END-EVALUATE.
001580
001590 2000-PROCESSO-EXIT.
001600* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001610     EXIT.
001620
001630* -----------------------------------
001640* OBTERPEDIDO - VARRE OS PEDIDOS "PRONTO" DAS EMPRESAS
001650* VINCULADAS AO ENTREGADOR; SE HOUVER PEDIDO DE FARMACIA ENTRE
001660* OS CANDIDATOS, VENCE O DE MENOR NUMERO ENTRE AS FARMACIAS,
001670* SENAO VENCE O DE MENOR NUMERO ENTRE TODOS OS CANDIDATOS
001680* (OBPE|IDENTREGADOR)
001690* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001700 2100-OBTER-PEDIDO SECTION.
001710 2100.
001720*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001730     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
001740*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
001750     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001760*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
001770     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
001780
001790*TRANSFERE "N" PARA WC-ACHOU.
001800     MOVE "N" TO WC-ACHOU.
001810*CHAMA A ROTINA 2110-LOCALIZAR-ENTREGADOR.
001820     PERFORM 2110-LOCALIZAR-ENTREGADOR
001830* FIM DA FAIXA PERFORM-THRU (2110-LOCALIZAR-ENTREGADOR-EXIT).
001840         THRU 2110-LOCALIZAR-ENTREGADOR-EXIT
001850* CONTROLA O LACO PELO INDICE USR-IDX.
001860         VARYING USR-IDX FROM 1 BY 1
001870* REPETE ATE QUE USR-IDX > USR-QTD.
001880         UNTIL USR-IDX > USR-QTD
001890* CONDICAO ALTERNATIVA: WC-E-ACHOU.
001900            OR WC-E-ACHOU.
001910*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
001920     IF NOT WC-E-ACHOU
001930*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
001940         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
001950*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
001960         SET TX-COM-ERRO TO TRUE
001970* DESVIA PARA 2100-OBTER-PEDIDO-EXIT (ABANDONA A ROTINA).
001980         GO TO 2100-OBTER-PEDIDO-EXIT
001990* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002000     END-IF.
002010
002020*TESTA A CONDICAO INVERSA DE USR-E-ENTREGADOR.
002030     IF NOT USR-E-ENTREGADOR (USR-IDX)
002040*DEVOLVE ERRO-USUARIO-NAO-E-ENTREGADOR AO CHAMADOR EM TX-RESULTADO.
002050         MOVE "ERRO-USUARIO-NAO-E-ENTREGADOR" TO TX-RESULTADO
002060*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002070         SET TX-COM-ERRO TO TRUE
002080* DESVIA PARA 2100-OBTER-PEDIDO-EXIT (ABANDONA A ROTINA).
002090         GO TO 2100-OBTER-PEDIDO-EXIT
002100* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002110     END-IF.
002120
002130*ZERA WC-QTD-VINCULO. ANTES DE ACUMULAR.
002140     MOVE ZERO TO WC-QTD-VINCULO.
002150*CHAMA A ROTINA 2120-CONTAR-VINCULO.
002160     PERFORM 2120-CONTAR-VINCULO
002170* FIM DA FAIXA PERFORM-THRU (2120-CONTAR-VINCULO-EXIT).
002180         THRU 2120-CONTAR-VINCULO-EXIT
002190* CONTROLA O LACO PELO INDICE CDE-IDX.
002200         VARYING CDE-IDX FROM 1 BY 1
002210* REPETE ATE QUE CDE-IDX > CDE-QTD.
002220         UNTIL CDE-IDX > CDE-QTD.
002230*CONFERE SE WC-QTD-VINCULO AINDA NAO FOI PREENCHIDO.
002240     IF WC-QTD-VINCULO EQUAL ZERO
002250*DEVOLVE ERRO-ENTREGADOR-SEM-VINCULO AO CHAMADOR EM TX-RESULTADO.
002260         MOVE "ERRO-ENTREGADOR-SEM-VINCULO" TO TX-RESULTADO
002270*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002280         SET TX-COM-ERRO TO TRUE
002290* DESVIA PARA 2100-OBTER-PEDIDO-EXIT (ABANDONA A ROTINA).
002300         GO TO 2100-OBTER-PEDIDO-EXIT
002310* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002320     END-IF.
002330
002340*ZERA WC-MELHOR-FARMACIA. ANTES DE ACUMULAR.
002350     MOVE ZERO TO WC-MELHOR-FARMACIA.
002360*ZERA WC-MELHOR-GERAL. ANTES DE ACUMULAR.
002370     MOVE ZERO TO WC-MELHOR-GERAL.
002380*CHAMA A ROTINA 2130-AVALIAR-PEDIDO.
002390     PERFORM 2130-AVALIAR-PEDIDO
002400* FIM DA FAIXA PERFORM-THRU (2130-AVALIAR-PEDIDO-EXIT).
002410         THRU 2130-AVALIAR-PEDIDO-EXIT
002420* CONTROLA O LACO PELO INDICE PED-IDX.
002430         VARYING PED-IDX FROM 1 BY 1
002440* REPETE ATE QUE PED-IDX > PED-QTD.
002450         UNTIL PED-IDX > PED-QTD.
002460
002470*TESTA A CONDICAO DE WC-MELHOR-FARMACIA ANTES DE PROSSEGUIR.
002480     IF WC-MELHOR-FARMACIA NOT EQUAL ZERO
002490*TRANSFERE WC-MELHOR-FARMACIA PARA WC-PED-NUMERO.
002500         MOVE WC-MELHOR-FARMACIA TO WC-PED-NUMERO
002510* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
002520* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
002530     ELSE
002540*TESTA A CONDICAO DE WC-MELHOR-GERAL ANTES DE PROSSEGUIR.
002550         IF WC-MELHOR-GERAL NOT EQUAL ZERO
002560*TRANSFERE WC-MELHOR-GERAL PARA WC-PED-NUMERO.
002570             MOVE WC-MELHOR-GERAL TO WC-PED-NUMERO
002580* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
002590* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
002600         ELSE
002610             MOVE "ERRO-NENHUM-PEDIDO-DISPONIVEL" TO
002620                  TX-RESULTADO
002630*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002640             SET TX-COM-ERRO TO TRUE
002650* DESVIA PARA 2100-OBTER-PEDIDO-EXIT (ABANDONA A ROTINA).
002660             GO TO 2100-OBTER-PEDIDO-EXIT
002670* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002680         END-IF
002690* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002700     END-IF.
002710
002720*TRANSFERE WC-PED-NUMERO PARA WC-ID-EDITADO.
002730     MOVE WC-PED-NUMERO TO WC-ID-EDITADO.
002740*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
002750     MOVE WC-ID-EDITADO TO TX-RESULTADO.
002760
002770 2100-OBTER-PEDIDO-EXIT.
002780* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002790     EXIT.
002800
002810* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002820 2110-LOCALIZAR-ENTREGADOR SECTION.
002830 2110.
002840*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
002850     IF USR-ID (USR-IDX) EQUAL WC-USR-ID
002860*TRANSFERE "S" PARA WC-ACHOU.
002870         MOVE "S" TO WC-ACHOU
002880* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002890     END-IF.
002900
002910 2110-LOCALIZAR-ENTREGADOR-EXIT.
002920* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002930     EXIT.
002940
002950* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002960 2120-CONTAR-VINCULO SECTION.
002970 2120.
002980*TESTA A CONDICAO DE CDE-USR-ID ANTES DE PROSSEGUIR.
002990     IF CDE-USR-ID (CDE-IDX) EQUAL WC-USR-ID
003000*INCREMENTA O CONTADOR/SEQUENCIAL WC-QTD-VINCULO.
003010         ADD 1 TO WC-QTD-VINCULO
003020* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003030     END-IF.
003040
003050 2120-CONTAR-VINCULO-EXIT.
003060* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003070     EXIT.
003080
003090* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003100 2130-AVALIAR-PEDIDO SECTION.
003110 2130.
003120*TESTA A CONDICAO INVERSA DE PED-E-PRONTO.
003130     IF NOT PED-E-PRONTO (PED-IDX)
003140* DESVIA PARA 2130-AVALIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
003150         GO TO 2130-AVALIAR-PEDIDO-EXIT
003160* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003170     END-IF.
003180
003190*TRANSFERE "N" PARA WC-ACHOU.
003200     MOVE "N" TO WC-ACHOU.
003210*CHAMA A ROTINA 2140-LOCALIZAR-EMPRESA-PEDIDO.
003220     PERFORM 2140-LOCALIZAR-EMPRESA-PEDIDO
003230* FIM DA FAIXA PERFORM-THRU (2140-LOCALIZAR-EMPRESA-PEDIDO-EXIT).
003240         THRU 2140-LOCALIZAR-EMPRESA-PEDIDO-EXIT
003250* CONTROLA O LACO PELO INDICE EMP-IDX.
003260         VARYING EMP-IDX FROM 1 BY 1
003270* REPETE ATE QUE EMP-IDX > EMP-QTD.
003280         UNTIL EMP-IDX > EMP-QTD
003290* CONDICAO ALTERNATIVA: WC-E-ACHOU.
003300            OR WC-E-ACHOU.
003310*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
003320     IF NOT WC-E-ACHOU
003330* DESVIA PARA 2130-AVALIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
003340         GO TO 2130-AVALIAR-PEDIDO-EXIT
003350* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003360     END-IF.
003370
003380*TRANSFERE "N" PARA WC-ACHOU.
003390     MOVE "N" TO WC-ACHOU.
003400*CHAMA A ROTINA 2150-CONFERIR-VINCULO-EMPRESA.
003410     PERFORM 2150-CONFERIR-VINCULO-EMPRESA
003420* FIM DA FAIXA PERFORM-THRU (2150-CONFERIR-VINCULO-EMPRESA-EXIT).
003430         THRU 2150-CONFERIR-VINCULO-EMPRESA-EXIT
003440* CONTROLA O LACO PELO INDICE CDE-IDX.
003450         VARYING CDE-IDX FROM 1 BY 1
003460* REPETE ATE QUE CDE-IDX > CDE-QTD.
003470         UNTIL CDE-IDX > CDE-QTD
003480* CONDICAO ALTERNATIVA: WC-E-ACHOU.
003490            OR WC-E-ACHOU.
003500*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
003510     IF NOT WC-E-ACHOU
003520* DESVIA PARA 2130-AVALIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
003530         GO TO 2130-AVALIAR-PEDIDO-EXIT
003540* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003550     END-IF.
003560
003570*CONFERE SE WC-MELHOR-GERAL AINDA NAO FOI PREENCHIDO.
003580     IF WC-MELHOR-GERAL EQUAL ZERO
003590* CONDICAO ALTERNATIVA: PED-NUMERO (PED-IDX) < WC-MELHOR-GERAL.
003600        OR PED-NUMERO (PED-IDX) < WC-MELHOR-GERAL
003610         MOVE PED-NUMERO (PED-IDX) TO WC-MELHOR-GERAL
003620* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003630     END-IF.
003640
003650*TESTA A CONDICAO DE EMP-E-FARMACIA ANTES DE PROSSEGUIR.
003660     IF EMP-E-FARMACIA (EMP-IDX)
003670*CONFERE SE WC-MELHOR-FARMACIA AINDA NAO FOI PREENCHIDO.
003680         IF WC-MELHOR-FARMACIA EQUAL ZERO
003690* CONDICAO ALTERNATIVA: PED-NUMERO (PED-IDX) < WC-MELHOR-FARMACIA.
003700            OR PED-NUMERO (PED-IDX) < WC-MELHOR-FARMACIA
003710             MOVE PED-NUMERO (PED-IDX) TO WC-MELHOR-FARMACIA
003720             MOVE PED-NUMERO (PED-IDX) TO WC-CAND-NUMERO
003730*TRANSFERE "F" PARA WC-CAND-TIPO.
003740             MOVE "F" TO WC-CAND-TIPO
003750*EMITE LINHA DE AUDITORIA ("MYFOOD6) NO LOG DA RODADA.
003760             DISPLAY "MYFOOD6 - CANDIDATO FARMACIA " WC-CAND-X
003770* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003780         END-IF
003790* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003800     END-IF.
003810
003820 2130-AVALIAR-PEDIDO-EXIT.
003830* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003840     EXIT.
003850
003860* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003870 2140-LOCALIZAR-EMPRESA-PEDIDO SECTION.
003880 2140.
003890*TESTA A CONDICAO DE EMP-NOME ANTES DE PROSSEGUIR.
003900     IF EMP-NOME (EMP-IDX) EQUAL PED-EMPRESA (PED-IDX)
003910*TRANSFERE "S" PARA WC-ACHOU.
003920         MOVE "S" TO WC-ACHOU
003930* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003940     END-IF.
003950
003960 2140-LOCALIZAR-EMPRESA-PEDIDO-EXIT.
003970* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003980     EXIT.
003990
004000* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004010 2150-CONFERIR-VINCULO-EMPRESA SECTION.
004020 2150.
004030*TESTA A CONDICAO DE CDE-EMP-ID ANTES DE PROSSEGUIR.
004040     IF CDE-EMP-ID (CDE-IDX) EQUAL EMP-ID (EMP-IDX)
004050* CONDICAO ADICIONAL: CDE-USR-ID (CDE-IDX) EQUAL WC-USR-ID.
004060        AND CDE-USR-ID (CDE-IDX) EQUAL WC-USR-ID
004070*TRANSFERE "S" PARA WC-ACHOU.
004080         MOVE "S" TO WC-ACHOU
004090* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004100     END-IF.
004110
004120 2150-CONFERIR-VINCULO-EMPRESA-EXIT.
004130* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004140     EXIT.
004150
004160* -----------------------------------
004170* CRIARENTREGA - PEDIDO DEVE ESTAR "PRONTO", ENTREGADOR DEVE
004180* ESTAR VINCULADO A EMPRESA DO PEDIDO
004190* (CRET|NUMEROPEDIDO|IDENTREGADOR|DESTINO)
004200* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004210 2200-CRIAR-ENTREGA SECTION.
004220 2200.
004230*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004240     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
004250*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004260     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004270*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
004280     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
004290*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004300     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
004310*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004320     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004330*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
004340     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
004350*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WC-DESTINO.
004360     MOVE TX-PARM-VAL (3) TO WC-DESTINO.
004370
004380*TRANSFERE "N" PARA WC-ACHOU.
004390     MOVE "N" TO WC-ACHOU.
004400*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
004410     PERFORM 2210-LOCALIZAR-PEDIDO
004420* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
004430         THRU 2210-LOCALIZAR-PEDIDO-EXIT
004440* CONTROLA O LACO PELO INDICE PED-IDX.
004450         VARYING PED-IDX FROM 1 BY 1
004460* REPETE ATE QUE PED-IDX > PED-QTD.
004470         UNTIL PED-IDX > PED-QTD
004480* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004490            OR WC-E-ACHOU.
004500*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004510     IF NOT WC-E-ACHOU
004520*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
004530         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
004540*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004550         SET TX-COM-ERRO TO TRUE
004560* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
004570         GO TO 2200-CRIAR-ENTREGA-EXIT
004580* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004590     END-IF.
004600
004610*TESTA A CONDICAO DE PED-E-ENTREGANDO ANTES DE PROSSEGUIR.
004620     IF PED-E-ENTREGANDO (PED-IDX)
004630*DEVOLVE ERRO-PEDIDO-JA-EM-ENTREGA AO CHAMADOR EM TX-RESULTADO.
004640         MOVE "ERRO-PEDIDO-JA-EM-ENTREGA" TO TX-RESULTADO
004650*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004660         SET TX-COM-ERRO TO TRUE
004670* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
004680         GO TO 2200-CRIAR-ENTREGA-EXIT
004690* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004700     END-IF.
004710
004720*TESTA A CONDICAO INVERSA DE PED-E-PRONTO.
004730     IF NOT PED-E-PRONTO (PED-IDX)
004740*DEVOLVE ERRO-PEDIDO-NAO-PRONTO AO CHAMADOR EM TX-RESULTADO.
004750         MOVE "ERRO-PEDIDO-NAO-PRONTO" TO TX-RESULTADO
004760*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004770         SET TX-COM-ERRO TO TRUE
004780* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
004790         GO TO 2200-CRIAR-ENTREGA-EXIT
004800* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004810     END-IF.
004820
004830*TRANSFERE "N" PARA WC-ACHOU.
004840     MOVE "N" TO WC-ACHOU.
004850*CHAMA A ROTINA 2110-LOCALIZAR-ENTREGADOR.
004860     PERFORM 2110-LOCALIZAR-ENTREGADOR
004870* FIM DA FAIXA PERFORM-THRU (2110-LOCALIZAR-ENTREGADOR-EXIT).
004880         THRU 2110-LOCALIZAR-ENTREGADOR-EXIT
004890* CONTROLA O LACO PELO INDICE USR-IDX.
004900         VARYING USR-IDX FROM 1 BY 1
004910* REPETE ATE QUE USR-IDX > USR-QTD.
004920         UNTIL USR-IDX > USR-QTD
004930* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004940            OR WC-E-ACHOU.
004950*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004960     IF NOT WC-E-ACHOU
004970*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
004980         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
004990*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005000         SET TX-COM-ERRO TO TRUE
005010* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
005020         GO TO 2200-CRIAR-ENTREGA-EXIT
005030* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005040     END-IF.
005050
005060*TESTA A CONDICAO INVERSA DE USR-E-ENTREGADOR.
005070     IF NOT USR-E-ENTREGADOR (USR-IDX)
005080*DEVOLVE ERRO-USUARIO-NAO-E-ENTREGADOR AO CHAMADOR EM TX-RESULTADO.
005090         MOVE "ERRO-USUARIO-NAO-E-ENTREGADOR" TO TX-RESULTADO
005100*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005110         SET TX-COM-ERRO TO TRUE
005120* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
005130         GO TO 2200-CRIAR-ENTREGA-EXIT
005140* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005150     END-IF.
005160
005170*TRANSFERE "N" PARA WC-ACHOU.
005180     MOVE "N" TO WC-ACHOU.
005190*CHAMA A ROTINA 2140-LOCALIZAR-EMPRESA-PEDIDO.
005200     PERFORM 2140-LOCALIZAR-EMPRESA-PEDIDO
005210* FIM DA FAIXA PERFORM-THRU (2140-LOCALIZAR-EMPRESA-PEDIDO-EXIT).
005220         THRU 2140-LOCALIZAR-EMPRESA-PEDIDO-EXIT
005230* CONTROLA O LACO PELO INDICE EMP-IDX.
005240         VARYING EMP-IDX FROM 1 BY 1
005250* REPETE ATE QUE EMP-IDX > EMP-QTD.
005260         UNTIL EMP-IDX > EMP-QTD
005270* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005280            OR WC-E-ACHOU.
005290*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005300     IF NOT WC-E-ACHOU
005310*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
005320         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
005330*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005340         SET TX-COM-ERRO TO TRUE
005350* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
005360         GO TO 2200-CRIAR-ENTREGA-EXIT
005370* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005380     END-IF.
005390
005400*TRANSFERE "N" PARA WC-ACHOU.
005410     MOVE "N" TO WC-ACHOU.
005420*CHAMA A ROTINA 2150-CONFERIR-VINCULO-EMPRESA.
005430     PERFORM 2150-CONFERIR-VINCULO-EMPRESA
005440* FIM DA FAIXA PERFORM-THRU (2150-CONFERIR-VINCULO-EMPRESA-EXIT).
005450         THRU 2150-CONFERIR-VINCULO-EMPRESA-EXIT
005460* CONTROLA O LACO PELO INDICE CDE-IDX.
005470         VARYING CDE-IDX FROM 1 BY 1
005480* REPETE ATE QUE CDE-IDX > CDE-QTD.
005490         UNTIL CDE-IDX > CDE-QTD
005500* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005510            OR WC-E-ACHOU.
005520*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005530     IF NOT WC-E-ACHOU
005540*DEVOLVE ERRO-ENTREGADOR-NAO-VINCULADO AO CHAMADOR EM TX-RESULTADO.
005550         MOVE "ERRO-ENTREGADOR-NAO-VINCULADO" TO TX-RESULTADO
005560*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005570         SET TX-COM-ERRO TO TRUE
005580* DESVIA PARA 2200-CRIAR-ENTREGA-EXIT (ABANDONA A ROTINA).
005590         GO TO 2200-CRIAR-ENTREGA-EXIT
005600* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005610     END-IF.
005620
005630     SET PED-E-ENTREGANDO (PED-IDX) TO TRUE.
005640
005650*INCREMENTA O CONTADOR/SEQUENCIAL ENT-QTD.
005660     ADD 1 TO ENT-QTD.
005670*POSICIONA O INDICE ENT-IDX.
005680     SET ENT-IDX TO ENT-QTD.
005690*GRAVA ENT-QTD NA POSICAO CORRENTE DA TABELA ENT-ID.
005700     MOVE ENT-QTD TO ENT-ID (ENT-IDX).
005710     MOVE PED-NUMERO (PED-IDX) TO ENT-PEDIDO (ENT-IDX).
005720*GRAVA WC-USR-ID NA POSICAO CORRENTE DA TABELA ENT-ENTREGADOR.
005730     MOVE WC-USR-ID TO ENT-ENTREGADOR (ENT-IDX).
005740*GRAVA WC-DESTINO NA POSICAO CORRENTE DA TABELA ENT-DESTINO.
005750     MOVE WC-DESTINO TO ENT-DESTINO (ENT-IDX).
005760
005770     MOVE ENT-ID (ENT-IDX) TO WC-ID-EDITADO.
005780*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
005790     MOVE WC-ID-EDITADO TO TX-RESULTADO.
005800
005810*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
005820     MOVE SPACES TO WC-LOG-LINHA.
005830     MOVE "ENTREGA CRIADA PARA PEDIDO " TO WC-LOG-TIPO.
005840     MOVE PED-NUMERO (PED-IDX) TO WC-ID-EDITADO.
005850*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-NUMERO.
005860     MOVE WC-ID-EDITADO-X TO WC-LOG-NUMERO.
005870*TRANSFERE "entregando" PARA WC-LOG-ESTADO.
005880     MOVE "entregando" TO WC-LOG-ESTADO.
005890*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
005900     DISPLAY WC-LOG-LINHA.
005910
005920 2200-CRIAR-ENTREGA-EXIT.
005930* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005940     EXIT.
005950
005960* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005970 2210-LOCALIZAR-PEDIDO SECTION.
005980 2210.
005990*TESTA A CONDICAO DE PED-NUMERO ANTES DE PROSSEGUIR.
006000     IF PED-NUMERO (PED-IDX) EQUAL WC-PED-NUMERO
006010*TRANSFERE "S" PARA WC-ACHOU.
006020         MOVE "S" TO WC-ACHOU
006030* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006040     END-IF.
006050
006060 2210-LOCALIZAR-PEDIDO-EXIT.
006070* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006080     EXIT.
006090
006100* -----------------------------------
006110* GETIDENTREGA - VARREDURA LINEAR PELO NUMERO DO PEDIDO
006120* (GIDT|NUMEROPEDIDO)
006130* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006140 3000-GET-ID-ENTREGA SECTION.
006150 3000.
006160*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
006170     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
006180*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
006190     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
006200*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
006210     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
006220
006230*TRANSFERE "N" PARA WC-ACHOU.
006240     MOVE "N" TO WC-ACHOU.
006250*CHAMA A ROTINA 3010-LOCALIZAR-ENTREGA-POR-PEDIDO.
006260     PERFORM 3010-LOCALIZAR-ENTREGA-POR-PEDIDO
006270* FIM DA FAIXA PERFORM-THRU (3010-LOCALIZAR-ENTREGA-POR-PEDIDO-EXIT).
006280         THRU 3010-LOCALIZAR-ENTREGA-POR-PEDIDO-EXIT
006290* CONTROLA O LACO PELO INDICE ENT-IDX.
006300         VARYING ENT-IDX FROM 1 BY 1
006310* REPETE ATE QUE ENT-IDX > ENT-QTD.
006320         UNTIL ENT-IDX > ENT-QTD
006330* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006340            OR WC-E-ACHOU.
006350*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
006360     IF NOT WC-E-ACHOU
006370*DEVOLVE ERRO-ENTREGA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
006380         MOVE "ERRO-ENTREGA-NAO-ENCONTRADA" TO TX-RESULTADO
006390*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006400         SET TX-COM-ERRO TO TRUE
006410* DESVIA PARA 3000-GET-ID-ENTREGA-EXIT (ABANDONA A ROTINA).
006420         GO TO 3000-GET-ID-ENTREGA-EXIT
006430* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006440     END-IF.
006450
006460     MOVE ENT-ID (ENT-IDX) TO WC-ID-EDITADO.
006470*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
006480     MOVE WC-ID-EDITADO TO TX-RESULTADO.
006490
006500 3000-GET-ID-ENTREGA-EXIT.
006510* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006520     EXIT.
006530
006540* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006550 3010-LOCALIZAR-ENTREGA-POR-PEDIDO SECTION.
006560 3010.
006570*TESTA A CONDICAO DE ENT-PEDIDO ANTES DE PROSSEGUIR.
006580     IF ENT-PEDIDO (ENT-IDX) EQUAL WC-PED-NUMERO
006590*TRANSFERE "S" PARA WC-ACHOU.
006600         MOVE "S" TO WC-ACHOU
006610* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006620     END-IF.
006630
006640 3010-LOCALIZAR-ENTREGA-POR-PEDIDO-EXIT.
006650* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006660     EXIT.
006670
006680* -----------------------------------
006690* GETENTREGA - LEITURA POR ID + DESPACHO POR ATRIBUTO, COM
006700* JUNCAO AO PEDIDO E AO USUARIO CONFORME O ATRIBUTO PEDIDO
006710* (GETR|IDENTREGA|ATRIBUTO)
006720* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006730 3100-GET-ENTREGA SECTION.
006740 3100.
006750*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
006760     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
006770*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
006780     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
006790*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-ENT-ID.
006800     MOVE WS-TX-PARM-NUMERICO TO WC-ENT-ID.
006810
006820*TRANSFERE "N" PARA WC-ACHOU.
006830     MOVE "N" TO WC-ACHOU.
006840*CHAMA A ROTINA 3110-LOCALIZAR-ENTREGA-POR-ID.
006850     PERFORM 3110-LOCALIZAR-ENTREGA-POR-ID
006860* FIM DA FAIXA PERFORM-THRU (3110-LOCALIZAR-ENTREGA-POR-ID-EXIT).
006870         THRU 3110-LOCALIZAR-ENTREGA-POR-ID-EXIT
006880* CONTROLA O LACO PELO INDICE ENT-IDX.
006890         VARYING ENT-IDX FROM 1 BY 1
006900* REPETE ATE QUE ENT-IDX > ENT-QTD.
006910         UNTIL ENT-IDX > ENT-QTD
006920* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006930            OR WC-E-ACHOU.
006940*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
006950     IF NOT WC-E-ACHOU
006960*DEVOLVE ERRO-ENTREGA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
006970         MOVE "ERRO-ENTREGA-NAO-ENCONTRADA" TO TX-RESULTADO
006980*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006990         SET TX-COM-ERRO TO TRUE
007000* DESVIA PARA 3100-GET-ENTREGA-EXIT (ABANDONA A ROTINA).
007010         GO TO 3100-GET-ENTREGA-EXIT
007020* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007030     END-IF.
007040
007050*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-PARM-VAL.
007060     EVALUATE TX-PARM-VAL (2)
007070*TRATA O CODIGO DE TRANSACAO pedido.
007080         WHEN "pedido"
007090             MOVE ENT-PEDIDO (ENT-IDX) TO WC-ID-EDITADO
007100*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
007110             MOVE WC-ID-EDITADO TO TX-RESULTADO
007120*TRATA O CODIGO DE TRANSACAO entregador.
007130         WHEN "entregador"
007140*TRANSFERE "N" PARA WC-ACHOU.
007150             MOVE "N" TO WC-ACHOU
007160*CHAMA A ROTINA 3120-LOCALIZAR-NOME-ENTREGADOR.
007170             PERFORM 3120-LOCALIZAR-NOME-ENTREGADOR
007180* FIM DA FAIXA PERFORM-THRU (3120-LOCALIZAR-NOME-ENTREGADOR-EXIT).
007190                 THRU 3120-LOCALIZAR-NOME-ENTREGADOR-EXIT
007200* CONTROLA O LACO PELO INDICE USR-IDX.
007210                 VARYING USR-IDX FROM 1 BY 1
007220* REPETE ATE QUE USR-IDX > USR-QTD.
007230                 UNTIL USR-IDX > USR-QTD
007240* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007250                    OR WC-E-ACHOU
007260*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
007270             IF NOT WC-E-ACHOU
007280                 MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO
007290                      TX-RESULTADO
007300*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007310                 SET TX-COM-ERRO TO TRUE
007320* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007330             END-IF
007340*TRATA O CODIGO DE TRANSACAO cliente.
007350         WHEN "cliente"
007360*TRANSFERE "N" PARA WC-ACHOU.
007370             MOVE "N" TO WC-ACHOU
007380*CHAMA A ROTINA 3130-LOCALIZAR-PEDIDO-DA-ENTREGA.
007390             PERFORM 3130-LOCALIZAR-PEDIDO-DA-ENTREGA
007400* FIM DA FAIXA PERFORM-THRU (3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT).
007410                 THRU 3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT
007420* CONTROLA O LACO PELO INDICE PED-IDX.
007430                 VARYING PED-IDX FROM 1 BY 1
007440* REPETE ATE QUE PED-IDX > PED-QTD.
007450                 UNTIL PED-IDX > PED-QTD
007460* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007470                    OR WC-E-ACHOU
007480*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
007490             IF WC-E-ACHOU
007500                 MOVE PED-CLIENTE (PED-IDX) TO TX-RESULTADO
007510* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
007520* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
007530             ELSE
007540                 MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO
007550                      TX-RESULTADO
007560*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007570                 SET TX-COM-ERRO TO TRUE
007580* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007590             END-IF
007600*TRATA O CODIGO DE TRANSACAO empresa.
007610         WHEN "empresa"
007620*TRANSFERE "N" PARA WC-ACHOU.
007630             MOVE "N" TO WC-ACHOU
007640*CHAMA A ROTINA 3130-LOCALIZAR-PEDIDO-DA-ENTREGA.
007650             PERFORM 3130-LOCALIZAR-PEDIDO-DA-ENTREGA
007660* FIM DA FAIXA PERFORM-THRU (3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT).
007670                 THRU 3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT
007680* CONTROLA O LACO PELO INDICE PED-IDX.
007690                 VARYING PED-IDX FROM 1 BY 1
007700* REPETE ATE QUE PED-IDX > PED-QTD.
007710                 UNTIL PED-IDX > PED-QTD
007720* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007730                    OR WC-E-ACHOU
007740*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
007750             IF WC-E-ACHOU
007760                 MOVE PED-EMPRESA (PED-IDX) TO TX-RESULTADO
007770* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
007780* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
007790             ELSE
007800                 MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO
007810                      TX-RESULTADO
007820*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007830                 SET TX-COM-ERRO TO TRUE
007840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007850             END-IF
007860*TRATA O CODIGO DE TRANSACAO destino.
007870         WHEN "destino"
007880             MOVE ENT-DESTINO (ENT-IDX) TO TX-RESULTADO
007890*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
007900         WHEN OTHER
007910*DEVOLVE ERRO-ATRIBUTO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
007920             MOVE "ERRO-ATRIBUTO-INVALIDO" TO TX-RESULTADO
007930*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007940             SET TX-COM-ERRO TO TRUE
007950* FECHA A SELECAO DE CASOS ABERTA ACIMA.
007960* ENCERRA A SELECAO DE CASOS.
007970     END-EVALUATE.
007980
007990 3100-GET-ENTREGA-EXIT.
008000* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008010     EXIT.
008020
008030* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008040 3110-LOCALIZAR-ENTREGA-POR-ID SECTION.
008050 3110.
008060*TESTA A CONDICAO DE ENT-ID ANTES DE PROSSEGUIR.
008070     IF ENT-ID (ENT-IDX) EQUAL WC-ENT-ID
008080*TRANSFERE "S" PARA WC-ACHOU.
008090         MOVE "S" TO WC-ACHOU
008100* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008110     END-IF.
008120
008130 3110-LOCALIZAR-ENTREGA-POR-ID-EXIT.
008140* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008150     EXIT.
008160
008170* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008180 3120-LOCALIZAR-NOME-ENTREGADOR SECTION.
008190 3120.
008200*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
008210     IF USR-ID (USR-IDX) EQUAL ENT-ENTREGADOR (ENT-IDX)
008220         MOVE USR-NOME (USR-IDX) TO TX-RESULTADO
008230*TRANSFERE "S" PARA WC-ACHOU.
008240         MOVE "S" TO WC-ACHOU
008250* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008260     END-IF.
008270
008280 3120-LOCALIZAR-NOME-ENTREGADOR-EXIT.
008290* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008300     EXIT.
008310
008320* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008330 3130-LOCALIZAR-PEDIDO-DA-ENTREGA SECTION.
008340 3130.
008350*TESTA A CONDICAO DE PED-NUMERO ANTES DE PROSSEGUIR.
008360     IF PED-NUMERO (PED-IDX) EQUAL ENT-PEDIDO (ENT-IDX)
008370*TRANSFERE "S" PARA WC-ACHOU.
008380         MOVE "S" TO WC-ACHOU
008390* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008400     END-IF.
008410
008420 3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT.
008430* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008440     EXIT.
008450
008460* -----------------------------------
008470* ENTREGAR - FECHA O CICLO DO PEDIDO (ENTR|IDENTREGA)
008480* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008490 2300-ENTREGAR SECTION.
008500 2300.
008510*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
008520     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
008530*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
008540     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
008550*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-ENT-ID.
008560     MOVE WS-TX-PARM-NUMERICO TO WC-ENT-ID.
008570
008580*TRANSFERE "N" PARA WC-ACHOU.
008590     MOVE "N" TO WC-ACHOU.
008600*CHAMA A ROTINA 3110-LOCALIZAR-ENTREGA-POR-ID.
008610     PERFORM 3110-LOCALIZAR-ENTREGA-POR-ID
008620* FIM DA FAIXA PERFORM-THRU (3110-LOCALIZAR-ENTREGA-POR-ID-EXIT).
008630         THRU 3110-LOCALIZAR-ENTREGA-POR-ID-EXIT
008640* CONTROLA O LACO PELO INDICE ENT-IDX.
008650         VARYING ENT-IDX FROM 1 BY 1
008660* REPETE ATE QUE ENT-IDX > ENT-QTD.
008670         UNTIL ENT-IDX > ENT-QTD
008680* CONDICAO ALTERNATIVA: WC-E-ACHOU.
008690            OR WC-E-ACHOU.
008700*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
008710     IF NOT WC-E-ACHOU
008720*DEVOLVE ERRO-ENTREGA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
008730         MOVE "ERRO-ENTREGA-NAO-ENCONTRADA" TO TX-RESULTADO
008740*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008750         SET TX-COM-ERRO TO TRUE
008760* DESVIA PARA 2300-ENTREGAR-EXIT (ABANDONA A ROTINA).
008770         GO TO 2300-ENTREGAR-EXIT
008780* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008790     END-IF.
008800
008810*TRANSFERE "N" PARA WC-ACHOU.
008820     MOVE "N" TO WC-ACHOU.
008830*CHAMA A ROTINA 3130-LOCALIZAR-PEDIDO-DA-ENTREGA.
008840     PERFORM 3130-LOCALIZAR-PEDIDO-DA-ENTREGA
008850* FIM DA FAIXA PERFORM-THRU (3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT).
008860         THRU 3130-LOCALIZAR-PEDIDO-DA-ENTREGA-EXIT
008870* CONTROLA O LACO PELO INDICE PED-IDX.
008880         VARYING PED-IDX FROM 1 BY 1
008890* REPETE ATE QUE PED-IDX > PED-QTD.
008900         UNTIL PED-IDX > PED-QTD
008910* CONDICAO ALTERNATIVA: WC-E-ACHOU.
008920            OR WC-E-ACHOU.
008930*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
008940     IF NOT WC-E-ACHOU
008950*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
008960         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
008970*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008980         SET TX-COM-ERRO TO TRUE
008990* DESVIA PARA 2300-ENTREGAR-EXIT (ABANDONA A ROTINA).
009000         GO TO 2300-ENTREGAR-EXIT
009010* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009020     END-IF.
009030
009040     SET PED-E-ENTREGUE (PED-IDX) TO TRUE.
009050*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
009060     MOVE "OK" TO TX-RESULTADO.
009070
009080*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
009090     MOVE SPACES TO WC-LOG-LINHA.
009100     MOVE "PEDIDO ENTREGUE NUMERO " TO WC-LOG-TIPO.
009110     MOVE PED-NUMERO (PED-IDX) TO WC-ID-EDITADO.
009120*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-NUMERO.
009130     MOVE WC-ID-EDITADO-X TO WC-LOG-NUMERO.
009140*TRANSFERE "entregue" PARA WC-LOG-ESTADO.
009150     MOVE "entregue" TO WC-LOG-ESTADO.
009160*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
009170     DISPLAY WC-LOG-LINHA.
009180
009190 2300-ENTREGAR-EXIT.
009200* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009210     EXIT.
