000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD5.
000040* AUTHOR.        JOSE A. FERREIRA.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  19/11/1990.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     CICLO DE VIDA DO PEDIDO
000120*
000130* OBJETIVO:     ABERTURA DE PEDIDO, INCLUSAO E EXCLUSAO DE
000140*               PRODUTOS DO PEDIDO COM ACUMULO DO VALOR TOTAL,
000150*               TRANSICOES DE ESTADO (ABERTO/PREPARANDO/PRONTO)
000160*               E CONSULTAS DE PEDIDO POR NUMERO E POR INDICE.
000170*
000180* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000190*               ----------  -----  -------  ------------------
000200*  19/11/1990  JAF  VERSAO INICIAL                           CH00392
000210*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000220*                                            IMPACTO NESTE
000230*                                            PROGRAMA
000240*  25/08/2003  MCS  CORRIGE VALOR                            CH00523
000250*                                            ACUMULADO PARA
000260*                                            USAR COMPUTE
000270*                                            ROUNDED EM VEZ DE
000280*                                            ADD/SUBTRACT
000290*                                            SIMPLES
000300*----------------------------------------------------------------*
000310*===============================================================*
000320 ENVIRONMENT DIVISION.
000330*----------------------------------------------------------------*
000340 CONFIGURATION SECTION.
000350* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000360  SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000430 01  WS-MODULO.
000440*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000450     03  FILLER PIC X(13) VALUE "MYFOOD5  -   ".
000460*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000470     03  WS-OP  PIC X(20) VALUE SPACES.
000480
000490*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000500 77  WC-ACHOU        PIC X(01) VALUE "N".
000510*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000520     88  WC-E-ACHOU       VALUE "S".
000530*CAMPO WC-USR-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000540 77  WC-USR-ID       PIC 9(9) COMP VALUE ZERO.
000550*CAMPO WC-EMP-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000560 77  WC-EMP-ID       PIC 9(9) COMP VALUE ZERO.
000570*CAMPO WC-PED-NUMERO (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000580 77  WC-PED-NUMERO   PIC 9(9) COMP VALUE ZERO.
000590*CAMPO WC-PRD-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000600 77  WC-PRD-ID       PIC 9(9) COMP VALUE ZERO.
000610*CAMPO WC-CONTADOR (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000620 77  WC-CONTADOR     PIC 9(4) COMP VALUE ZERO.
000630*CAMPO WC-INDICE-PEDIDO (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000640 77  WC-INDICE-PEDIDO PIC 9(4) COMP VALUE ZERO.
000650*CAMPO WC-POS-ITEM (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000660 77  WC-POS-ITEM     PIC 9(4) COMP VALUE ZERO.
000670
000680*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000690 01  WC-ID-EDITADO   PIC Z(8)9.
000700* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000710 01  FILLER REDEFINES WC-ID-EDITADO.
000720*CAMPO WC-ID-EDITADO-X (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000730     05  WC-ID-EDITADO-X PIC X(09).
000740
000750*CAMPO WC-VALOR-EDITADO (PIC Z(7)9.99) - VER USO NOS PARAGRAFOS ABAIXO.
000760 01  WC-VALOR-EDITADO    PIC Z(7)9.99.
000770
000780*CAMPO WC-CLIENTE-NOME (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000790 01  WC-CLIENTE-NOME     PIC X(60) VALUE SPACES.
000800*CAMPO WC-EMPRESA-NOME (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000810 01  WC-EMPRESA-NOME     PIC X(60) VALUE SPACES.
000820
000830* GRUPO DE TRABALHO WC-CHAVE-BUSCA - VER SUBCAMPOS A SEGUIR.
000840 01  WC-CHAVE-BUSCA.
000850*CAMPO WC-CHAVE-CLIENTE (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000860     05  WC-CHAVE-CLIENTE    PIC X(60).
000870*CAMPO WC-CHAVE-EMPRESA (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000880     05  WC-CHAVE-EMPRESA    PIC X(60).
000890* VISAO ALTERNATIVA DE WC-CHAVE-BUSCA.
000900 01  FILLER REDEFINES WC-CHAVE-BUSCA.
000910*CAMPO WC-CHAVE-BUSCA-X (PIC X(120)) - VER USO NOS PARAGRAFOS ABAIXO.
000920     05  WC-CHAVE-BUSCA-X    PIC X(120).
000930
000940*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000950 01  WC-LOG-LINHA        PIC X(80).
000960* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000970 01  FILLER REDEFINES WC-LOG-LINHA.
000980*CAMPO WC-LOG-TIPO (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
000990     05  WC-LOG-TIPO     PIC X(30).
001000*CAMPO WC-LOG-NUMERO (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
001010     05  WC-LOG-NUMERO   PIC X(09).
001020*CAMPO WC-LOG-ESTADO (PIC X(11)) - VER USO NOS PARAGRAFOS ABAIXO.
001030     05  WC-LOG-ESTADO   PIC X(11).
001040*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001050     05  FILLER          PIC X(30).
001060
001070* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
001080     COPY MYFOOTX.
001090* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001100     COPY MYFOOD.
001110
001120* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001130 PROCEDURE DIVISION USING WS-TX-AREA.
001140* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001150 0000-CONTROLE SECTION.
001160 0000.
001170*CHAMA A ROTINA 2000-PROCESSO.
001180     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001190*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001200     GOBACK.
001210
001220 0000-EXIT.
001230* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001240     EXIT.
001250
001260* -----------------------------------
001270* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001280 2000-PROCESSO SECTION.
001290 2000.
001300*TRANSFERE "CICLO-PEDIDO" PARA WS-OP.
001310     MOVE "CICLO-PEDIDO" TO WS-OP.
001320*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001330     EVALUATE TX-CODIGO
001340*TRATA O CODIGO DE TRANSACAO CRPE.
001350         WHEN "CRPE"
001360*CHAMA A ROTINA 2100-CRIAR-PEDIDO.
001370             PERFORM 2100-CRIAR-PEDIDO
001380* FIM DA FAIXA PERFORM-THRU (2100-CRIAR-PEDIDO-EXIT).
001390                 THRU 2100-CRIAR-PEDIDO-EXIT
001400*TRATA O CODIGO DE TRANSACAO ADPR.
001410         WHEN "ADPR"
001420*CHAMA A ROTINA 2200-ADICIONAR-PRODUTO.
001430             PERFORM 2200-ADICIONAR-PRODUTO
001440* FIM DA FAIXA PERFORM-THRU (2200-ADICIONAR-PRODUTO-EXIT).
001450                 THRU 2200-ADICIONAR-PRODUTO-EXIT
001460*TRATA O CODIGO DE TRANSACAO REPR.
001470         WHEN "REPR"
001480*CHAMA A ROTINA 2300-REMOVER-PRODUTO.
001490             PERFORM 2300-REMOVER-PRODUTO
001500* FIM DA FAIXA PERFORM-THRU (2300-REMOVER-PRODUTO-EXIT).
001510                 THRU 2300-REMOVER-PRODUTO-EXIT
001520*TRATA O CODIGO DE TRANSACAO FECP.
001530         WHEN "FECP"
001540*CHAMA A ROTINA 2400-FECHAR-PEDIDO.
001550             PERFORM 2400-FECHAR-PEDIDO
001560* FIM DA FAIXA PERFORM-THRU (2400-FECHAR-PEDIDO-EXIT).
001570                 THRU 2400-FECHAR-PEDIDO-EXIT
001580*TRATA O CODIGO DE TRANSACAO LIBP.
001590         WHEN "LIBP"
001600*CHAMA A ROTINA 2500-LIBERAR-PEDIDO.
001610             PERFORM 2500-LIBERAR-PEDIDO
001620* FIM DA FAIXA PERFORM-THRU (2500-LIBERAR-PEDIDO-EXIT).
001630                 THRU 2500-LIBERAR-PEDIDO-EXIT
001640*TRATA O CODIGO DE TRANSACAO GPED.
001650         WHEN "GPED"
001660*CHAMA A ROTINA 3000-GET-PEDIDOS.
001670             PERFORM 3000-GET-PEDIDOS
001680* FIM DA FAIXA PERFORM-THRU (3000-GET-PEDIDOS-EXIT).
001690                 THRU 3000-GET-PEDIDOS-EXIT
001700*TRATA O CODIGO DE TRANSACAO GNPE.
001710         WHEN "GNPE"
001720*CHAMA A ROTINA 3100-GET-NUMERO-PEDIDO.
001730             PERFORM 3100-GET-NUMERO-PEDIDO
001740* FIM DA FAIXA PERFORM-THRU (3100-GET-NUMERO-PEDIDO-EXIT).
001750                 THRU 3100-GET-NUMERO-PEDIDO-EXIT
001760* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001770* ENCERRA A SELECAO DE CASOS.
001780     END-EVALUATE.
001790
001800 2000-PROCESSO-EXIT.
001810* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001820     EXIT.
001830
001840* -----------------------------------
001850* CRIARPEDIDO - (CRPE|CLIENTEID|EMPRESAID)
001860* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001870 2100-CRIAR-PEDIDO SECTION.
001880 2100.
001890*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001900     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
001910*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
001920     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001930*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
001940     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
001950*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001960     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
001970*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
001980     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001990*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
002000     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
002010
002020*TRANSFERE "N" PARA WC-ACHOU.
002030     MOVE "N" TO WC-ACHOU.
002040*LIMPA WC-CLIENTE-NOME. ANTES DE MONTAR OS NOVOS DADOS.
002050     MOVE SPACES TO WC-CLIENTE-NOME.
002060*CHAMA A ROTINA 2110-LOCALIZAR-CLIENTE.
002070     PERFORM 2110-LOCALIZAR-CLIENTE
002080* FIM DA FAIXA PERFORM-THRU (2110-LOCALIZAR-CLIENTE-EXIT).
002090         THRU 2110-LOCALIZAR-CLIENTE-EXIT
002100* CONTROLA O LACO PELO INDICE USR-IDX.
002110         VARYING USR-IDX FROM 1 BY 1
002120* REPETE ATE QUE USR-IDX > USR-QTD.
002130         UNTIL USR-IDX > USR-QTD
002140* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002150            OR WC-E-ACHOU.
002160*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
002170     IF NOT WC-E-ACHOU
002180*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
002190         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
002200*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002210         SET TX-COM-ERRO TO TRUE
002220* DESVIA PARA 2100-CRIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
002230         GO TO 2100-CRIAR-PEDIDO-EXIT
002240* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002250     END-IF.
002260
002270*TRANSFERE "N" PARA WC-ACHOU.
002280     MOVE "N" TO WC-ACHOU.
002290*LIMPA WC-EMPRESA-NOME. ANTES DE MONTAR OS NOVOS DADOS.
002300     MOVE SPACES TO WC-EMPRESA-NOME.
002310*CHAMA A ROTINA 2120-LOCALIZAR-EMPRESA.
002320     PERFORM 2120-LOCALIZAR-EMPRESA
002330* FIM DA FAIXA PERFORM-THRU (2120-LOCALIZAR-EMPRESA-EXIT).
002340         THRU 2120-LOCALIZAR-EMPRESA-EXIT
002350* CONTROLA O LACO PELO INDICE EMP-IDX.
002360         VARYING EMP-IDX FROM 1 BY 1
002370* REPETE ATE QUE EMP-IDX > EMP-QTD.
002380         UNTIL EMP-IDX > EMP-QTD
002390* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002400            OR WC-E-ACHOU.
002410*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
002420     IF NOT WC-E-ACHOU
002430*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
002440         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
002450*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002460         SET TX-COM-ERRO TO TRUE
002470* DESVIA PARA 2100-CRIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
002480         GO TO 2100-CRIAR-PEDIDO-EXIT
002490* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002500     END-IF.
002510
002520*TESTA A CONDICAO DE EMP-DONO-ID ANTES DE PROSSEGUIR.
002530     IF EMP-DONO-ID (EMP-IDX) EQUAL WC-USR-ID
002540*DEVOLVE ERRO-DONO-NAO-PODE-PEDIR AO CHAMADOR EM TX-RESULTADO.
002550         MOVE "ERRO-DONO-NAO-PODE-PEDIR" TO TX-RESULTADO
002560*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002570         SET TX-COM-ERRO TO TRUE
002580* DESVIA PARA 2100-CRIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
002590         GO TO 2100-CRIAR-PEDIDO-EXIT
002600* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002610     END-IF.
002620
002630*TRANSFERE WC-CLIENTE-NOME PARA WC-CHAVE-CLIENTE.
002640     MOVE WC-CLIENTE-NOME TO WC-CHAVE-CLIENTE.
002650*TRANSFERE WC-EMPRESA-NOME PARA WC-CHAVE-EMPRESA.
002660     MOVE WC-EMPRESA-NOME TO WC-CHAVE-EMPRESA.
002670*EMITE LINHA DE AUDITORIA ("MYFOOD5) NO LOG DA RODADA.
002680     DISPLAY "MYFOOD5 - CHAVE ABERTURA " WC-CHAVE-BUSCA-X.
002690
002700*TRANSFERE "N" PARA WC-ACHOU.
002710     MOVE "N" TO WC-ACHOU.
002720*CHAMA A ROTINA 2130-COMPARAR-PEDIDO-ABERTO.
002730     PERFORM 2130-COMPARAR-PEDIDO-ABERTO
002740* FIM DA FAIXA PERFORM-THRU (2130-COMPARAR-PEDIDO-ABERTO-EXIT).
002750         THRU 2130-COMPARAR-PEDIDO-ABERTO-EXIT
002760* CONTROLA O LACO PELO INDICE PED-IDX.
002770         VARYING PED-IDX FROM 1 BY 1
002780* REPETE ATE QUE PED-IDX > PED-QTD.
002790         UNTIL PED-IDX > PED-QTD
002800* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002810            OR WC-E-ACHOU.
002820*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
002830     IF WC-E-ACHOU
002840*DEVOLVE ERRO-PEDIDO-ABERTO-EXISTENTE AO CHAMADOR EM TX-RESULTADO.
002850         MOVE "ERRO-PEDIDO-ABERTO-EXISTENTE" TO TX-RESULTADO
002860*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002870         SET TX-COM-ERRO TO TRUE
002880* DESVIA PARA 2100-CRIAR-PEDIDO-EXIT (ABANDONA A ROTINA).
002890         GO TO 2100-CRIAR-PEDIDO-EXIT
002900* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002910     END-IF.
002920
002930*INCREMENTA O CONTADOR/SEQUENCIAL PED-QTD.
002940     ADD 1 TO PED-QTD.
002950*POSICIONA O INDICE PED-IDX.
002960     SET PED-IDX TO PED-QTD.
002970*INCREMENTA O CONTADOR/SEQUENCIAL PED-PROX-NUMERO.
002980     ADD 1 TO PED-PROX-NUMERO.
002990*GRAVA PED-PROX-NUMERO NA POSICAO CORRENTE DA TABELA PED-NUMERO.
003000     MOVE PED-PROX-NUMERO TO PED-NUMERO (PED-IDX).
003010*GRAVA WC-CLIENTE-NOME NA POSICAO CORRENTE DA TABELA PED-CLIENTE.
003020     MOVE WC-CLIENTE-NOME TO PED-CLIENTE (PED-IDX).
003030*GRAVA WC-EMPRESA-NOME NA POSICAO CORRENTE DA TABELA PED-EMPRESA.
003040     MOVE WC-EMPRESA-NOME TO PED-EMPRESA (PED-IDX).
003050     SET PED-E-ABERTO (PED-IDX) TO TRUE.
003060*ZERA PED-VALOR ANTES DE ACUMULAR.
003070     MOVE ZERO TO PED-VALOR (PED-IDX).
003080*ZERA PED-QTD-ITENS ANTES DE ACUMULAR.
003090     MOVE ZERO TO PED-QTD-ITENS (PED-IDX).
003100*TRANSFERE PED-PROX-NUMERO PARA WC-ID-EDITADO.
003110     MOVE PED-PROX-NUMERO TO WC-ID-EDITADO.
003120*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
003130     MOVE WC-ID-EDITADO TO TX-RESULTADO.
003140
003150*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
003160     MOVE SPACES TO WC-LOG-LINHA.
003170     MOVE "PEDIDO ABERTO NUMERO " TO WC-LOG-TIPO.
003180*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-NUMERO.
003190     MOVE WC-ID-EDITADO-X TO WC-LOG-NUMERO.
003200*TRANSFERE "aberto" PARA WC-LOG-ESTADO.
003210     MOVE "aberto" TO WC-LOG-ESTADO.
003220*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
003230     DISPLAY WC-LOG-LINHA.
003240
003250 2100-CRIAR-PEDIDO-EXIT.
003260* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003270     EXIT.
003280
003290* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003300 2110-LOCALIZAR-CLIENTE SECTION.
003310 2110.
003320*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
003330     IF USR-ID (USR-IDX) EQUAL WC-USR-ID
003340         MOVE USR-NOME (USR-IDX) TO WC-CLIENTE-NOME
003350*TRANSFERE "S" PARA WC-ACHOU.
003360         MOVE "S" TO WC-ACHOU
003370* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003380     END-IF.
003390
003400 2110-LOCALIZAR-CLIENTE-EXIT.
003410* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003420     EXIT.
003430
003440* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003450 2120-LOCALIZAR-EMPRESA SECTION.
003460 2120.
003470*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
003480     IF EMP-ID (EMP-IDX) EQUAL WC-EMP-ID
003490         MOVE EMP-NOME (EMP-IDX) TO WC-EMPRESA-NOME
003500*TRANSFERE "S" PARA WC-ACHOU.
003510         MOVE "S" TO WC-ACHOU
003520* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003530     END-IF.
003540
003550 2120-LOCALIZAR-EMPRESA-EXIT.
003560* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003570     EXIT.
003580
003590* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003600 2130-COMPARAR-PEDIDO-ABERTO SECTION.
003610 2130.
003620*TESTA A CONDICAO DE PED-EMPRESA ANTES DE PROSSEGUIR.
003630     IF PED-EMPRESA (PED-IDX) EQUAL WC-EMPRESA-NOME
003640* CONDICAO ADICIONAL: PED-CLIENTE (PED-IDX) EQUAL WC-CLIENTE-NOME.
003650        AND PED-CLIENTE (PED-IDX) EQUAL WC-CLIENTE-NOME
003660* CONDICAO ADICIONAL: PED-E-ABERTO (PED-IDX).
003670        AND PED-E-ABERTO (PED-IDX)
003680*TRANSFERE "S" PARA WC-ACHOU.
003690         MOVE "S" TO WC-ACHOU
003700* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003710     END-IF.
003720
003730 2130-COMPARAR-PEDIDO-ABERTO-EXIT.
003740* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003750     EXIT.
003760
003770* -----------------------------------
003780* ADICIONARPRODUTO - PERMITIDO EM QUALQUER ESTADO DIFERENTE DE
003790* "PREPARANDO" (ADPR|NUMEROPEDIDO|IDPRODUTO)
003800* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003810 2200-ADICIONAR-PRODUTO SECTION.
003820 2200.
003830*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
003840     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
003850*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
003860     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
003870*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
003880     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
003890
003900*TRANSFERE "N" PARA WC-ACHOU.
003910     MOVE "N" TO WC-ACHOU.
003920*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
003930     PERFORM 2210-LOCALIZAR-PEDIDO
003940* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
003950         THRU 2210-LOCALIZAR-PEDIDO-EXIT
003960* CONTROLA O LACO PELO INDICE PED-IDX.
003970         VARYING PED-IDX FROM 1 BY 1
003980* REPETE ATE QUE PED-IDX > PED-QTD.
003990         UNTIL PED-IDX > PED-QTD
004000* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004010            OR WC-E-ACHOU.
004020*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004030     IF NOT WC-E-ACHOU
004040*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
004050         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
004060*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004070         SET TX-COM-ERRO TO TRUE
004080* DESVIA PARA 2200-ADICIONAR-PRODUTO-EXIT (ABANDONA A ROTINA).
004090         GO TO 2200-ADICIONAR-PRODUTO-EXIT
004100* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004110     END-IF.
004120
004130*TESTA A CONDICAO DE PED-E-PREPARANDO ANTES DE PROSSEGUIR.
004140     IF PED-E-PREPARANDO (PED-IDX)
004150*DEVOLVE ERRO-PEDIDO-EM-PREPARO AO CHAMADOR EM TX-RESULTADO.
004160         MOVE "ERRO-PEDIDO-EM-PREPARO" TO TX-RESULTADO
004170*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004180         SET TX-COM-ERRO TO TRUE
004190* DESVIA PARA 2200-ADICIONAR-PRODUTO-EXIT (ABANDONA A ROTINA).
004200         GO TO 2200-ADICIONAR-PRODUTO-EXIT
004210* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004220     END-IF.
004230
004240*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004250     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
004260*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004270     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004280*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PRD-ID.
004290     MOVE WS-TX-PARM-NUMERICO TO WC-PRD-ID.
004300*TRANSFERE "N" PARA WC-ACHOU.
004310     MOVE "N" TO WC-ACHOU.
004320*CHAMA A ROTINA 2220-LOCALIZAR-PRODUTO.
004330     PERFORM 2220-LOCALIZAR-PRODUTO
004340* FIM DA FAIXA PERFORM-THRU (2220-LOCALIZAR-PRODUTO-EXIT).
004350         THRU 2220-LOCALIZAR-PRODUTO-EXIT
004360* CONTROLA O LACO PELO INDICE PRD-IDX.
004370         VARYING PRD-IDX FROM 1 BY 1
004380* REPETE ATE QUE PRD-IDX > PRD-QTD.
004390         UNTIL PRD-IDX > PRD-QTD
004400* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004410            OR WC-E-ACHOU.
004420*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004430     IF NOT WC-E-ACHOU
004440*DEVOLVE ERRO-PRODUTO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
004450         MOVE "ERRO-PRODUTO-NAO-ENCONTRADO" TO TX-RESULTADO
004460*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004470         SET TX-COM-ERRO TO TRUE
004480* DESVIA PARA 2200-ADICIONAR-PRODUTO-EXIT (ABANDONA A ROTINA).
004490         GO TO 2200-ADICIONAR-PRODUTO-EXIT
004500* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004510     END-IF.
004520
004530*TRANSFERE "N" PARA WC-ACHOU.
004540     MOVE "N" TO WC-ACHOU.
004550*CHAMA A ROTINA 2230-LOCALIZAR-EMPRESA-PEDIDO.
004560     PERFORM 2230-LOCALIZAR-EMPRESA-PEDIDO
004570* FIM DA FAIXA PERFORM-THRU (2230-LOCALIZAR-EMPRESA-PEDIDO-EXIT).
004580         THRU 2230-LOCALIZAR-EMPRESA-PEDIDO-EXIT
004590* CONTROLA O LACO PELO INDICE EMP-IDX.
004600         VARYING EMP-IDX FROM 1 BY 1
004610* REPETE ATE QUE EMP-IDX > EMP-QTD.
004620         UNTIL EMP-IDX > EMP-QTD
004630* CONDICAO ALTERNATIVA: WC-E-ACHOU.
004640            OR WC-E-ACHOU.
004650*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
004660     IF NOT WC-E-ACHOU
004670*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
004680         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
004690*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004700         SET TX-COM-ERRO TO TRUE
004710* DESVIA PARA 2200-ADICIONAR-PRODUTO-EXIT (ABANDONA A ROTINA).
004720         GO TO 2200-ADICIONAR-PRODUTO-EXIT
004730* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004740     END-IF.
004750
004760*TESTA A CONDICAO DE PRD-EMP-ID ANTES DE PROSSEGUIR.
004770     IF PRD-EMP-ID (PRD-IDX) NOT EQUAL EMP-ID (EMP-IDX)
004780         MOVE "ERRO-PRODUTO-NAO-PERTENCE-A-EMPRESA" TO
004790              TX-RESULTADO
004800*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
004810         SET TX-COM-ERRO TO TRUE
004820* DESVIA PARA 2200-ADICIONAR-PRODUTO-EXIT (ABANDONA A ROTINA).
004830         GO TO 2200-ADICIONAR-PRODUTO-EXIT
004840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004850     END-IF.
004860
004870*INCREMENTA O CONTADOR/SEQUENCIAL PED-QTD-ITENS.
004880     ADD 1 TO PED-QTD-ITENS (PED-IDX).
004890*POSICIONA O INDICE PED-ITX.
004900     SET PED-ITX TO PED-QTD-ITENS (PED-IDX).
004910     MOVE PRD-ID (PRD-IDX) TO PED-ITEM-PRD-ID (PED-IDX PED-ITX).
004920*CALCULA O NOVO VALOR DE PED-VALOR.
004930     COMPUTE PED-VALOR (PED-IDX) ROUNDED =
004940             PED-VALOR (PED-IDX) + PRD-VALOR (PRD-IDX).
004950*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
004960     MOVE "OK" TO TX-RESULTADO.
004970
004980 2200-ADICIONAR-PRODUTO-EXIT.
004990* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005000     EXIT.
005010
005020* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005030 2210-LOCALIZAR-PEDIDO SECTION.
005040 2210.
005050*TESTA A CONDICAO DE PED-NUMERO ANTES DE PROSSEGUIR.
005060     IF PED-NUMERO (PED-IDX) EQUAL WC-PED-NUMERO
005070*TRANSFERE "S" PARA WC-ACHOU.
005080         MOVE "S" TO WC-ACHOU
005090* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005100     END-IF.
005110
005120 2210-LOCALIZAR-PEDIDO-EXIT.
005130* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005140     EXIT.
005150
005160* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005170 2220-LOCALIZAR-PRODUTO SECTION.
005180 2220.
005190*TESTA A CONDICAO DE PRD-ID ANTES DE PROSSEGUIR.
005200     IF PRD-ID (PRD-IDX) EQUAL WC-PRD-ID
005210*TRANSFERE "S" PARA WC-ACHOU.
005220         MOVE "S" TO WC-ACHOU
005230* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005240     END-IF.
005250
005260 2220-LOCALIZAR-PRODUTO-EXIT.
005270* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005280     EXIT.
005290
005300* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005310 2230-LOCALIZAR-EMPRESA-PEDIDO SECTION.
005320 2230.
005330*TESTA A CONDICAO DE EMP-NOME ANTES DE PROSSEGUIR.
005340     IF EMP-NOME (EMP-IDX) EQUAL PED-EMPRESA (PED-IDX)
005350*TRANSFERE "S" PARA WC-ACHOU.
005360         MOVE "S" TO WC-ACHOU
005370* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005380     END-IF.
005390
005400 2230-LOCALIZAR-EMPRESA-PEDIDO-EXIT.
005410* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005420     EXIT.
005430
005440* -----------------------------------
005450* REMOVERPRODUTO - REMOVE A PRIMEIRA OCORRENCIA DO NOME NO
005460* PEDIDO (REPR|NUMEROPEDIDO|NOMEPRODUTO)
005470* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005480 2300-REMOVER-PRODUTO SECTION.
005490 2300.
005500*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
005510     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
005520*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
005530     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
005540*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
005550     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
005560
005570*TRANSFERE "N" PARA WC-ACHOU.
005580     MOVE "N" TO WC-ACHOU.
005590*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
005600     PERFORM 2210-LOCALIZAR-PEDIDO
005610* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
005620         THRU 2210-LOCALIZAR-PEDIDO-EXIT
005630* CONTROLA O LACO PELO INDICE PED-IDX.
005640         VARYING PED-IDX FROM 1 BY 1
005650* REPETE ATE QUE PED-IDX > PED-QTD.
005660         UNTIL PED-IDX > PED-QTD
005670* CONDICAO ALTERNATIVA: WC-E-ACHOU.
005680            OR WC-E-ACHOU.
005690*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
005700     IF NOT WC-E-ACHOU
005710*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
005720         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
005730*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005740         SET TX-COM-ERRO TO TRUE
005750* DESVIA PARA 2300-REMOVER-PRODUTO-EXIT (ABANDONA A ROTINA).
005760         GO TO 2300-REMOVER-PRODUTO-EXIT
005770* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005780     END-IF.
005790
005800*TESTA A CONDICAO DE PED-E-PREPARANDO ANTES DE PROSSEGUIR.
005810     IF PED-E-PREPARANDO (PED-IDX)
005820*DEVOLVE ERRO-PEDIDO-EM-PREPARO AO CHAMADOR EM TX-RESULTADO.
005830         MOVE "ERRO-PEDIDO-EM-PREPARO" TO TX-RESULTADO
005840*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
005850         SET TX-COM-ERRO TO TRUE
005860* DESVIA PARA 2300-REMOVER-PRODUTO-EXIT (ABANDONA A ROTINA).
005870         GO TO 2300-REMOVER-PRODUTO-EXIT
005880* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005890     END-IF.
005900
005910*ZERA WC-POS-ITEM. ANTES DE ACUMULAR.
005920     MOVE ZERO TO WC-POS-ITEM.
005930*CHAMA A ROTINA 2310-LOCALIZAR-ITEM-POR-NOME.
005940     PERFORM 2310-LOCALIZAR-ITEM-POR-NOME
005950* FIM DA FAIXA PERFORM-THRU (2310-LOCALIZAR-ITEM-POR-NOME-EXIT).
005960         THRU 2310-LOCALIZAR-ITEM-POR-NOME-EXIT
005970* CONTROLA O LACO PELO INDICE PED-ITX.
005980         VARYING PED-ITX FROM 1 BY 1
005990* REPETE ATE QUE PED-ITX > PED-QTD-ITENS (PED-IDX).
006000         UNTIL PED-ITX > PED-QTD-ITENS (PED-IDX)
006010* CONDICAO ALTERNATIVA: WC-POS-ITEM NOT EQUAL ZERO.
006020            OR WC-POS-ITEM NOT EQUAL ZERO.
006030*CONFERE SE WC-POS-ITEM AINDA NAO FOI PREENCHIDO.
006040     IF WC-POS-ITEM EQUAL ZERO
006050         MOVE "ERRO-PRODUTO-NAO-ENCONTRADO-NO-PEDIDO" TO
006060              TX-RESULTADO
006070*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
006080         SET TX-COM-ERRO TO TRUE
006090* DESVIA PARA 2300-REMOVER-PRODUTO-EXIT (ABANDONA A ROTINA).
006100         GO TO 2300-REMOVER-PRODUTO-EXIT
006110* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006120     END-IF.
006130
006140*TRANSFERE "N" PARA WC-ACHOU.
006150     MOVE "N" TO WC-ACHOU.
006160*CHAMA A ROTINA 2320-LOCALIZAR-PRODUTO-POR-ID.
006170     PERFORM 2320-LOCALIZAR-PRODUTO-POR-ID
006180* FIM DA FAIXA PERFORM-THRU (2320-LOCALIZAR-PRODUTO-POR-ID-EXIT).
006190         THRU 2320-LOCALIZAR-PRODUTO-POR-ID-EXIT
006200* CONTROLA O LACO PELO INDICE PRD-IDX.
006210         VARYING PRD-IDX FROM 1 BY 1
006220* REPETE ATE QUE PRD-IDX > PRD-QTD.
006230         UNTIL PRD-IDX > PRD-QTD
006240* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006250            OR WC-E-ACHOU.
006260*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
006270     IF WC-E-ACHOU
006280*CALCULA O NOVO VALOR DE PED-VALOR.
006290         COMPUTE PED-VALOR (PED-IDX) ROUNDED =
006300                 PED-VALOR (PED-IDX) - PRD-VALOR (PRD-IDX)
006310* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006320     END-IF.
006330
006340*CHAMA A ROTINA 2330-DESLOCAR-ITENS.
006350     PERFORM 2330-DESLOCAR-ITENS THRU 2330-DESLOCAR-ITENS-EXIT
006360* CONTROLA O LACO PELO INDICE WC-CONTADOR.
006370         VARYING WC-CONTADOR FROM WC-POS-ITEM BY 1
006380* REPETE ATE QUE WC-CONTADOR >= PED-QTD-ITENS (PED-IDX).
006390         UNTIL WC-CONTADOR >= PED-QTD-ITENS (PED-IDX).
006400*ABATE 1 DE PED-QTD-ITENS.
006410     SUBTRACT 1 FROM PED-QTD-ITENS (PED-IDX).
006420*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
006430     MOVE "OK" TO TX-RESULTADO.
006440
006450 2300-REMOVER-PRODUTO-EXIT.
006460* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006470     EXIT.
006480
006490* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006500 2310-LOCALIZAR-ITEM-POR-NOME SECTION.
006510 2310.
006520*TRANSFERE "N" PARA WC-ACHOU.
006530     MOVE "N" TO WC-ACHOU.
006540*CHAMA A ROTINA 2311-CONFERIR-NOME-ITEM.
006550     PERFORM 2311-CONFERIR-NOME-ITEM
006560* FIM DA FAIXA PERFORM-THRU (2311-CONFERIR-NOME-ITEM-EXIT).
006570         THRU 2311-CONFERIR-NOME-ITEM-EXIT
006580* CONTROLA O LACO PELO INDICE PRD-IDX.
006590         VARYING PRD-IDX FROM 1 BY 1
006600* REPETE ATE QUE PRD-IDX > PRD-QTD.
006610         UNTIL PRD-IDX > PRD-QTD
006620* CONDICAO ALTERNATIVA: WC-E-ACHOU.
006630            OR WC-E-ACHOU.
006640*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
006650     IF WC-E-ACHOU
006660*TRANSFERE PED-ITX PARA WC-POS-ITEM.
006670         MOVE PED-ITX TO WC-POS-ITEM
006680* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006690     END-IF.
006700
006710 2310-LOCALIZAR-ITEM-POR-NOME-EXIT.
006720* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006730     EXIT.
006740
006750* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006760 2311-CONFERIR-NOME-ITEM SECTION.
006770 2311.
006780*TESTA A CONDICAO DE PRD-ID ANTES DE PROSSEGUIR.
006790     IF PRD-ID (PRD-IDX) EQUAL PED-ITEM-PRD-ID (PED-IDX PED-ITX)
006800* CONDICAO ADICIONAL: PRD-NOME (PRD-IDX) EQUAL TX-PARM-VAL (2).
006810        AND PRD-NOME (PRD-IDX) EQUAL TX-PARM-VAL (2)
006820*TRANSFERE "S" PARA WC-ACHOU.
006830         MOVE "S" TO WC-ACHOU
006840* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
006850     END-IF.
006860
006870 2311-CONFERIR-NOME-ITEM-EXIT.
006880* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
006890     EXIT.
006900
006910* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
006920 2320-LOCALIZAR-PRODUTO-POR-ID SECTION.
006930 2320.
006940*TESTA A CONDICAO DE PRD-ID ANTES DE PROSSEGUIR.
006950     IF PRD-ID (PRD-IDX) EQUAL
006960        PED-ITEM-PRD-ID (PED-IDX WC-POS-ITEM)
006970*TRANSFERE "S" PARA WC-ACHOU.
006980         MOVE "S" TO WC-ACHOU
006990* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007000     END-IF.
007010
007020 2320-LOCALIZAR-PRODUTO-POR-ID-EXIT.
007030* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007040     EXIT.
007050
007060* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007070 2330-DESLOCAR-ITENS SECTION.
007080 2330.
007090*POSICIONA O INDICE PED-ITX.
007100     SET PED-ITX TO WC-CONTADOR.
007110     MOVE PED-ITEM-PRD-ID (PED-IDX WC-CONTADOR + 1) TO
007120          PED-ITEM-PRD-ID (PED-IDX PED-ITX).
007130
007140 2330-DESLOCAR-ITENS-EXIT.
007150* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007160     EXIT.
007170
007180* -----------------------------------
007190* FECHARPEDIDO - TRANSICAO INCONDICIONAL PARA "PREPARANDO"
007200* (FECP|NUMEROPEDIDO)
007210* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007220 2400-FECHAR-PEDIDO SECTION.
007230 2400.
007240*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
007250     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
007260*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
007270     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
007280*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
007290     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
007300
007310*TRANSFERE "N" PARA WC-ACHOU.
007320     MOVE "N" TO WC-ACHOU.
007330*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
007340     PERFORM 2210-LOCALIZAR-PEDIDO
007350* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
007360         THRU 2210-LOCALIZAR-PEDIDO-EXIT
007370* CONTROLA O LACO PELO INDICE PED-IDX.
007380         VARYING PED-IDX FROM 1 BY 1
007390* REPETE ATE QUE PED-IDX > PED-QTD.
007400         UNTIL PED-IDX > PED-QTD
007410* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007420            OR WC-E-ACHOU.
007430*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
007440     IF NOT WC-E-ACHOU
007450*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
007460         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
007470*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
007480         SET TX-COM-ERRO TO TRUE
007490* DESVIA PARA 2400-FECHAR-PEDIDO-EXIT (ABANDONA A ROTINA).
007500         GO TO 2400-FECHAR-PEDIDO-EXIT
007510* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
007520     END-IF.
007530
007540     SET PED-E-PREPARANDO (PED-IDX) TO TRUE.
007550*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
007560     MOVE "OK" TO TX-RESULTADO.
007570
007580*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
007590     MOVE SPACES TO WC-LOG-LINHA.
007600     MOVE "PEDIDO FECHADO NUMERO " TO WC-LOG-TIPO.
007610     MOVE PED-NUMERO (PED-IDX) TO WC-ID-EDITADO.
007620*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-NUMERO.
007630     MOVE WC-ID-EDITADO-X TO WC-LOG-NUMERO.
007640*TRANSFERE "preparando" PARA WC-LOG-ESTADO.
007650     MOVE "preparando" TO WC-LOG-ESTADO.
007660*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
007670     DISPLAY WC-LOG-LINHA.
007680
007690 2400-FECHAR-PEDIDO-EXIT.
007700* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
007710     EXIT.
007720
007730* -----------------------------------
007740* LIBERARPEDIDO - SO A PARTIR DE "PREPARANDO" (LIBP|NUMERO)
007750* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
007760 2500-LIBERAR-PEDIDO SECTION.
007770 2500.
007780*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
007790     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
007800*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
007810     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
007820*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
007830     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
007840
007850*TRANSFERE "N" PARA WC-ACHOU.
007860     MOVE "N" TO WC-ACHOU.
007870*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
007880     PERFORM 2210-LOCALIZAR-PEDIDO
007890* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
007900         THRU 2210-LOCALIZAR-PEDIDO-EXIT
007910* CONTROLA O LACO PELO INDICE PED-IDX.
007920         VARYING PED-IDX FROM 1 BY 1
007930* REPETE ATE QUE PED-IDX > PED-QTD.
007940         UNTIL PED-IDX > PED-QTD
007950* CONDICAO ALTERNATIVA: WC-E-ACHOU.
007960            OR WC-E-ACHOU.
007970*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
007980     IF NOT WC-E-ACHOU
007990*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
008000         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
008010*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008020         SET TX-COM-ERRO TO TRUE
008030* DESVIA PARA 2500-LIBERAR-PEDIDO-EXIT (ABANDONA A ROTINA).
008040         GO TO 2500-LIBERAR-PEDIDO-EXIT
008050* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008060     END-IF.
008070
008080*TESTA A CONDICAO DE PED-E-PRONTO ANTES DE PROSSEGUIR.
008090     IF PED-E-PRONTO (PED-IDX)
008100*DEVOLVE ERRO-PEDIDO-JA-LIBERADO AO CHAMADOR EM TX-RESULTADO.
008110         MOVE "ERRO-PEDIDO-JA-LIBERADO" TO TX-RESULTADO
008120*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008130         SET TX-COM-ERRO TO TRUE
008140* DESVIA PARA 2500-LIBERAR-PEDIDO-EXIT (ABANDONA A ROTINA).
008150         GO TO 2500-LIBERAR-PEDIDO-EXIT
008160* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008170     END-IF.
008180
008190*TESTA A CONDICAO INVERSA DE PED-E-PREPARANDO.
008200     IF NOT PED-E-PREPARANDO (PED-IDX)
008210         MOVE "ERRO-PEDIDO-NAO-PODE-SER-LIBERADO" TO
008220              TX-RESULTADO
008230*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008240         SET TX-COM-ERRO TO TRUE
008250* DESVIA PARA 2500-LIBERAR-PEDIDO-EXIT (ABANDONA A ROTINA).
008260         GO TO 2500-LIBERAR-PEDIDO-EXIT
008270* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008280     END-IF.
008290
008300     SET PED-E-PRONTO (PED-IDX) TO TRUE.
008310*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
008320     MOVE "OK" TO TX-RESULTADO.
008330
008340 2500-LIBERAR-PEDIDO-EXIT.
008350* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
008360     EXIT.
008370
008380* -----------------------------------
008390* GETPEDIDOS - LEITURA POR NUMERO + DESPACHO POR ATRIBUTO
008400* (GPED|NUMEROPEDIDO|ATRIBUTO)
008410* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
008420 3000-GET-PEDIDOS SECTION.
008430 3000.
008440*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
008450     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
008460*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
008470     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
008480*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-PED-NUMERO.
008490     MOVE WS-TX-PARM-NUMERICO TO WC-PED-NUMERO.
008500
008510*TRANSFERE "N" PARA WC-ACHOU.
008520     MOVE "N" TO WC-ACHOU.
008530*CHAMA A ROTINA 2210-LOCALIZAR-PEDIDO.
008540     PERFORM 2210-LOCALIZAR-PEDIDO
008550* FIM DA FAIXA PERFORM-THRU (2210-LOCALIZAR-PEDIDO-EXIT).
008560         THRU 2210-LOCALIZAR-PEDIDO-EXIT
008570* CONTROLA O LACO PELO INDICE PED-IDX.
008580         VARYING PED-IDX FROM 1 BY 1
008590* REPETE ATE QUE PED-IDX > PED-QTD.
008600         UNTIL PED-IDX > PED-QTD
008610* CONDICAO ALTERNATIVA: WC-E-ACHOU.
008620            OR WC-E-ACHOU.
008630*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
008640     IF NOT WC-E-ACHOU
008650*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
008660         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
008670*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
008680         SET TX-COM-ERRO TO TRUE
008690* DESVIA PARA 3000-GET-PEDIDOS-EXIT (ABANDONA A ROTINA).
008700         GO TO 3000-GET-PEDIDOS-EXIT
008710* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
008720     END-IF.
008730
008740*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-PARM-VAL.
008750     EVALUATE TX-PARM-VAL (2)
008760*TRATA O CODIGO DE TRANSACAO cliente.
008770         WHEN "cliente"
008780             MOVE PED-CLIENTE (PED-IDX) TO TX-RESULTADO
008790*TRATA O CODIGO DE TRANSACAO empresa.
008800         WHEN "empresa"
008810             MOVE PED-EMPRESA (PED-IDX) TO TX-RESULTADO
008820*TRATA O CODIGO DE TRANSACAO estado.
008830         WHEN "estado"
008840             MOVE PED-ESTADO (PED-IDX) TO TX-RESULTADO
008850*TRATA O CODIGO DE TRANSACAO valor.
008860         WHEN "valor"
008870             MOVE PED-VALOR (PED-IDX) TO WC-VALOR-EDITADO
008880*TRANSFERE WC-VALOR-EDITADO PARA TX-RESULTADO.
008890             MOVE WC-VALOR-EDITADO TO TX-RESULTADO
008900*TRATA O CODIGO DE TRANSACAO produtos.
008910         WHEN "produtos"
008920*LIMPA TX-RESULTADO ANTES DE MONTAR OS NOVOS DADOS.
008930             MOVE SPACES TO TX-RESULTADO
008940*CHAMA A ROTINA 3010-ACUMULAR-NOME-ITEM.
008950             PERFORM 3010-ACUMULAR-NOME-ITEM
008960* FIM DA FAIXA PERFORM-THRU (3010-ACUMULAR-NOME-ITEM-EXIT).
008970                 THRU 3010-ACUMULAR-NOME-ITEM-EXIT
008980* CONTROLA O LACO PELO INDICE PED-ITX.
008990                 VARYING PED-ITX FROM 1 BY 1
009000* REPETE ATE QUE PED-ITX > PED-QTD-ITENS (PED-IDX).
009010                 UNTIL PED-ITX > PED-QTD-ITENS (PED-IDX)
009020*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
009030         WHEN OTHER
009040*DEVOLVE ERRO-ATRIBUTO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
009050             MOVE "ERRO-ATRIBUTO-INVALIDO" TO TX-RESULTADO
009060*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
009070             SET TX-COM-ERRO TO TRUE
009080* FECHA A SELECAO DE CASOS ABERTA ACIMA.
009090* ENCERRA A SELECAO DE CASOS.
009100     END-EVALUATE.
009110
009120 3000-GET-PEDIDOS-EXIT.
009130* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009140     EXIT.
009150
009160* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009170 3010-ACUMULAR-NOME-ITEM SECTION.
009180 3010.
009190*TRANSFERE "N" PARA WC-ACHOU.
009200     MOVE "N" TO WC-ACHOU.
009210*CHAMA A ROTINA 3020-LOCALIZAR-NOME-PRODUTO.
009220     PERFORM 3020-LOCALIZAR-NOME-PRODUTO
009230* FIM DA FAIXA PERFORM-THRU (3020-LOCALIZAR-NOME-PRODUTO-EXIT).
009240         THRU 3020-LOCALIZAR-NOME-PRODUTO-EXIT
009250* CONTROLA O LACO PELO INDICE PRD-IDX.
009260         VARYING PRD-IDX FROM 1 BY 1
009270* REPETE ATE QUE PRD-IDX > PRD-QTD.
009280         UNTIL PRD-IDX > PRD-QTD
009290* CONDICAO ALTERNATIVA: WC-E-ACHOU.
009300            OR WC-E-ACHOU.
009310*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
009320     IF NOT WC-E-ACHOU
009330* DESVIA PARA 3010-ACUMULAR-NOME-ITEM-EXIT (ABANDONA A ROTINA).
009340         GO TO 3010-ACUMULAR-NOME-ITEM-EXIT
009350* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009360     END-IF.
009370
009380*TESTA A CONDICAO DE TX-RESULTADO ANTES DE PROSSEGUIR.
009390     IF TX-RESULTADO NOT EQUAL SPACES
009400         STRING TX-RESULTADO DELIMITED BY SPACE
009410                ";" DELIMITED BY SIZE
009420                PRD-NOME (PRD-IDX) DELIMITED BY SPACE
009430                INTO TX-RESULTADO
009440* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
009450* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
009460     ELSE
009470         MOVE PRD-NOME (PRD-IDX) TO TX-RESULTADO
009480* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009490     END-IF.
009500
009510 3010-ACUMULAR-NOME-ITEM-EXIT.
009520* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009530     EXIT.
009540
009550* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009560 3020-LOCALIZAR-NOME-PRODUTO SECTION.
009570 3020.
009580*TESTA A CONDICAO DE PRD-ID ANTES DE PROSSEGUIR.
009590     IF PRD-ID (PRD-IDX) EQUAL PED-ITEM-PRD-ID (PED-IDX PED-ITX)
009600*TRANSFERE "S" PARA WC-ACHOU.
009610         MOVE "S" TO WC-ACHOU
009620* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
009630     END-IF.
009640
009650 3020-LOCALIZAR-NOME-PRODUTO-EXIT.
009660* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
009670     EXIT.
009680
009690* -----------------------------------
009700* GETNUMEROPEDIDO - FILTRA POR CLIENTE+EMPRESA, DEPOIS INDEXA
009710* (GNPE|CLIENTEID|EMPRESAID|INDICE)
009720* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
009730 3100-GET-NUMERO-PEDIDO SECTION.
009740 3100.
009750*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009760     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
009770*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009780     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009790*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
009800     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
009810*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009820     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
009830*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009840     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009850*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
009860     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
009870*RECEBE O PARAMETRO 3 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
009880     MOVE TX-PARM-VAL (3) TO WS-TX-PARM-NUMERICO.
009890*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
009900     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
009910*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-INDICE-PEDIDO.
009920     MOVE WS-TX-PARM-NUMERICO TO WC-INDICE-PEDIDO.
009930
009940*TRANSFERE "N" PARA WC-ACHOU.
009950     MOVE "N" TO WC-ACHOU.
009960*LIMPA WC-CLIENTE-NOME. ANTES DE MONTAR OS NOVOS DADOS.
009970     MOVE SPACES TO WC-CLIENTE-NOME.
009980*CHAMA A ROTINA 2110-LOCALIZAR-CLIENTE.
009990     PERFORM 2110-LOCALIZAR-CLIENTE
010000* FIM DA FAIXA PERFORM-THRU (2110-LOCALIZAR-CLIENTE-EXIT).
010010         THRU 2110-LOCALIZAR-CLIENTE-EXIT
010020* CONTROLA O LACO PELO INDICE USR-IDX.
010030         VARYING USR-IDX FROM 1 BY 1
010040* REPETE ATE QUE USR-IDX > USR-QTD.
010050         UNTIL USR-IDX > USR-QTD
010060* CONDICAO ALTERNATIVA: WC-E-ACHOU.
010070            OR WC-E-ACHOU.
010080*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
010090     IF NOT WC-E-ACHOU
010100*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
010110         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
010120*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010130         SET TX-COM-ERRO TO TRUE
010140* DESVIA PARA 3100-GET-NUMERO-PEDIDO-EXIT (ABANDONA A ROTINA).
010150         GO TO 3100-GET-NUMERO-PEDIDO-EXIT
010160* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010170     END-IF.
010180
010190*TRANSFERE "N" PARA WC-ACHOU.
010200     MOVE "N" TO WC-ACHOU.
010210*LIMPA WC-EMPRESA-NOME. ANTES DE MONTAR OS NOVOS DADOS.
010220     MOVE SPACES TO WC-EMPRESA-NOME.
010230*CHAMA A ROTINA 2120-LOCALIZAR-EMPRESA.
010240     PERFORM 2120-LOCALIZAR-EMPRESA
010250* FIM DA FAIXA PERFORM-THRU (2120-LOCALIZAR-EMPRESA-EXIT).
010260         THRU 2120-LOCALIZAR-EMPRESA-EXIT
010270* CONTROLA O LACO PELO INDICE EMP-IDX.
010280         VARYING EMP-IDX FROM 1 BY 1
010290* REPETE ATE QUE EMP-IDX > EMP-QTD.
010300         UNTIL EMP-IDX > EMP-QTD
010310* CONDICAO ALTERNATIVA: WC-E-ACHOU.
010320            OR WC-E-ACHOU.
010330*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
010340     IF NOT WC-E-ACHOU
010350*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
010360         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
010370*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010380         SET TX-COM-ERRO TO TRUE
010390* DESVIA PARA 3100-GET-NUMERO-PEDIDO-EXIT (ABANDONA A ROTINA).
010400         GO TO 3100-GET-NUMERO-PEDIDO-EXIT
010410* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010420     END-IF.
010430
010440*ZERA WC-CONTADOR. ANTES DE ACUMULAR.
010450     MOVE ZERO TO WC-CONTADOR.
010460*TRANSFERE "N" PARA WC-ACHOU.
010470     MOVE "N" TO WC-ACHOU.
010480*CHAMA A ROTINA 3110-CONTAR-OCORRENCIA-PEDIDO.
010490     PERFORM 3110-CONTAR-OCORRENCIA-PEDIDO
010500* FIM DA FAIXA PERFORM-THRU (3110-CONTAR-OCORRENCIA-PEDIDO-EXIT).
010510         THRU 3110-CONTAR-OCORRENCIA-PEDIDO-EXIT
010520* CONTROLA O LACO PELO INDICE PED-IDX.
010530         VARYING PED-IDX FROM 1 BY 1
010540* REPETE ATE QUE PED-IDX > PED-QTD.
010550         UNTIL PED-IDX > PED-QTD
010560* CONDICAO ALTERNATIVA: WC-E-ACHOU.
010570            OR WC-E-ACHOU.
010580*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
010590     IF NOT WC-E-ACHOU
010600*DEVOLVE ERRO-PEDIDO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
010610         MOVE "ERRO-PEDIDO-NAO-ENCONTRADO" TO TX-RESULTADO
010620*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
010630         SET TX-COM-ERRO TO TRUE
010640* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010650     END-IF.
010660
010670 3100-GET-NUMERO-PEDIDO-EXIT.
010680* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
010690     EXIT.
010700
010710* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
010720 3110-CONTAR-OCORRENCIA-PEDIDO SECTION.
010730 3110.
010740*TESTA A CONDICAO DE PED-CLIENTE ANTES DE PROSSEGUIR.
010750     IF PED-CLIENTE (PED-IDX) EQUAL WC-CLIENTE-NOME
010760* CONDICAO ADICIONAL: PED-EMPRESA (PED-IDX) EQUAL WC-EMPRESA-NOME.
010770        AND PED-EMPRESA (PED-IDX) EQUAL WC-EMPRESA-NOME
010780*INCREMENTA O CONTADOR/SEQUENCIAL WC-CONTADOR.
010790         ADD 1 TO WC-CONTADOR
010800*TESTA A CONDICAO DE WC-CONTADOR ANTES DE PROSSEGUIR.
010810         IF WC-CONTADOR EQUAL WC-INDICE-PEDIDO
010820             MOVE PED-NUMERO (PED-IDX) TO WC-ID-EDITADO
010830*TRANSFERE WC-ID-EDITADO PARA TX-RESULTADO.
010840             MOVE WC-ID-EDITADO TO TX-RESULTADO
010850*TRANSFERE "S" PARA WC-ACHOU.
010860             MOVE "S" TO WC-ACHOU
010870* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010880         END-IF
010890* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
010900     END-IF.
010910
010920 3110-CONTAR-OCORRENCIA-PEDIDO-EXIT.
010930* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
010940     EXIT.
