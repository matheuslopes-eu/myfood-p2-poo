000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOODM.
000040* AUTHOR.        RENATO C. SOARES.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  14/03/1985.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     CONTROLADOR DE TRANSACOES (PEDIDOS/ENTREGAS)
000120*
000130* OBJETIVO:     LER O ARQUIVO DE TRANSACOES (ORD-REQUEST-FILE),
000140*               SEPARAR CODIGO DE TRANSACAO E PARAMETROS,
000150*               ACIONAR O PROGRAMA DE REGRAS CORRESPONDENTE
000160*               (MYFOOD1 A MYFOOD6) E GRAVAR O RESULTADO NO
000170*               ARQUIVO DE RESPOSTA (ORD-RESPONSE-FILE), UM
000180*               REGISTRO DE SAIDA PARA CADA REGISTRO DE ENTRADA.
000190*
000200* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000210*               ----------  -----  -------  ------------------
000220*  14/03/1985  RCS  VERSAO INICIAL -                         CH00312
000230*                                            CADASTRO DE USUARIO
000240*                                            E EMPRESA
000250*  02/06/1987  RCS  INCLUI DESPACHO PARA                     CH00340
000260*                                            PRODUTO E VINCULO
000270*                                            DE ENTREGADOR
000280*  19/11/1990  JAF  INCLUI DESPACHO PARA                     CH00388
000290*                                            PEDIDO E ENTREGA
000300*  09/02/1994  JAF  AJUSTE Y2K - CAMPO                       CH00405
000310*                                            DE ANO DO CABECALHO
000320*                                            DE LOG PASSA A 4
000330*                                            POSICOES
000340*  25/08/2003  MCS  TRATAMENTO DE LINHA                      CH00512
000350*                                            EM BRANCO NO ARQ.
000360*                                            DE ENTRADA
000370*----------------------------------------------------------------*
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*----------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000430  SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470* ASSOCIA O ARQUIVO LOGICO ORD-REQUEST-FILE AO NOME EXTERNO (JCL).
000480     SELECT ORD-REQUEST-FILE ASSIGN TO ENTTRANS
000490* ARQUIVO SEQUENCIAL - LEITURA/GRAVACAO NA ORDEM FISICA.
000500         ORGANIZATION IS LINE SEQUENTIAL
000510* RECEBE O CODIGO DE RETORNO DA OPERACAO DE E/S EM FS-STAT-ENT.
000520         FILE STATUS IS FS-STAT-ENT.
000530
000540* ASSOCIA O ARQUIVO LOGICO ORD-RESPONSE-FILE AO NOME EXTERNO (JCL).
000550     SELECT ORD-RESPONSE-FILE ASSIGN TO SAITRANS
000560* ARQUIVO SEQUENCIAL - LEITURA/GRAVACAO NA ORDEM FISICA.
000570         ORGANIZATION IS LINE SEQUENTIAL
000580* RECEBE O CODIGO DE RETORNO DA OPERACAO DE E/S EM FS-STAT-SAI.
000590         FILE STATUS IS FS-STAT-SAI.
000600
000610 DATA DIVISION.
000620* AREA DE BUFFERS DE ENTRADA/SAIDA (REGISTROS FISICOS DOS ARQUIVOS).
000630 FILE SECTION.
000640 FD  ORD-REQUEST-FILE
000650* REGISTRO DE TAMANHO VARIAVEL - CONFORME O CONTEUDO RECEBIDO.
000660     RECORD IS VARYING IN SIZE FROM 4 TO 400 CHARACTERS.
000670*CAMPO ORD-REQUEST-REC (PIC X(400)) - VER USO NOS PARAGRAFOS ABAIXO.
000680 01  ORD-REQUEST-REC             PIC X(400).
000690
000700 FD  ORD-RESPONSE-FILE
000710* REGISTRO DE TAMANHO VARIAVEL - CONFORME O CONTEUDO RECEBIDO.
000720     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS.
000730*CAMPO ORD-RESPONSE-REC (PIC X(200)) - VER USO NOS PARAGRAFOS ABAIXO.
000740 01  ORD-RESPONSE-REC            PIC X(200).
000750
000760 WORKING-STORAGE SECTION.
000770* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000780 01  WS-MODULO.
000790*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000800     03  FILLER PIC X(13) VALUE "MYFOODM  -   ".
000810*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000820     03  WS-OP  PIC X(20) VALUE SPACES.
000830
000840*CAMPO FS-STAT-ENT (PIC X(02)) - VER USO NOS PARAGRAFOS ABAIXO.
000850 77  FS-STAT-ENT PIC X(02) VALUE "00".
000860*CONDICAO FS-ENT-OK - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000870     88  FS-ENT-OK          VALUE "00".
000880*CONDICAO FS-ENT-FIM - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000890     88  FS-ENT-FIM         VALUE "10".
000900*CAMPO FS-STAT-SAI (PIC X(02)) - VER USO NOS PARAGRAFOS ABAIXO.
000910 77  FS-STAT-SAI PIC X(02) VALUE "00".
000920*CONDICAO FS-SAI-OK - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000930     88  FS-SAI-OK          VALUE "00".
000940
000950*CAMPO WS-FIM-ARQ (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000960 77  WS-FIM-ARQ  PIC X(01) VALUE "N".
000970*CONDICAO WS-E-FIM - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000980     88  WS-E-FIM             VALUE "S".
000990
001000*CAMPO WC-QTD-LIDOS (PIC 9(7)) - VER USO NOS PARAGRAFOS ABAIXO.
001010 77  WC-QTD-LIDOS   PIC 9(7) COMP VALUE ZERO.
001020*CAMPO WC-QTD-GRAVADOS (PIC 9(7)) - VER USO NOS PARAGRAFOS ABAIXO.
001030 77  WC-QTD-GRAVADOS PIC 9(7) COMP VALUE ZERO.
001040*CAMPO WC-POS (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
001050 77  WC-POS         PIC 9(4) COMP VALUE ZERO.
001060*CAMPO WC-INI (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
001070 77  WC-INI         PIC 9(4) COMP VALUE ZERO.
001080
001090* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
001100     COPY MYFOOTX.
001110* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
001120     COPY MYFOOD.
001130
001140*CAMPO WS-LINHA-ENT (PIC X(400)) - VER USO NOS PARAGRAFOS ABAIXO.
001150 01  WS-LINHA-ENT                PIC X(400) VALUE SPACES.
001160* VISAO ALTERNATIVA DE WS-LINHA-ENT.
001170 01  FILLER REDEFINES WS-LINHA-ENT.
001180*CAMPO WS-LINHA-CODIGO (PIC X(4)) - VER USO NOS PARAGRAFOS ABAIXO.
001190     05  WS-LINHA-CODIGO         PIC X(4).
001200*CAMPO WS-LINHA-RESTO (PIC X(396)) - VER USO NOS PARAGRAFOS ABAIXO.
001210     05  WS-LINHA-RESTO          PIC X(396).
001220
001230* GRUPO DE TRABALHO WS-RESPOSTA-LOG - VER SUBCAMPOS A SEGUIR.
001240 01  WS-RESPOSTA-LOG.
001250*CAMPO WS-LOG-CODIGO (PIC X(4)) - VER USO NOS PARAGRAFOS ABAIXO.
001260     05  WS-LOG-CODIGO           PIC X(4).
001270*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001280     05  FILLER                  PIC X(1) VALUE SPACE.
001290*CAMPO WS-LOG-RESULTADO (PIC X(200)) - VER USO NOS PARAGRAFOS ABAIXO.
001300     05  WS-LOG-RESULTADO        PIC X(200).
001310*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001320     05  FILLER                  PIC X(20) VALUE SPACES.
001330
001340* GRUPO DE TRABALHO WS-CONTAGEM-EDIT - VER SUBCAMPOS A SEGUIR.
001350 01  WS-CONTAGEM-EDIT.
001360*CAMPO WC-QTD-LIDOS-9 (PIC 9(7)) - VER USO NOS PARAGRAFOS ABAIXO.
001370     05  WC-QTD-LIDOS-9          PIC 9(7) VALUE ZERO.
001380*CAMPO WC-QTD-GRAVADOS-9 (PIC 9(7)) - VER USO NOS PARAGRAFOS ABAIXO.
001390     05  WC-QTD-GRAVADOS-9       PIC 9(7) VALUE ZERO.
001400*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001410     05  FILLER                  PIC X(10) VALUE SPACES.
001420* VISAO ALTERNATIVA DE WS-CONTAGEM-EDIT.
001430 01  FILLER REDEFINES WS-CONTAGEM-EDIT.
001440*CAMPO WC-EDIT-LIDOS (PIC ZZZZZZ9) - VER USO NOS PARAGRAFOS ABAIXO.
001450     05  WC-EDIT-LIDOS           PIC ZZZZZZ9.
001460*CAMPO WC-EDIT-GRAVADOS (PIC ZZZZZZ9) - VER USO NOS PARAGRAFOS ABAIXO.
001470     05  WC-EDIT-GRAVADOS        PIC ZZZZZZ9.
001480*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
001490     05  FILLER                  PIC X(10).
001500
001510*CAMPO WS-LINHA-LOG (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
001520 01  WS-LINHA-LOG                PIC X(80) VALUE SPACES.
001530* VISAO ALTERNATIVA DE WS-LINHA-LOG.
001540 01  FILLER REDEFINES WS-LINHA-LOG.
001550*CAMPO WS-LOG-TITULO (PIC X(30)) - VER USO NOS PARAGRAFOS ABAIXO.
001560     05  WS-LOG-TITULO           PIC X(30).
001570*CAMPO WS-LOG-VALOR (PIC X(50)) - VER USO NOS PARAGRAFOS ABAIXO.
001580     05  WS-LOG-VALOR            PIC X(50).
001590
001600* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001610 PROCEDURE DIVISION.
001620* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001630 0000-CONTROLE SECTION.
001640 0000.
001650*CHAMA A ROTINA 1000-INICIO.
001660     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT.
001670*CHAMA A ROTINA 2000-PROCESSA.
001680     PERFORM 2000-PROCESSA THRU 2000-PROCESSA-EXIT
001690* REPETE ATE QUE WS-E-FIM.
001700         UNTIL WS-E-FIM.
001710*CHAMA A ROTINA 8000-FINALIZA.
001720     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-EXIT.
001730*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001740     GOBACK.
001750
001760 0000-EXIT.
001770* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001780     EXIT.
001790
001800* -----------------------------------
001810* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001820 1000-INICIO SECTION.
001830 1000.
001840*TRANSFERE "CONTROLADOR" PARA WS-OP.
001850     MOVE "CONTROLADOR" TO WS-OP.
001860*ZERA WC-QTD-LIDOS ANTES DE ACUMULAR.
001870     MOVE ZERO TO WC-QTD-LIDOS WC-QTD-GRAVADOS.
001880*ZERA USR-PROX-ID ANTES DE ACUMULAR.
001890     MOVE ZERO TO USR-PROX-ID EMP-PROX-ID PRD-PROX-ID
001900                  PED-PROX-NUMERO USR-QTD EMP-QTD CDE-QTD
001910                  PRD-QTD PED-QTD ENT-QTD.
001920*ABRE OS ARQUIVOS DA RODADA.
001930     OPEN INPUT ORD-REQUEST-FILE.
001940*ABRE OS ARQUIVOS DA RODADA.
001950     OPEN OUTPUT ORD-RESPONSE-FILE.
001960*CHAMA A ROTINA 2100-LER-TRANSACAO.
001970     PERFORM 2100-LER-TRANSACAO THRU 2100-LER-TRANSACAO-EXIT.
001980
001990 1000-INICIO-EXIT.
002000* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002010     EXIT.
002020
002030* -----------------------------------
002040* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002050 2000-PROCESSA SECTION.
002060 2000.
002070*LIMPA TX-RESULTADO. ANTES DE MONTAR OS NOVOS DADOS.
002080     MOVE SPACES TO TX-RESULTADO.
002090*DESLIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002100     SET TX-SEM-ERRO TO TRUE.
002110*TESTA A CONDICAO DE WS-LINHA-ENT ANTES DE PROSSEGUIR.
002120     IF WS-LINHA-ENT NOT EQUAL SPACES
002130*CHAMA A ROTINA 2200-QUEBRAR-PARAMETROS.
002140         PERFORM 2200-QUEBRAR-PARAMETROS
002150* FIM DA FAIXA PERFORM-THRU (2200-QUEBRAR-PARAMETROS-EXIT).
002160             THRU 2200-QUEBRAR-PARAMETROS-EXIT
002170*CHAMA A ROTINA 2300-DESPACHAR.
002180         PERFORM 2300-DESPACHAR THRU 2300-DESPACHAR-EXIT
002190*CHAMA A ROTINA 2400-GRAVAR-RESPOSTA.
002200         PERFORM 2400-GRAVAR-RESPOSTA
002210* FIM DA FAIXA PERFORM-THRU (2400-GRAVAR-RESPOSTA-EXIT).
002220             THRU 2400-GRAVAR-RESPOSTA-EXIT
002230* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002240     END-IF.
002250*CHAMA A ROTINA 2100-LER-TRANSACAO.
002260     PERFORM 2100-LER-TRANSACAO THRU 2100-LER-TRANSACAO-EXIT.
002270
002280 2000-PROCESSA-EXIT.
002290* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002300     EXIT.
002310
002320* -----------------------------------
002330* LE UM REGISTRO DE TRANSACAO
002340* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002350 2100-LER-TRANSACAO SECTION.
002360 2100.
002370*LE O PROXIMO REGISTRO DE ORD-REQUEST-FILE.
002380     READ ORD-REQUEST-FILE INTO WS-LINHA-ENT
002390         AT END
002400*AJUSTA A CONDICAO WS-E-FIM (SET/88-LEVEL).
002410             SET WS-E-FIM TO TRUE
002420         NOT AT END
002430*INCREMENTA O CONTADOR/SEQUENCIAL WC-QTD-LIDOS.
002440             ADD 1 TO WC-QTD-LIDOS
002450     END-READ.
002460
002470 2100-LER-TRANSACAO-EXIT.
002480* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002490     EXIT.
002500
002510* -----------------------------------
002520* QUEBRA A LINHA EM CODIGO + ATE 10 PARAMETROS SEPARADOS POR "|"
002530* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002540 2200-QUEBRAR-PARAMETROS SECTION.
002550 2200.
002560*TRANSFERE WS-LINHA-CODIGO PARA TX-CODIGO.
002570     MOVE WS-LINHA-CODIGO TO TX-CODIGO.
002580*ZERA TX-QTD-PARM. ANTES DE ACUMULAR.
002590     MOVE ZERO TO TX-QTD-PARM.
002600*POSICIONA O INDICE TX-IDX.
002610     SET TX-IDX TO 1.
002620*CHAMA A ROTINA 9600-LIMPAR-PARM.
002630     PERFORM 9600-LIMPAR-PARM THRU 9600-LIMPAR-PARM-EXIT
002640* CONTROLA O LACO PELO INDICE TX-IDX.
002650         VARYING TX-IDX FROM 1 BY 1
002660* REPETE ATE QUE TX-IDX > 10.
002670         UNTIL TX-IDX > 10.
002680*QUEBRA WS-LINHA-RESTO NAS SUAS PARTES COMPONENTES (SEM USO DE FUNCTION).
002690     UNSTRING WS-LINHA-RESTO DELIMITED BY "|"
002700         INTO TX-PARM-VAL (01) TX-PARM-VAL (02)
002710              TX-PARM-VAL (03) TX-PARM-VAL (04)
002720              TX-PARM-VAL (05) TX-PARM-VAL (06)
002730              TX-PARM-VAL (07) TX-PARM-VAL (08)
002740              TX-PARM-VAL (09) TX-PARM-VAL (10)
002750         TALLYING IN TX-QTD-PARM.
002760
002770 2200-QUEBRAR-PARAMETROS-EXIT.
002780* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002790     EXIT.
002800
002810* -----------------------------------
002820* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002830 2300-DESPACHAR SECTION.
002840 2300.
002850*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
002860     EVALUATE TX-CODIGO
002870*TRATA O CODIGO DE TRANSACAO CRUC.
002880         WHEN "CRUC" WHEN "CRUD" WHEN "CRUE"
002890*TRATA O CODIGO DE TRANSACAO LOGN.
002900         WHEN "LOGN" WHEN "GAUS"
002910* ACIONA O MODULO MYFOOD1 PARA TRATAR A TRANSACAO.
002920             CALL "MYFOOD1" USING WS-TX-AREA
002930*TRATA O CODIGO DE TRANSACAO CRER.
002940         WHEN "CRER" WHEN "CRMK" WHEN "CRFM" WHEN "ALTF"
002950*TRATA O CODIGO DE TRANSACAO GEDU.
002960         WHEN "GEDU" WHEN "GIDE" WHEN "GAEM"
002970* ACIONA O MODULO MYFOOD2 PARA TRATAR A TRANSACAO.
002980             CALL "MYFOOD2" USING WS-TX-AREA
002990*TRATA O CODIGO DE TRANSACAO CADE.
003000         WHEN "CADE" WHEN "GEEN" WHEN "GEEM"
003010* ACIONA O MODULO MYFOOD3 PARA TRATAR A TRANSACAO.
003020             CALL "MYFOOD3" USING WS-TX-AREA
003030*TRATA O CODIGO DE TRANSACAO CRPR.
003040         WHEN "CRPR" WHEN "EDPR" WHEN "GPRO" WHEN "LPRO"
003050* ACIONA O MODULO MYFOOD4 PARA TRATAR A TRANSACAO.
003060             CALL "MYFOOD4" USING WS-TX-AREA
003070*TRATA O CODIGO DE TRANSACAO CRPE.
003080         WHEN "CRPE" WHEN "ADPR" WHEN "REPR" WHEN "FECP"
003090*TRATA O CODIGO DE TRANSACAO LIBP.
003100         WHEN "LIBP" WHEN "GPED" WHEN "GNPE"
003110* ACIONA O MODULO MYFOOD5 PARA TRATAR A TRANSACAO.
003120             CALL "MYFOOD5" USING WS-TX-AREA
003130*TRATA O CODIGO DE TRANSACAO OBPE.
003140         WHEN "OBPE" WHEN "CRET" WHEN "GIDT" WHEN "GETR"
003150*TRATA O CODIGO DE TRANSACAO ENTR.
003160         WHEN "ENTR"
003170* ACIONA O MODULO MYFOOD6 PARA TRATAR A TRANSACAO.
003180             CALL "MYFOOD6" USING WS-TX-AREA
003190*CODIGO DE TRANSACAO NAO PREVISTO - NENHUM TRATAMENTO.
003200         WHEN OTHER
003210*DEVOLVE ERRO-CODIGO-INVALIDO AO CHAMADOR EM TX-RESULTADO.
003220             MOVE "ERRO-CODIGO-INVALIDO" TO TX-RESULTADO
003230*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
003240             SET TX-COM-ERRO TO TRUE
003250* FECHA A SELECAO DE CASOS ABERTA ACIMA.
003260* ENCERRA A SELECAO DE CASOS.
003270     END-EVALUATE.
003280
003290 2300-DESPACHAR-EXIT.
003300* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003310     EXIT.
003320
003330* -----------------------------------
003340* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003350 2400-GRAVAR-RESPOSTA SECTION.
003360 2400.
003370*LIMPA WS-RESPOSTA-LOG. ANTES DE MONTAR OS NOVOS DADOS.
003380     MOVE SPACES TO WS-RESPOSTA-LOG.
003390*TRANSFERE TX-CODIGO PARA WS-LOG-CODIGO.
003400     MOVE TX-CODIGO TO WS-LOG-CODIGO.
003410*TRANSFERE TX-RESULTADO PARA WS-LOG-RESULTADO.
003420     MOVE TX-RESULTADO TO WS-LOG-RESULTADO.
003430*GRAVA O REGISTRO DE SAIDA EM ORD-RESPONSE-REC.
003440     WRITE ORD-RESPONSE-REC FROM WS-LOG-RESULTADO.
003450*INCREMENTA O CONTADOR/SEQUENCIAL WC-QTD-GRAVADOS.
003460     ADD 1 TO WC-QTD-GRAVADOS.
003470
003480 2400-GRAVAR-RESPOSTA-EXIT.
003490* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003500     EXIT.
003510
003520* -----------------------------------
003530* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003540 8000-FINALIZA SECTION.
003550 8000.
003560*TRANSFERE WC-QTD-LIDOS PARA WC-QTD-LIDOS-9.
003570     MOVE WC-QTD-LIDOS TO WC-QTD-LIDOS-9.
003580*TRANSFERE WC-QTD-GRAVADOS PARA WC-QTD-GRAVADOS-9.
003590     MOVE WC-QTD-GRAVADOS TO WC-QTD-GRAVADOS-9.
003600     MOVE "TRANSACOES LIDAS ....: " TO WS-LOG-TITULO.
003610*TRANSFERE WC-EDIT-LIDOS PARA WS-LOG-VALOR.
003620     MOVE WC-EDIT-LIDOS TO WS-LOG-VALOR.
003630*EMITE LINHA DE AUDITORIA (WS-LINHA-LOG.) NO LOG DA RODADA.
003640     DISPLAY WS-LINHA-LOG.
003650     MOVE "TRANSACOES GRAVADAS .: " TO WS-LOG-TITULO.
003660*TRANSFERE WC-EDIT-GRAVADOS PARA WS-LOG-VALOR.
003670     MOVE WC-EDIT-GRAVADOS TO WS-LOG-VALOR.
003680*EMITE LINHA DE AUDITORIA (WS-LINHA-LOG.) NO LOG DA RODADA.
003690     DISPLAY WS-LINHA-LOG.
003700*FECHA OS ARQUIVOS DA RODADA.
003710     CLOSE ORD-REQUEST-FILE.
003720*FECHA OS ARQUIVOS DA RODADA.
003730     CLOSE ORD-RESPONSE-FILE.
003740
003750 8000-FINALIZA-EXIT.
003760* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003770     EXIT.
003780
003790* -----------------------------------
003800* LIMPA UMA POSICAO DA TABELA DE PARAMETROS
003810* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003820 9600-LIMPAR-PARM SECTION.
003830 9600.
003840*LIMPA TX-PARM-VAL ANTES DE MONTAR OS NOVOS DADOS.
003850     MOVE SPACES TO TX-PARM-VAL (TX-IDX).
003860
003870 9600-LIMPAR-PARM-EXIT.
003880* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003890     EXIT.
