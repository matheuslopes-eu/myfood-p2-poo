000010 IDENTIFICATION DIVISION.
000020*----------------------------------------------------------------*
000030 PROGRAM-ID.    MYFOOD3.
000040* AUTHOR.        RENATO C. SOARES.
000050* INSTALLATION.  DEPTO DE SISTEMAS - NUCLEO BATCH.
000060* DATE-WRITTEN.  02/06/1987.
000070* DATE-COMPILED.
000080* SECURITY.      USO INTERNO - NUCLEO DE SISTEMAS.
000090*----------------------------------------------------------------*
000100* SISTEMA:      MYFOOD
000110* PROGRAMA:     VINCULO ENTREGADOR X EMPRESA
000120*
000130* OBJETIVO:     CADASTRO DO VINCULO ENTRE ENTREGADOR E EMPRESA
000140*               (TABELA MUITOS-PARA-MUITOS CDE-TAB) E CONSULTAS
000150*               DERIVADAS - ENTREGADORES DE UMA EMPRESA E
000160*               EMPRESAS DE UM ENTREGADOR.
000170*
000180* VERSOES:      DATA        PROGR  CHAMADO  DESCRICAO
000190*               ----------  -----  -------  ------------------
000200*  02/06/1987  RCS  VERSAO INICIAL                           CH00336
000210*  09/02/1994  JAF  AJUSTE Y2K - SEM                         CH00405
000220*                                            IMPACTO NESTE
000230*                                            PROGRAMA
000240*  25/08/2003  MCS  DEDUPLICACAO DE                          CH00521
000250*                                            E-MAIL NA LISTA DE
000260*                                            ENTREGADORES
000270*----------------------------------------------------------------*
000280*===============================================================*
000290 ENVIRONMENT DIVISION.
000300*----------------------------------------------------------------*
000310 CONFIGURATION SECTION.
000320* ASSOCIA O DISPOSITIVO DE IMPRESSAO/CONTROLE DE FORMULARIO.
000330  SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390* GRUPO DE TRABALHO WS-MODULO - VER SUBCAMPOS A SEGUIR.
000400 01  WS-MODULO.
000410*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000420     03  FILLER PIC X(13) VALUE "MYFOOD3  -   ".
000430*CAMPO WS-OP (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000440     03  WS-OP  PIC X(20) VALUE SPACES.
000450
000460*CAMPO WC-ACHOU (PIC X(01)) - VER USO NOS PARAGRAFOS ABAIXO.
000470 77  WC-ACHOU        PIC X(01) VALUE "N".
000480*CONDICAO WC-E-ACHOU - VER VALOR(ES) ASSOCIADO(S) NA CLAUSULA 88.
000490     88  WC-E-ACHOU       VALUE "S".
000500*CAMPO WC-EMP-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000510 77  WC-EMP-ID       PIC 9(9) COMP VALUE ZERO.
000520*CAMPO WC-USR-ID (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000530 77  WC-USR-ID       PIC 9(9) COMP VALUE ZERO.
000540*CAMPO WC-EMAIL-ACHADO (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000550 77  WC-EMAIL-ACHADO PIC X(60) VALUE SPACES.
000560
000570*CAMPO WC-LISTA-QTD (PIC 9(4)) - VER USO NOS PARAGRAFOS ABAIXO.
000580 77  WC-LISTA-QTD        PIC 9(4) COMP VALUE ZERO.
000590*TABELA WC-LISTA-TAB - VETOR DE TRABALHO EM WORKING-STORAGE.
000600 01  WC-LISTA-TAB OCCURS 1000 TIMES INDEXED BY WC-LISTA-IDX.
000610*CAMPO WC-LISTA-EMAIL (PIC X(60)) - VER USO NOS PARAGRAFOS ABAIXO.
000620     05  WC-LISTA-EMAIL  PIC X(60).
000630
000640* GRUPO DE TRABALHO WC-CDE-NOVO - VER SUBCAMPOS A SEGUIR.
000650 01  WC-CDE-NOVO.
000660*CAMPO WC-CDE-EMP (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000670     05  WC-CDE-EMP      PIC 9(9).
000680*CAMPO WC-CDE-USR (PIC 9(9)) - VER USO NOS PARAGRAFOS ABAIXO.
000690     05  WC-CDE-USR      PIC 9(9).
000700* VISAO ALTERNATIVA DE WC-CDE-NOVO.
000710 01  FILLER REDEFINES WC-CDE-NOVO.
000720*CAMPO WC-CDE-CHAVE (PIC X(18)) - VER USO NOS PARAGRAFOS ABAIXO.
000730     05  WC-CDE-CHAVE    PIC X(18).
000740
000750*CAMPO WC-ID-EDITADO (PIC Z(8)9) - VER USO NOS PARAGRAFOS ABAIXO.
000760 01  WC-ID-EDITADO       PIC Z(8)9.
000770* VISAO ALTERNATIVA DE WC-ID-EDITADO.
000780 01  FILLER REDEFINES WC-ID-EDITADO.
000790*CAMPO WC-ID-EDITADO-X (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000800     05  WC-ID-EDITADO-X PIC X(09).
000810
000820*CAMPO WC-LOG-LINHA (PIC X(80)) - VER USO NOS PARAGRAFOS ABAIXO.
000830 01  WC-LOG-LINHA        PIC X(80).
000840* VISAO ALTERNATIVA DE WC-LOG-LINHA.
000850 01  FILLER REDEFINES WC-LOG-LINHA.
000860*CAMPO WC-LOG-TIPO (PIC X(20)) - VER USO NOS PARAGRAFOS ABAIXO.
000870     05  WC-LOG-TIPO     PIC X(20).
000880*CAMPO WC-LOG-EMP (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000890     05  WC-LOG-EMP      PIC X(09).
000900*CAMPO WC-LOG-USR (PIC X(09)) - VER USO NOS PARAGRAFOS ABAIXO.
000910     05  WC-LOG-USR      PIC X(09).
000920*PREENCHIMENTO (FILLER) - COMPLETA O TAMANHO DO GRUPO/REGISTRO.
000930     05  FILLER          PIC X(42).
000940
000950* INCLUI O LAYOUT PADRAO MYFOOTX (AREA COMPARTILHADA ENTRE OS MODULOS).
000960     COPY MYFOOTX.
000970* INCLUI O LAYOUT PADRAO MYFOOD (AREA COMPARTILHADA ENTRE OS MODULOS).
000980     COPY MYFOOD.
000990
001000* INICIO DA LOGICA DE PROCESSAMENTO DO PROGRAMA.
001010 PROCEDURE DIVISION USING WS-TX-AREA.
001020* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001030 0000-CONTROLE SECTION.
001040 0000.
001050*CHAMA A ROTINA 2000-PROCESSO.
001060     PERFORM 2000-PROCESSO THRU 2000-PROCESSO-EXIT.
001070*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL.
001080     GOBACK.
001090
001100 0000-EXIT.
001110* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001120     EXIT.
001130
001140* -----------------------------------
001150* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001160 2000-PROCESSO SECTION.
001170 2000.
001180*TRANSFERE "VINCULO-ENT-EMP" PARA WS-OP.
001190     MOVE "VINCULO-ENT-EMP" TO WS-OP.
001200*SELECIONA O TRATAMENTO CONFORME O CONTEUDO DE TX-CODIGO.
001210     EVALUATE TX-CODIGO
001220*TRATA O CODIGO DE TRANSACAO CADE.
001230         WHEN "CADE"
001240*CHAMA A ROTINA 2100-CADASTRAR-ENTREGADOR.
001250             PERFORM 2100-CADASTRAR-ENTREGADOR
001260* FIM DA FAIXA PERFORM-THRU (2100-CADASTRAR-ENTREGADOR-EXIT).
001270                 THRU 2100-CADASTRAR-ENTREGADOR-EXIT
001280*TRATA O CODIGO DE TRANSACAO GEEN.
001290         WHEN "GEEN"
001300*CHAMA A ROTINA 3000-GET-ENTREGADORES.
001310             PERFORM 3000-GET-ENTREGADORES
001320* FIM DA FAIXA PERFORM-THRU (3000-GET-ENTREGADORES-EXIT).
001330                 THRU 3000-GET-ENTREGADORES-EXIT
001340*TRATA O CODIGO DE TRANSACAO GEEM.
001350         WHEN "GEEM"
001360*CHAMA A ROTINA 4000-GET-EMPRESAS.
001370             PERFORM 4000-GET-EMPRESAS
001380* FIM DA FAIXA PERFORM-THRU (4000-GET-EMPRESAS-EXIT).
001390                 THRU 4000-GET-EMPRESAS-EXIT
001400* FECHA A SELECAO DE CASOS ABERTA ACIMA.
001410* ENCERRA A SELECAO DE CASOS.
001420     END-EVALUATE.
001430
001440 2000-PROCESSO-EXIT.
001450* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
001460     EXIT.
001470
001480* -----------------------------------
001490* CADASTRARENTREGADOR - (CADE|IDEMPRESA|IDENTREGADOR)
001500* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
001510 2100-CADASTRAR-ENTREGADOR SECTION.
001520 2100.
001530*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001540     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
001550*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
001560     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001570*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
001580     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
001590*RECEBE O PARAMETRO 2 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
001600     MOVE TX-PARM-VAL (2) TO WS-TX-PARM-NUMERICO.
001610*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
001620     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
001630*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
001640     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
001650
001660*TRANSFERE "N" PARA WC-ACHOU.
001670     MOVE "N" TO WC-ACHOU.
001680*CHAMA A ROTINA 2110-LOCALIZAR-EMPRESA.
001690     PERFORM 2110-LOCALIZAR-EMPRESA
001700* FIM DA FAIXA PERFORM-THRU (2110-LOCALIZAR-EMPRESA-EXIT).
001710         THRU 2110-LOCALIZAR-EMPRESA-EXIT
001720* CONTROLA O LACO PELO INDICE EMP-IDX.
001730         VARYING EMP-IDX FROM 1 BY 1
001740* REPETE ATE QUE EMP-IDX > EMP-QTD.
001750         UNTIL EMP-IDX > EMP-QTD
001760* CONDICAO ALTERNATIVA: WC-E-ACHOU.
001770            OR WC-E-ACHOU.
001780*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
001790     IF NOT WC-E-ACHOU
001800*DEVOLVE ERRO-EMPRESA-NAO-ENCONTRADA AO CHAMADOR EM TX-RESULTADO.
001810         MOVE "ERRO-EMPRESA-NAO-ENCONTRADA" TO TX-RESULTADO
001820*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
001830         SET TX-COM-ERRO TO TRUE
001840* DESVIA PARA 2100-CADASTRAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
001850         GO TO 2100-CADASTRAR-ENTREGADOR-EXIT
001860* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
001870     END-IF.
001880
001890*TRANSFERE "N" PARA WC-ACHOU.
001900     MOVE "N" TO WC-ACHOU.
001910*CHAMA A ROTINA 2120-LOCALIZAR-USUARIO.
001920     PERFORM 2120-LOCALIZAR-USUARIO
001930* FIM DA FAIXA PERFORM-THRU (2120-LOCALIZAR-USUARIO-EXIT).
001940         THRU 2120-LOCALIZAR-USUARIO-EXIT
001950* CONTROLA O LACO PELO INDICE USR-IDX.
001960         VARYING USR-IDX FROM 1 BY 1
001970* REPETE ATE QUE USR-IDX > USR-QTD.
001980         UNTIL USR-IDX > USR-QTD
001990* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002000            OR WC-E-ACHOU.
002010*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
002020     IF NOT WC-E-ACHOU
002030*DEVOLVE ERRO-USUARIO-NAO-ENCONTRADO AO CHAMADOR EM TX-RESULTADO.
002040         MOVE "ERRO-USUARIO-NAO-ENCONTRADO" TO TX-RESULTADO
002050*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002060         SET TX-COM-ERRO TO TRUE
002070* DESVIA PARA 2100-CADASTRAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
002080         GO TO 2100-CADASTRAR-ENTREGADOR-EXIT
002090* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002100     END-IF.
002110
002120*TESTA A CONDICAO INVERSA DE USR-E-ENTREGADOR.
002130     IF NOT USR-E-ENTREGADOR (USR-IDX)
002140*DEVOLVE ERRO-USUARIO-NAO-E-ENTREGADOR AO CHAMADOR EM TX-RESULTADO.
002150         MOVE "ERRO-USUARIO-NAO-E-ENTREGADOR" TO TX-RESULTADO
002160*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002170         SET TX-COM-ERRO TO TRUE
002180* DESVIA PARA 2100-CADASTRAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
002190         GO TO 2100-CADASTRAR-ENTREGADOR-EXIT
002200* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002210     END-IF.
002220
002230*TRANSFERE "N" PARA WC-ACHOU.
002240     MOVE "N" TO WC-ACHOU.
002250*CHAMA A ROTINA 2130-COMPARAR-VINCULO.
002260     PERFORM 2130-COMPARAR-VINCULO
002270* FIM DA FAIXA PERFORM-THRU (2130-COMPARAR-VINCULO-EXIT).
002280         THRU 2130-COMPARAR-VINCULO-EXIT
002290* CONTROLA O LACO PELO INDICE CDE-IDX.
002300         VARYING CDE-IDX FROM 1 BY 1
002310* REPETE ATE QUE CDE-IDX > CDE-QTD.
002320         UNTIL CDE-IDX > CDE-QTD
002330* CONDICAO ALTERNATIVA: WC-E-ACHOU.
002340            OR WC-E-ACHOU.
002350*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
002360     IF WC-E-ACHOU
002370*DEVOLVE ERRO-ENTREGADOR-JA-VINCULADO AO CHAMADOR EM TX-RESULTADO.
002380         MOVE "ERRO-ENTREGADOR-JA-VINCULADO" TO TX-RESULTADO
002390*LIGA O INDICADOR DE ERRO DA TRANSACAO (TX-ERRO).
002400         SET TX-COM-ERRO TO TRUE
002410* DESVIA PARA 2100-CADASTRAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
002420         GO TO 2100-CADASTRAR-ENTREGADOR-EXIT
002430* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002440     END-IF.
002450
002460*TRANSFERE WC-EMP-ID PARA WC-CDE-EMP.
002470     MOVE WC-EMP-ID TO WC-CDE-EMP.
002480*TRANSFERE WC-USR-ID PARA WC-CDE-USR.
002490     MOVE WC-USR-ID TO WC-CDE-USR.
002500
002510*INCREMENTA O CONTADOR/SEQUENCIAL CDE-QTD.
002520     ADD 1 TO CDE-QTD.
002530*POSICIONA O INDICE CDE-IDX.
002540     SET CDE-IDX TO CDE-QTD.
002550*GRAVA WC-CDE-EMP NA POSICAO CORRENTE DA TABELA CDE-EMP-ID.
002560     MOVE WC-CDE-EMP TO CDE-EMP-ID (CDE-IDX).
002570*GRAVA WC-CDE-USR NA POSICAO CORRENTE DA TABELA CDE-USR-ID.
002580     MOVE WC-CDE-USR TO CDE-USR-ID (CDE-IDX).
002590*SINALIZA SUCESSO DA OPERACAO EM TX-RESULTADO.
002600     MOVE "OK" TO TX-RESULTADO.
002610
002620*LIMPA WC-LOG-LINHA. ANTES DE MONTAR OS NOVOS DADOS.
002630     MOVE SPACES TO WC-LOG-LINHA.
002640     MOVE "ENTREGADOR VINCULADO CHAVE " TO WC-LOG-TIPO.
002650*TRANSFERE WC-CDE-EMP PARA WC-ID-EDITADO.
002660     MOVE WC-CDE-EMP TO WC-ID-EDITADO.
002670*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-EMP.
002680     MOVE WC-ID-EDITADO-X TO WC-LOG-EMP.
002690*TRANSFERE WC-CDE-USR PARA WC-ID-EDITADO.
002700     MOVE WC-CDE-USR TO WC-ID-EDITADO.
002710*TRANSFERE WC-ID-EDITADO-X PARA WC-LOG-USR.
002720     MOVE WC-ID-EDITADO-X TO WC-LOG-USR.
002730*EMITE LINHA DE AUDITORIA (WC-LOG-LINHA.) NO LOG DA RODADA.
002740     DISPLAY WC-LOG-LINHA.
002750*EMITE LINHA DE AUDITORIA ("MYFOOD3) NO LOG DA RODADA.
002760     DISPLAY "MYFOOD3 - CHAVE VINCULO " WC-CDE-CHAVE.
002770
002780 2100-CADASTRAR-ENTREGADOR-EXIT.
002790* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002800     EXIT.
002810
002820* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002830 2110-LOCALIZAR-EMPRESA SECTION.
002840 2110.
002850*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
002860     IF EMP-ID (EMP-IDX) EQUAL WC-EMP-ID
002870*TRANSFERE "S" PARA WC-ACHOU.
002880         MOVE "S" TO WC-ACHOU
002890* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
002900     END-IF.
002910
002920 2110-LOCALIZAR-EMPRESA-EXIT.
002930* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
002940     EXIT.
002950
002960* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
002970 2120-LOCALIZAR-USUARIO SECTION.
002980 2120.
002990*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
003000     IF USR-ID (USR-IDX) EQUAL WC-USR-ID
003010*TRANSFERE "S" PARA WC-ACHOU.
003020         MOVE "S" TO WC-ACHOU
003030* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003040     END-IF.
003050
003060 2120-LOCALIZAR-USUARIO-EXIT.
003070* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003080     EXIT.
003090
003100* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003110 2130-COMPARAR-VINCULO SECTION.
003120 2130.
003130*TESTA A CONDICAO DE CDE-EMP-ID ANTES DE PROSSEGUIR.
003140     IF CDE-EMP-ID (CDE-IDX) EQUAL WC-EMP-ID
003150* CONDICAO ADICIONAL: CDE-USR-ID (CDE-IDX) EQUAL WC-USR-ID.
003160        AND CDE-USR-ID (CDE-IDX) EQUAL WC-USR-ID
003170*TRANSFERE "S" PARA WC-ACHOU.
003180         MOVE "S" TO WC-ACHOU
003190* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003200     END-IF.
003210
003220 2130-COMPARAR-VINCULO-EXIT.
003230* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003240     EXIT.
003250
003260* -----------------------------------
003270* GETENTREGADORES - LISTA DE E-MAILS, DEDUPLICADA, DOS
003280* ENTREGADORES VINCULADOS A UMA EMPRESA (GEEN|IDEMPRESA)
003290* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003300 3000-GET-ENTREGADORES SECTION.
003310 3000.
003320*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
003330     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
003340*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
003350     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
003360*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-EMP-ID.
003370     MOVE WS-TX-PARM-NUMERICO TO WC-EMP-ID.
003380*ZERA WC-LISTA-QTD. ANTES DE ACUMULAR.
003390     MOVE ZERO TO WC-LISTA-QTD.
003400*LIMPA TX-RESULTADO. ANTES DE MONTAR OS NOVOS DADOS.
003410     MOVE SPACES TO TX-RESULTADO.
003420*CHAMA A ROTINA 3100-ACUMULAR-ENTREGADOR.
003430     PERFORM 3100-ACUMULAR-ENTREGADOR
003440* FIM DA FAIXA PERFORM-THRU (3100-ACUMULAR-ENTREGADOR-EXIT).
003450         THRU 3100-ACUMULAR-ENTREGADOR-EXIT
003460* CONTROLA O LACO PELO INDICE CDE-IDX.
003470         VARYING CDE-IDX FROM 1 BY 1
003480* REPETE ATE QUE CDE-IDX > CDE-QTD.
003490         UNTIL CDE-IDX > CDE-QTD.
003500
003510 3000-GET-ENTREGADORES-EXIT.
003520* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
003530     EXIT.
003540
003550* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
003560 3100-ACUMULAR-ENTREGADOR SECTION.
003570 3100.
003580*TESTA A CONDICAO DE CDE-EMP-ID ANTES DE PROSSEGUIR.
003590     IF CDE-EMP-ID (CDE-IDX) NOT EQUAL WC-EMP-ID
003600* DESVIA PARA 3100-ACUMULAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
003610         GO TO 3100-ACUMULAR-ENTREGADOR-EXIT
003620* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003630     END-IF.
003640
003650*LIMPA WC-EMAIL-ACHADO. ANTES DE MONTAR OS NOVOS DADOS.
003660     MOVE SPACES TO WC-EMAIL-ACHADO.
003670*TRANSFERE "N" PARA WC-ACHOU.
003680     MOVE "N" TO WC-ACHOU.
003690*CHAMA A ROTINA 3110-LOCALIZAR-EMAIL-USUARIO.
003700     PERFORM 3110-LOCALIZAR-EMAIL-USUARIO
003710* FIM DA FAIXA PERFORM-THRU (3110-LOCALIZAR-EMAIL-USUARIO-EXIT).
003720         THRU 3110-LOCALIZAR-EMAIL-USUARIO-EXIT
003730* CONTROLA O LACO PELO INDICE USR-IDX.
003740         VARYING USR-IDX FROM 1 BY 1
003750* REPETE ATE QUE USR-IDX > USR-QTD.
003760         UNTIL USR-IDX > USR-QTD
003770* CONDICAO ALTERNATIVA: WC-E-ACHOU.
003780            OR WC-E-ACHOU.
003790*TESTA A CONDICAO INVERSA DE WC-E-ACHOU.
003800     IF NOT WC-E-ACHOU
003810* DESVIA PARA 3100-ACUMULAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
003820         GO TO 3100-ACUMULAR-ENTREGADOR-EXIT
003830* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
003840     END-IF.
003850
003860*TRANSFERE "N" PARA WC-ACHOU.
003870     MOVE "N" TO WC-ACHOU.
003880*CHAMA A ROTINA 3120-CONFERIR-EMAIL-REPETIDO.
003890     PERFORM 3120-CONFERIR-EMAIL-REPETIDO
003900* FIM DA FAIXA PERFORM-THRU (3120-CONFERIR-EMAIL-REPETIDO-EXIT).
003910         THRU 3120-CONFERIR-EMAIL-REPETIDO-EXIT
003920* CONTROLA O LACO PELO INDICE WC-LISTA-IDX.
003930         VARYING WC-LISTA-IDX FROM 1 BY 1
003940* REPETE ATE QUE WC-LISTA-IDX > WC-LISTA-QTD.
003950         UNTIL WC-LISTA-IDX > WC-LISTA-QTD
003960* CONDICAO ALTERNATIVA: WC-E-ACHOU.
003970            OR WC-E-ACHOU.
003980*TESTA A CONDICAO DE WC-E-ACHOU ANTES DE PROSSEGUIR.
003990     IF WC-E-ACHOU
004000* DESVIA PARA 3100-ACUMULAR-ENTREGADOR-EXIT (ABANDONA A ROTINA).
004010         GO TO 3100-ACUMULAR-ENTREGADOR-EXIT
004020* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004030     END-IF.
004040
004050*INCREMENTA O CONTADOR/SEQUENCIAL WC-LISTA-QTD.
004060     ADD 1 TO WC-LISTA-QTD.
004070*POSICIONA O INDICE WC-LISTA-IDX.
004080     SET WC-LISTA-IDX TO WC-LISTA-QTD.
004090*GRAVA WC-EMAIL-ACHADO NA POSICAO CORRENTE DA TABELA WC-LISTA-EMAIL.
004100     MOVE WC-EMAIL-ACHADO TO WC-LISTA-EMAIL (WC-LISTA-IDX).
004110*TESTA A CONDICAO DE TX-RESULTADO ANTES DE PROSSEGUIR.
004120     IF TX-RESULTADO NOT EQUAL SPACES
004130         STRING TX-RESULTADO DELIMITED BY SPACE
004140                ";" DELIMITED BY SIZE
004150                WC-EMAIL-ACHADO DELIMITED BY SPACE
004160                INTO TX-RESULTADO
004170* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
004180* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
004190     ELSE
004200*TRANSFERE WC-EMAIL-ACHADO PARA TX-RESULTADO.
004210         MOVE WC-EMAIL-ACHADO TO TX-RESULTADO
004220* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004230     END-IF.
004240
004250 3100-ACUMULAR-ENTREGADOR-EXIT.
004260* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004270     EXIT.
004280
004290* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004300 3110-LOCALIZAR-EMAIL-USUARIO SECTION.
004310 3110.
004320*TESTA A CONDICAO DE USR-ID ANTES DE PROSSEGUIR.
004330     IF USR-ID (USR-IDX) EQUAL CDE-USR-ID (CDE-IDX)
004340         MOVE USR-EMAIL (USR-IDX) TO WC-EMAIL-ACHADO
004350*TRANSFERE "S" PARA WC-ACHOU.
004360         MOVE "S" TO WC-ACHOU
004370* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004380     END-IF.
004390
004400 3110-LOCALIZAR-EMAIL-USUARIO-EXIT.
004410* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004420     EXIT.
004430
004440* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004450 3120-CONFERIR-EMAIL-REPETIDO SECTION.
004460 3120.
004470*TESTA A CONDICAO DE WC-LISTA-EMAIL ANTES DE PROSSEGUIR.
004480     IF WC-LISTA-EMAIL (WC-LISTA-IDX) EQUAL WC-EMAIL-ACHADO
004490*TRANSFERE "S" PARA WC-ACHOU.
004500         MOVE "S" TO WC-ACHOU
004510* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004520     END-IF.
004530
004540 3120-CONFERIR-EMAIL-REPETIDO-EXIT.
004550* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004560     EXIT.
004570
004580* -----------------------------------
004590* GETEMPRESAS - LISTA (NOME,ENDERECO) DAS EMPRESAS VINCULADAS
004600* A UM ENTREGADOR (GEEM|IDENTREGADOR)
004610* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004620 4000-GET-EMPRESAS SECTION.
004630 4000.
004640*RECEBE O PARAMETRO 1 DA TRANSACAO E GRAVA EM WS-TX-PARM-NUMERICO.
004650     MOVE TX-PARM-VAL (1) TO WS-TX-PARM-NUMERICO.
004660*AJUSTA WS-TX-PARM-NUMERICO PARA CONVERSAO NUMERICA (SEM USO DE FUNCTION).
004670     INSPECT WS-TX-PARM-NUMERICO REPLACING ALL SPACE BY "0".
004680*TRANSFERE WS-TX-PARM-NUMERICO PARA WC-USR-ID.
004690     MOVE WS-TX-PARM-NUMERICO TO WC-USR-ID.
004700*LIMPA TX-RESULTADO. ANTES DE MONTAR OS NOVOS DADOS.
004710     MOVE SPACES TO TX-RESULTADO.
004720*CHAMA A ROTINA 4100-ACUMULAR-EMPRESA.
004730     PERFORM 4100-ACUMULAR-EMPRESA
004740* FIM DA FAIXA PERFORM-THRU (4100-ACUMULAR-EMPRESA-EXIT).
004750         THRU 4100-ACUMULAR-EMPRESA-EXIT
004760* CONTROLA O LACO PELO INDICE CDE-IDX.
004770         VARYING CDE-IDX FROM 1 BY 1
004780* REPETE ATE QUE CDE-IDX > CDE-QTD.
004790         UNTIL CDE-IDX > CDE-QTD.
004800
004810 4000-GET-EMPRESAS-EXIT.
004820* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
004830     EXIT.
004840
004850* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
004860 4100-ACUMULAR-EMPRESA SECTION.
004870 4100.
004880*TESTA A CONDICAO DE CDE-USR-ID ANTES DE PROSSEGUIR.
004890     IF CDE-USR-ID (CDE-IDX) NOT EQUAL WC-USR-ID
004900* DESVIA PARA 4100-ACUMULAR-EMPRESA-EXIT (ABANDONA A ROTINA).
004910         GO TO 4100-ACUMULAR-EMPRESA-EXIT
004920* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
004930     END-IF.
004940
004950*CHAMA A ROTINA 4110-LOCALIZAR-DADOS-EMPRESA.
004960     PERFORM 4110-LOCALIZAR-DADOS-EMPRESA
004970* FIM DA FAIXA PERFORM-THRU (4110-LOCALIZAR-DADOS-EMPRESA-EXIT).
004980         THRU 4110-LOCALIZAR-DADOS-EMPRESA-EXIT
004990* CONTROLA O LACO PELO INDICE EMP-IDX.
005000         VARYING EMP-IDX FROM 1 BY 1
005010* REPETE ATE QUE EMP-IDX > EMP-QTD.
005020         UNTIL EMP-IDX > EMP-QTD.
005030
005040 4100-ACUMULAR-EMPRESA-EXIT.
005050* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005060     EXIT.
005070
005080* AGRUPA AS ROTINAS RELACIONADAS A ESTA FASE DO PROCESSAMENTO.
005090 4110-LOCALIZAR-DADOS-EMPRESA SECTION.
005100 4110.
005110*TESTA A CONDICAO DE EMP-ID ANTES DE PROSSEGUIR.
005120     IF EMP-ID (EMP-IDX) EQUAL CDE-EMP-ID (CDE-IDX)
005130*TESTA A CONDICAO DE TX-RESULTADO ANTES DE PROSSEGUIR.
005140         IF TX-RESULTADO NOT EQUAL SPACES
005150             STRING TX-RESULTADO DELIMITED BY SPACE
005160                    ";" DELIMITED BY SIZE
005170                    EMP-NOME (EMP-IDX) DELIMITED BY SPACE
005180                    "," DELIMITED BY SIZE
005190                    EMP-ENDERECO (EMP-IDX) DELIMITED BY SPACE
005200                    INTO TX-RESULTADO
005210* TRATAMENTO PARA A CONDICAO CONTRARIA AO TESTE ANTERIOR.
005220* CASO CONTRARIO, SEGUE O TRATAMENTO ABAIXO.
005230         ELSE
005240             STRING EMP-NOME (EMP-IDX) DELIMITED BY SPACE
005250                    "," DELIMITED BY SIZE
005260                    EMP-ENDERECO (EMP-IDX) DELIMITED BY SPACE
005270                    INTO TX-RESULTADO
005280* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005290         END-IF
005300* FECHA O DESVIO CONDICIONAL ABERTO ACIMA.
005310     END-IF.
005320
005330 4110-LOCALIZAR-DADOS-EMPRESA-EXIT.
005340* PONTO DE SAIDA DA ROTINA (RETORNO AO PERFORM CHAMADOR).
005350     EXIT.
